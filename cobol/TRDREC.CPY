000100*****************************************************************
000200* TRDREC.CPY                                                    *
000300* FILLED-ORDER RECORD - ONE PER FILL, WRITTEN BY THE ENGINE IN  *
000400* EXECUTION ORDER.  READ BACK BY BTPAIR01 TO PAIR BUY/SELL      *
000500* FILLS INTO ROUND TRIPS.                                      *
000600*****************************************************************
000700* CHANGE LOG
000800* 08/14/89  RKH  ORIGINAL LAYOUT.
000900* 02/02/94  DJF  ADDED TRD-COMMISSION, BROKERAGE STARTED BILLING
001000*                PER-FILL INSTEAD OF FLAT MONTHLY.
001100* 01/11/99  RKH  Y2K - TRD-SIGNAL-DATE/TRD-FILL-DATE CONFIRMED
001200*                FULL 4-DIGIT CCYY.
001300*****************************************************************
001400 01  TRADE-REC.
001500     05  TRD-SYMBOL          PIC X(10).
001600     05  TRD-SIDE            PIC X(04).
001700         88  TRD-SIDE-BUY        VALUE 'BUY '.
001800         88  TRD-SIDE-SELL       VALUE 'SELL'.
001900     05  TRD-SIGNAL-DATE     PIC 9(08).
002000     05  TRD-SIGNAL-PRICE    PIC S9(9)V99.
002100     05  TRD-FILL-DATE       PIC 9(08).
002200     05  TRD-FILL-PRICE      PIC S9(9)V99.
002300     05  TRD-QUANTITY        PIC 9(09).
002400     05  TRD-COMMISSION      PIC S9(9)V99.
002500     05  FILLER              PIC X(08).
