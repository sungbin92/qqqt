000100*****************************************************************
000200* METREC.CPY                                                    *
000300* RUN-METRICS RECORD - ONE PER RUN.  BUILT BY BTPAIR01 FROM THE  *
000400* EQUITY-CURVE AND THE PAIRED TRADES AND WRITTEN TO THE          *
000500* METRICS-FILE FOR BTRPT01 TO PICK UP AS THE REPORT HEADER AND   *
000600* METRICS BLOCK.                                                 *
000700*****************************************************************
000800* CHANGE LOG
000900* 08/14/89  RKH  ORIGINAL LAYOUT.
001000* 01/11/99  RKH  Y2K - MET-PERIOD-START/MET-PERIOD-END CONFIRMED
001100*                FULL 4-DIGIT CCYY.
001200* 09/02/02  SAT  CR-4710 ADDED MET-CALMAR AND MET-VAR-95.
001300*****************************************************************
001400 01  METRICS-REC.
001500     05  MET-STRATEGY-CODE     PIC X(04).
001600     05  MET-MARKET-CODE       PIC X(02).
001700     05  MET-PERIOD-START      PIC 9(08).
001800     05  MET-PERIOD-END        PIC 9(08).
001900     05  MET-INITIAL-CAPITAL   PIC S9(13)V99.
002000     05  MET-FINAL-EQUITY      PIC S9(13)V99.
002100     05  MET-TOTAL-RETURN      PIC S9(3)V9(6).
002200     05  MET-ANNUAL-RETURN     PIC S9(3)V9(6).
002300     05  MET-SHARPE            PIC S9(3)V9(6).
002400     05  MET-SORTINO           PIC S9(3)V9(6).
002500     05  MET-MAX-DRAWDOWN      PIC S9(3)V9(6).
002600     05  MET-CALMAR            PIC S9(5)V9(6).
002700     05  MET-VAR-95            PIC S9(3)V9(6).
002800     05  MET-CLOSED-TRADES     PIC 9(05).
002900     05  MET-WIN-RATE          PIC S9(3)V9(6).
003000     05  MET-PROFIT-FACTOR     PIC S9(7)V9(6).
003100     05  MET-MAX-CONSEC-WINS   PIC 9(05).
003200     05  MET-MAX-CONSEC-LOSSES PIC 9(05).
003300     05  MET-AVG-WIN           PIC S9(11)V99.
003400     05  MET-AVG-LOSS          PIC S9(11)V99.
003500     05  FILLER                PIC X(08).
