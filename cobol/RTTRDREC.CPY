000100*****************************************************************
000200* RTTRDREC.CPY                                                  *
000300* ROUND-TRIP TRADE RECORD - A PAIRED BUY+SELL WITH ITS P&L.     *
000400* BUILT BY BTPAIR01 FROM THE TRADE-FILE; READ BACK BY BTRPT01   *
000500* FOR THE TRADE-DETAIL SECTION OF THE RESULTS REPORT.           *
000600*****************************************************************
000700* CHANGE LOG
000800* 08/14/89  RKH  ORIGINAL LAYOUT.
000900* 06/19/95  LMO  ADDED RT-PAIR-STATUS SO AN UNPAIRED SELL COULD
001000*                BE CARRIED FORWARD RATHER THAN DROPPED.
001100* 01/11/99  RKH  Y2K - RT-ENTRY-DATE/RT-EXIT-DATE CONFIRMED
001200*                FULL 4-DIGIT CCYY.
001300* 09/02/02  SAT  CR-4710 ADDED RT-HOLDING-DAYS FOR THE AVERAGE-
001400*                HOLD STATISTIC.
001500*****************************************************************
001600 01  ROUND-TRIP-REC.
001700     05  RT-SYMBOL           PIC X(10).
001800     05  RT-PAIR-STATUS      PIC X(01).
001900         88  RT-PAIRED           VALUE 'P'.
002000         88  RT-UNPAIRED-SELL    VALUE 'U'.
002100         88  RT-UNCLOSED-BUY     VALUE 'O'.
002200     05  RT-ENTRY-DATE       PIC 9(08).
002300     05  RT-ENTRY-PRICE      PIC S9(9)V99.
002400     05  RT-EXIT-DATE        PIC 9(08).
002500     05  RT-EXIT-PRICE       PIC S9(9)V99.
002600     05  RT-QUANTITY         PIC 9(09).
002700     05  RT-PNL              PIC S9(11)V99.
002800     05  RT-PNL-PCT          PIC S9(3)V9(6).
002900     05  RT-HOLDING-DAYS     PIC 9(05).
003000     05  FILLER              PIC X(06).
