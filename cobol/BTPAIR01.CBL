000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.          BTPAIR01.
000300 AUTHOR.              R K HARMON.
000400 INSTALLATION.        TRADING-SYSTEMS-GROUP.
000500 DATE-WRITTEN.        08-14-89.
000600 DATE-COMPILED.
000700 SECURITY.            CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900* BTPAIR01 - TRADE PAIRING AND PERFORMANCE ANALYTICS.           *
001000*                                                                *
001100* THIRD JOB STEP OF THE BACKTEST CHAIN.  READS THE FILLS FROM   *
001200* THE TRADE-FILE IN EXECUTION ORDER AND PAIRS EACH SYMBOL'S      *
001300* BUYS WITH ITS NEXT SELL INTO A ROUND-TRIP RECORD WITH PNL,     *
001400* PNL PERCENT AND HOLDING DAYS.  A SELL WITH NO OPEN BUY IS      *
001500* CARRIED FORWARD UNPAIRED RATHER THAN DROPPED; A BUY STILL      *
001600* OPEN WHEN THE FILE ENDS IS CARRIED FORWARD UNCLOSED AND TAKES  *
001700* NO PART IN THE TRADE STATISTICS.  SEPARATELY WALKS THE         *
001800* EQUITY-FILE TO BUILD THE PER-BAR RETURN SERIES AND DERIVE THE  *
001900* SHARPE, SORTINO, MAX-DRAWDOWN, CALMAR AND VALUE-AT-RISK         *
002000* FIGURES.  WRITES ONE METRICS-FILE RECORD FOR BTRPT01 TO PICK    *
002100* UP AS THE REPORT HEADER AND METRICS BLOCK, AND THE ROUND-TRIP   *
002200* FILE FOR THE TRADE-DETAIL SECTION.                              *
002300*****************************************************************
002400* CHANGE LOG
002500* 08/14/89  RKH  ORIGINAL - PAIRS BUY/SELL FILLS INTO ROUND TRIPS
002600*                AND WRITES THE PNL DETAIL LINE FOR THE OLD PRINT
002700*                STEP.
002800* 11/02/94  DJF  ADDED THE SHARPE, SORTINO AND MAX-DRAWDOWN
002900*                STATISTICS OFF THE EQUITY CURVE - RISK DESK
003000*                REQUEST R-0447.
003100* 06/19/95  LMO  UNPAIRED SELLS NO LONGER DROPPED - CARRIED
003200*                FORWARD ON THE ROUND-TRIP FILE WITH
003300*                RT-PAIR-STATUS = 'U'.
003400* 01/11/99  RKH  Y2K - ALL WORKING DATES CONFIRMED FULL 4-DIGIT
003500*                CCYY, INCLUDING THE HOLDING-DAYS CALENDAR MATH.
003600* 09/02/02  SAT  CR-4710 ADDED RT-HOLDING-DAYS, THE CALMAR RATIO
003700*                AND THE 95TH-PERCENTILE VALUE-AT-RISK FIGURE.
003800* 08/17/05  SAT  CR-5120 RAISED THE RETURN-SERIES TABLE TO 2500
003900*                POINTS TO MATCH THE ENGINE'S BAR-TABLE LIMIT.
004000*****************************************************************
004100 
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     UPSI-0 ON STATUS IS WS-TRACE-ON
004600            OFF STATUS IS WS-TRACE-OFF.
004700 
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT PARAM-FILE ASSIGN TO PARMIN
005100         ORGANIZATION IS SEQUENTIAL
005200         FILE STATUS IS WS-PARM-STATUS.
005300 
005400     SELECT TRADE-FILE ASSIGN TO TRADEIN
005500         ORGANIZATION IS SEQUENTIAL
005600         FILE STATUS IS WS-TRADE-STATUS.
005700 
005800     SELECT EQUITY-FILE ASSIGN TO EQUITIN
005900         ORGANIZATION IS SEQUENTIAL
006000         FILE STATUS IS WS-EQUITY-STATUS.
006100 
006200     SELECT ROUNDTRIP-FILE ASSIGN TO RTRDOUT
006300         ORGANIZATION IS SEQUENTIAL
006400         FILE STATUS IS WS-RTRD-STATUS.
006500 
006600     SELECT METRICS-FILE ASSIGN TO METRICOUT
006700         ORGANIZATION IS SEQUENTIAL
006800         FILE STATUS IS WS-METRIC-STATUS.
006900 
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  PARAM-FILE
007300     LABEL RECORD IS STANDARD
007400     RECORD CONTAINS 286 CHARACTERS
007500     RECORDING MODE F
007600     DATA RECORD IS PARM-REC.
007700     COPY PRMREC.
007800 
007900 FD  TRADE-FILE
008000     LABEL RECORD IS STANDARD
008100     RECORD CONTAINS 80 CHARACTERS
008200     RECORDING MODE F
008300     DATA RECORD IS TRADE-REC.
008400     COPY TRDREC.
008500 
008600 FD  EQUITY-FILE
008700     LABEL RECORD IS STANDARD
008800     RECORD CONTAINS 44 CHARACTERS
008900     RECORDING MODE F
009000     DATA RECORD IS EQUITY-CURVE-REC.
009100     COPY EQCVREC.
009200 
009300 FD  ROUNDTRIP-FILE
009400     LABEL RECORD IS STANDARD
009500     RECORD CONTAINS 91 CHARACTERS
009600     RECORDING MODE F
009700     DATA RECORD IS ROUND-TRIP-REC.
009800     COPY RTTRDREC.
009900 
010000 FD  METRICS-FILE
010100     LABEL RECORD IS STANDARD
010200     RECORD CONTAINS 188 CHARACTERS
010300     RECORDING MODE F
010400     DATA RECORD IS METRICS-REC.
010500     COPY METREC.
010600 
010700 WORKING-STORAGE SECTION.
010800 01  WS-FILE-STATUSES.
010900     05  WS-PARM-STATUS       PIC X(02)   VALUE '00'.
011000     05  WS-TRADE-STATUS      PIC X(02)   VALUE '00'.
011100     05  WS-EQUITY-STATUS     PIC X(02)   VALUE '00'.
011200     05  WS-RTRD-STATUS       PIC X(02)   VALUE '00'.
011300     05  WS-METRIC-STATUS     PIC X(02)   VALUE '00'.
011400     05  FILLER               PIC X(02).
011500 
011600 01  WS-SWITCHES.
011700     05  WS-TRACE-ON          PIC X(01).
011800     05  WS-TRACE-OFF         PIC X(01).
011900     05  WS-MORE-TRADE-SW     PIC X(03)   VALUE 'YES'.
012000         88  WS-NO-MORE-TRADE     VALUE 'NO'.
012100     05  WS-MORE-EQUITY-SW    PIC X(03)   VALUE 'YES'.
012200         88  WS-NO-MORE-EQUITY    VALUE 'NO'.
012300     05  WS-LEAP-SW           PIC X(01)   VALUE 'N'.
012400         88  WS-IS-LEAP-YEAR      VALUE 'Y'.
012500     05  WS-SWAPPED-SW        PIC X(01)   VALUE 'N'.
012600         88  WS-ENTRIES-SWAPPED   VALUE 'Y'.
012700     05  WS-PARM-ERR-SW       PIC X(03)   VALUE 'NO '.
012800         88  WS-PARM-ERR          VALUE 'YES'.
012900     05  FILLER               PIC X(02).
013000 
013100 01  WS-PARM-ERR-MSG          PIC X(40)   VALUE SPACES.
013200 
013300 01  WS-COUNTERS              COMP.
013400     05  WS-OPEN-IX            PIC 9(03)  VALUE ZERO.
013500     05  WS-OPEN-COUNT         PIC 9(03)  VALUE ZERO.
013600     05  WS-RET-IX             PIC 9(07)  VALUE ZERO.
013700     05  WS-EQ-COUNT           PIC 9(07)  VALUE ZERO.
013800     05  WS-OUTER-IX           PIC 9(07)  VALUE ZERO.
013900     05  WS-INNER-IX           PIC 9(07)  VALUE ZERO.
014000     05  WS-CLOSED-COUNT       PIC 9(05)  VALUE ZERO.
014100     05  WS-WIN-COUNT          PIC 9(05)  VALUE ZERO.
014200     05  WS-LOSS-COUNT         PIC 9(05)  VALUE ZERO.
014300     05  WS-NEG-COUNT          PIC 9(07)  VALUE ZERO.
014400     05  WS-CUR-WIN-STREAK     PIC 9(05)  VALUE ZERO.
014500     05  WS-CUR-LOSS-STREAK    PIC 9(05)  VALUE ZERO.
014600     05  WS-MAX-WIN-STREAK     PIC 9(05)  VALUE ZERO.
014700     05  WS-MAX-LOSS-STREAK    PIC 9(05)  VALUE ZERO.
014800     05  WS-LN-ITER            PIC 9(02)  VALUE ZERO.
014900     05  WS-EXP-ITER           PIC 9(02)  VALUE ZERO.
015000     05  WS-ROOT-ITER          PIC 9(02)  VALUE ZERO.
015100     05  WS-LN-POWER           PIC 9(03)  VALUE ZERO.
015200     05  WS-HOLD-DAYS          PIC 9(05)  VALUE ZERO.
015300     05  WS-BUY-DAYNUM         PIC 9(08)  VALUE ZERO.
015400     05  WS-SELL-DAYNUM        PIC 9(08)  VALUE ZERO.
015500     05  WS-DAYNUM-RESULT      PIC 9(08)  VALUE ZERO.
015600     05  WS-YEAR-DIV4          PIC 9(04)  VALUE ZERO.
015700     05  WS-YEAR-DIV100        PIC 9(04)  VALUE ZERO.
015800     05  WS-YEAR-DIV400        PIC 9(04)  VALUE ZERO.
015900     05  WS-CHECK4             PIC 9(06)  VALUE ZERO.
016000     05  WS-CHECK100           PIC 9(06)  VALUE ZERO.
016100     05  WS-CHECK400           PIC 9(06)  VALUE ZERO.
016200     05  WS-VAR-LO-IX          PIC 9(07)  VALUE ZERO.
016300     05  FILLER                PIC 9(02)  VALUE ZERO.
016400 
016500 01  WS-SEL-MKT-IX             PIC 9(01) COMP VALUE ZERO.
016600 
016700 01  WS-MARKET-TABLE.
016800     05  WS-MKT-ENTRY OCCURS 2 TIMES INDEXED BY WS-MKT-IX.
016900         COPY MKTPROF.
017000 
017100 01  PARM-REC-SAVE.
017200     05  SAVE-PARM-REC         PIC X(286).
017300 
017400 01  WS-OPEN-POS-TABLE.
017500     05  WS-OPEN-ENTRY OCCURS 20 TIMES.
017600         10  OP-SYMBOL         PIC X(10)     VALUE SPACES.
017700         10  OP-OPEN-SW        PIC X(01)     VALUE 'N'.
017800             88  OP-IS-OPEN        VALUE 'Y'.
017900         10  OP-QUANTITY       PIC 9(09)     VALUE ZERO.
018000         10  OP-FILL-PRICE     PIC S9(9)V99  VALUE ZERO.
018100         10  OP-COST           PIC S9(11)V99 VALUE ZERO.
018200         10  OP-FILL-DATE      PIC 9(08)     VALUE ZERO.
018300         10  FILLER            PIC X(06).
018400 
018500 01  WS-RETURN-TABLE.
018600     05  WS-RET-VALUE OCCURS 2500 TIMES PIC S9(3)V9(6) VALUE ZERO.
018700 
018800 01  WS-SWAP-RETURN            PIC S9(3)V9(6)   VALUE ZERO.
018900 
019000 01  WS-PREV-EQUITY            PIC S9(13)V99    VALUE ZERO.
019100 01  WS-CUR-EQUITY             PIC S9(13)V99    VALUE ZERO.
019200 01  WS-FIRST-EQUITY           PIC S9(13)V99    VALUE ZERO.
019300 01  WS-LAST-EQUITY            PIC S9(13)V99    VALUE ZERO.
019400 01  WS-RUNNING-MAX            PIC S9(13)V99    VALUE ZERO.
019500 01  WS-CUR-DRAWDOWN           PIC S9(3)V9(6)   VALUE ZERO.
019600 01  WS-MAX-DRAWDOWN-VAL       PIC S9(3)V9(6)   VALUE ZERO.
019700 
019800 01  WS-SUM-RET                PIC S9(7)V9(6)   VALUE ZERO.
019900 01  WS-MEAN-RET                PIC S9(3)V9(6)  VALUE ZERO.
020000 01  WS-SUM-SQ-DEV               PIC S9(9)V9(6) VALUE ZERO.
020100 01  WS-VARIANCE-RET              PIC S9(5)V9(6) VALUE ZERO.
020200 01  WS-STDDEV-RET                  PIC S9(3)V9(6) VALUE ZERO.
020300 01  WS-DIVISOR-CHECK                 PIC S9(9)V9(6) VALUE ZERO.
020400 
020500 01  WS-SUM-NEG-RET             PIC S9(7)V9(6)  VALUE ZERO.
020600 01  WS-MEAN-NEG-RET             PIC S9(3)V9(6) VALUE ZERO.
020700 01  WS-SUM-SQ-NEG-DEV            PIC S9(9)V9(6) VALUE ZERO.
020800 01  WS-VARIANCE-NEG               PIC S9(5)V9(6) VALUE ZERO.
020900 01  WS-STDDEV-NEG                   PIC S9(3)V9(6) VALUE ZERO.
021000 
021100 01  WS-RF-PER-BAR              PIC S9(3)V9(8)  VALUE ZERO.
021200 01  WS-SQRT-T                   PIC S9(3)V9(6) VALUE ZERO.
021300 
021400 01  WS-ROOT-ARG                 PIC S9(13)V9(6) VALUE ZERO.
021500 01  WS-ROOT-RESULT               PIC S9(9)V9(6) VALUE ZERO.
021600 
021700 01  WS-POWER-BASE                PIC S9(5)V9(6) VALUE ZERO.
021800 01  WS-POWER-EXP                  PIC S9(5)V9(6) VALUE ZERO.
021900 01  WS-LN-Z                        PIC S9(3)V9(8) VALUE ZERO.
022000 01  WS-LN-TERM                      PIC S9(3)V9(8) VALUE ZERO.
022100 01  WS-LN-SUM                        PIC S9(3)V9(8) VALUE ZERO.
022200 01  WS-LN-RESULT                      PIC S9(3)V9(8) VALUE ZERO.
022300 01  WS-EXP-ARG                         PIC S9(3)V9(8) VALUE ZERO.
022400 01  WS-EXP-TERM                         PIC S9(5)V9(8) VALUE ZERO.
022500 01  WS-EXP-RESULT                        PIC S9(5)V9(8) VALUE ZERO.
022600 
022700 01  WS-VAR-RANK                 PIC S9(5)V9(6) VALUE ZERO.
022800 01  WS-VAR-FRAC                  PIC S9(3)V9(6) VALUE ZERO.
022900 01  WS-VAR-LO-VAL                 PIC S9(3)V9(6) VALUE ZERO.
023000 01  WS-VAR-HI-VAL                  PIC S9(3)V9(6) VALUE ZERO.
023100 01  WS-VAR-RESULT                   PIC S9(3)V9(6) VALUE ZERO.
023200 
023300 77  WS-SELL-PROCEEDS            PIC S9(11)V99  VALUE ZERO.
023400 77  WS-TRADE-PNL                 PIC S9(11)V99 VALUE ZERO.
023500 77  WS-TRADE-PNL-PCT              PIC S9(3)V9(6) VALUE ZERO.
023600 01  WS-SUM-WIN                    PIC S9(13)V99 VALUE ZERO.
023700 01  WS-SUM-LOSS                    PIC S9(13)V99 VALUE ZERO.
023800 01  FILLER                          PIC X(06).
023900 
024000 01  WS-DATE-WORK               PIC 9(08)      VALUE ZERO.
024100 01  WS-DATE-WORK-PARTS REDEFINES WS-DATE-WORK.
024200     05  WS-DW-CCYY            PIC 9(04).
024300     05  WS-DW-MM              PIC 9(02).
024400     05  WS-DW-DD              PIC 9(02).
024500 
024600 01  WS-CUM-DAYS-VALUES.
024700     05  FILLER                PIC 9(03)      VALUE 000.
024800     05  FILLER                PIC 9(03)      VALUE 031.
024900     05  FILLER                PIC 9(03)      VALUE 059.
025000     05  FILLER                PIC 9(03)      VALUE 090.
025100     05  FILLER                PIC 9(03)      VALUE 120.
025200     05  FILLER                PIC 9(03)      VALUE 151.
025300     05  FILLER                PIC 9(03)      VALUE 181.
025400     05  FILLER                PIC 9(03)      VALUE 212.
025500     05  FILLER                PIC 9(03)      VALUE 243.
025600     05  FILLER                PIC 9(03)      VALUE 273.
025700     05  FILLER                PIC 9(03)      VALUE 304.
025800     05  FILLER                PIC 9(03)      VALUE 334.
025900 01  WS-CUM-DAYS-TABLE REDEFINES WS-CUM-DAYS-VALUES.
026000     05  WS-CUM-DAYS OCCURS 12 TIMES PIC 9(03).
026100 
026200 01  WS-PNL-DISPLAY             PIC S9(11)V99  VALUE ZERO.
026300 01  WS-PNL-DISPLAY-PARTS REDEFINES WS-PNL-DISPLAY.
026400     05  WS-PNL-WHOLE          PIC S9(11).
026500     05  WS-PNL-CENTS          PIC 99.
026600 
026700 
026800 PROCEDURE DIVISION.
026900 
027000 0000-BTPAIR01.
027100     PERFORM 1000-INIT.
027200     PERFORM 2000-PAIR-TRADES
027300         UNTIL WS-NO-MORE-TRADE.
027400     PERFORM 2950-CLOSE-PAIRING.
027500     PERFORM 3000-COMPUTE-RETURNS.
027600     PERFORM 3200-COMPUTE-TOTAL-RETURN.
027700     PERFORM 3300-COMPUTE-ANNUAL-RETURN.
027800     PERFORM 3400-COMPUTE-SHARPE-SORTINO.
027900     PERFORM 3500-COMPUTE-DRAWDOWN-CALMAR.
028000     PERFORM 3600-COMPUTE-VAR.
028100     PERFORM 3700-COMPUTE-TRADE-STATS.
028200     PERFORM 4000-WRITE-METRICS.
028300     PERFORM 9000-CLOSING.
028400     STOP RUN.
028500 
028600 
028700*****************************************************************
028800* INITIALIZATION.
028900*****************************************************************
029000 1000-INIT.
029100     PERFORM 1010-READ-PARM-REC.
029200     PERFORM 1020-VALIDATE-PARM-REC THRU 1020-EXIT.
029300     IF WS-PARM-ERR
029400         DISPLAY '*** BTPAIR01 - ' WS-PARM-ERR-MSG
029500         STOP RUN
029600     END-IF.
029700     PERFORM 1100-LOAD-MARKETS.
029800     OPEN INPUT  TRADE-FILE.
029900     OPEN OUTPUT ROUNDTRIP-FILE.
030000     OPEN OUTPUT METRICS-FILE.
030100     PERFORM 9100-READ-TRADE-REC.
030200 
030300 
030400 1010-READ-PARM-REC.
030500     OPEN INPUT PARAM-FILE.
030600     READ PARAM-FILE
030700         AT END
030800             DISPLAY '*** BTPAIR01 - PARAM-FILE IS EMPTY ***'
030900     END-READ.
031000     MOVE PARAM-REC TO SAVE-PARM-REC.
031100     CLOSE PARAM-FILE.
031200 
031300*****************************************************************
031400* 1020 SERIES - VALIDATE THE PARAMETER RECORD BEFORE IT DRIVES   *
031500* THE PAIRING/METRICS RUN.  EACH CHECK FALLS THROUGH TO THE     *
031600* NEXT ON SUCCESS AND BRANCHES TO THE EXIT ON THE FIRST FAILURE,*
031700* THE SAME WAY THE SHOP'S OLDER VALIDATION PARAGRAPHS DO.       *
031800*****************************************************************
031900 1020-VALIDATE-PARM-REC.
032000     MOVE 'NO '             TO WS-PARM-ERR-SW.
032100     MOVE SPACES            TO WS-PARM-ERR-MSG.
032200 
032300     IF NOT PRM-MARKET-KR
032400         AND NOT PRM-MARKET-US
032500         MOVE 'YES'         TO WS-PARM-ERR-SW
032600         MOVE 'PARM-REC MARKET CODE MUST BE KR OR US.'
032700             TO WS-PARM-ERR-MSG
032800         GO TO 1020-EXIT
032900     END-IF.
033000 
033100     IF PRM-INITIAL-CAPITAL NOT > ZERO
033200         MOVE 'YES'         TO WS-PARM-ERR-SW
033300         MOVE 'PARM-REC INITIAL CAPITAL MUST BE POSITIVE.'
033400             TO WS-PARM-ERR-MSG
033500         GO TO 1020-EXIT
033600     END-IF.
033700 
033800 1020-EXIT.
033900     EXIT.
034000 
034100*****************************************************************
034200* LOAD THE TWO FIXED MARKET COST PROFILES, THEN POINT              *
034300* WS-SEL-MKT-IX AT THE ONE THIS RUN USES - THE TRADING-DAYS         *
034400* FIGURE IS WHAT ANNUALIZES THE RETURN AND RISK STATISTICS.         *
034500*****************************************************************
034600 1100-LOAD-MARKETS.
034700     MOVE 'KR'        TO MKT-CODE(1).
034800     MOVE 0.000150    TO MKT-COMMISSION-RATE(1).
034900     MOVE 0.00        TO MKT-MIN-COMMISSION(1).
035000     MOVE 0.001000    TO MKT-SLIPPAGE-DAILY(1).
035100     MOVE 0.000500    TO MKT-SLIPPAGE-HOURLY(1).
035200     MOVE 100000.00   TO MKT-MIN-ORDER-AMOUNT(1).
035300     MOVE 'KRW'       TO MKT-CURRENCY(1).
035400     MOVE 245         TO MKT-TRADING-DAYS(1).
035500 
035600     MOVE 'US'        TO MKT-CODE(2).
035700     MOVE 0.002500    TO MKT-COMMISSION-RATE(2).
035800     MOVE 1.00        TO MKT-MIN-COMMISSION(2).
035900     MOVE 0.001000    TO MKT-SLIPPAGE-DAILY(2).
036000     MOVE 0.000500    TO MKT-SLIPPAGE-HOURLY(2).
036100     MOVE 100.00      TO MKT-MIN-ORDER-AMOUNT(2).
036200     MOVE 'USD'       TO MKT-CURRENCY(2).
036300     MOVE 252         TO MKT-TRADING-DAYS(2).
036400 
036500     IF PRM-MARKET-KR
036600         MOVE 1 TO WS-SEL-MKT-IX
036700     ELSE
036800         MOVE 2 TO WS-SEL-MKT-IX
036900     END-IF.
037000 
037100 
037200*****************************************************************
037300* TRADE PAIRING - WALK THE FILLS IN EXECUTION ORDER.  A BUY       *
037400* OPENS A ROUND TRIP FOR ITS SYMBOL; THE NEXT SELL FOR THAT       *
037500* SYMBOL CLOSES IT.                                               *
037600*****************************************************************
037700 2000-PAIR-TRADES.
037800     PERFORM 2100-PROCESS-TRADE-REC.
037900     PERFORM 9100-READ-TRADE-REC.
038000 
038100 
038200 2100-PROCESS-TRADE-REC.
038300     EVALUATE TRUE
038400         WHEN TRD-SIDE-BUY
038500             PERFORM 2200-OPEN-ROUND-TRIP
038600         WHEN TRD-SIDE-SELL
038700             PERFORM 2300-CLOSE-ROUND-TRIP
038800     END-EVALUATE.
038900 
039000 
039100 2200-OPEN-ROUND-TRIP.
039200     MOVE 1 TO WS-OPEN-IX.
039300     PERFORM 2205-SCAN-FOR-SYMBOL
039400         UNTIL WS-OPEN-IX > WS-OPEN-COUNT
039500            OR OP-SYMBOL(WS-OPEN-IX) = TRD-SYMBOL.
039600     IF WS-OPEN-IX > WS-OPEN-COUNT
039700         IF WS-OPEN-COUNT >= 20
039800             DISPLAY '*** BTPAIR01 - WS-OPEN-POS-TABLE FULL ***'
039900         ELSE
040000             ADD 1 TO WS-OPEN-COUNT
040100             MOVE WS-OPEN-COUNT TO WS-OPEN-IX
040200         END-IF
040300     END-IF.
040400     MOVE TRD-SYMBOL     TO OP-SYMBOL(WS-OPEN-IX).
040500     MOVE 'Y'            TO OP-OPEN-SW(WS-OPEN-IX).
040600     MOVE TRD-FILL-PRICE TO OP-FILL-PRICE(WS-OPEN-IX).
040700     MOVE TRD-QUANTITY   TO OP-QUANTITY(WS-OPEN-IX).
040800     MOVE TRD-FILL-DATE  TO OP-FILL-DATE(WS-OPEN-IX).
040900     COMPUTE OP-COST(WS-OPEN-IX) ROUNDED =
041000         TRD-FILL-PRICE * TRD-QUANTITY + TRD-COMMISSION.
041100 
041200 
041300 2205-SCAN-FOR-SYMBOL.
041400     ADD 1 TO WS-OPEN-IX.
041500 
041600 
041700 2300-CLOSE-ROUND-TRIP.
041800     MOVE 1 TO WS-OPEN-IX.
041900     PERFORM 2305-SCAN-FOR-OPEN
042000         UNTIL WS-OPEN-IX > WS-OPEN-COUNT
042100            OR (OP-SYMBOL(WS-OPEN-IX) = TRD-SYMBOL
042200                AND OP-IS-OPEN(WS-OPEN-IX)).
042300     IF WS-OPEN-IX > WS-OPEN-COUNT
042400         PERFORM 2900-UNPAIRED-SELL
042500     ELSE
042600         PERFORM 2310-WRITE-PAIRED-TRIP
042700         MOVE 'N' TO OP-OPEN-SW(WS-OPEN-IX)
042800     END-IF.
042900 
043000 
043100 2305-SCAN-FOR-OPEN.
043200     ADD 1 TO WS-OPEN-IX.
043300 
043400 
043500 2310-WRITE-PAIRED-TRIP.
043600     COMPUTE WS-SELL-PROCEEDS ROUNDED =
043700         TRD-FILL-PRICE * TRD-QUANTITY - TRD-COMMISSION.
043800     COMPUTE WS-TRADE-PNL ROUNDED =
043900         WS-SELL-PROCEEDS - OP-COST(WS-OPEN-IX).
044000     IF OP-COST(WS-OPEN-IX) > 0
044100         COMPUTE WS-TRADE-PNL-PCT ROUNDED =
044200             WS-TRADE-PNL / OP-COST(WS-OPEN-IX)
044300     ELSE
044400         MOVE ZERO TO WS-TRADE-PNL-PCT
044500     END-IF.
044600     MOVE OP-FILL-DATE(WS-OPEN-IX) TO WS-DATE-WORK.
044700     PERFORM 2320-DATE-TO-DAYNUM.
044800     MOVE WS-DAYNUM-RESULT         TO WS-BUY-DAYNUM.
044900     MOVE TRD-FILL-DATE            TO WS-DATE-WORK.
045000     PERFORM 2320-DATE-TO-DAYNUM.
045100     MOVE WS-DAYNUM-RESULT         TO WS-SELL-DAYNUM.
045200     COMPUTE WS-HOLD-DAYS = WS-SELL-DAYNUM - WS-BUY-DAYNUM.
045300 
045400     MOVE TRD-SYMBOL               TO RT-SYMBOL.
045500     SET RT-PAIRED                 TO TRUE.
045600     MOVE OP-FILL-DATE(WS-OPEN-IX) TO RT-ENTRY-DATE.
045700     MOVE OP-FILL-PRICE(WS-OPEN-IX) TO RT-ENTRY-PRICE.
045800     MOVE TRD-FILL-DATE             TO RT-EXIT-DATE.
045900     MOVE TRD-FILL-PRICE            TO RT-EXIT-PRICE.
046000     MOVE OP-QUANTITY(WS-OPEN-IX)   TO RT-QUANTITY.
046100     MOVE WS-TRADE-PNL              TO RT-PNL.
046200     MOVE WS-TRADE-PNL-PCT          TO RT-PNL-PCT.
046300     MOVE WS-HOLD-DAYS              TO RT-HOLDING-DAYS.
046400     WRITE ROUND-TRIP-REC.
046500     PERFORM 2400-ACCUM-TRADE-STATS.
046600     IF WS-TRACE-ON
046700         MOVE WS-TRADE-PNL TO WS-PNL-DISPLAY
046800         DISPLAY 'BTPAIR01 - ' TRD-SYMBOL ' PNL ' WS-PNL-WHOLE
046900             '.' WS-PNL-CENTS
047000     END-IF.
047100 
047200 
047300*****************************************************************
047400* CALENDAR-DAY NUMBER FOR A CCYYMMDD DATE - PROPER GREGORIAN      *
047500* LEAP-YEAR RULE, NO INTRINSIC FUNCTIONS.  THE ABSOLUTE ORIGIN    *
047600* DOESN'T MATTER, ONLY THE DIFFERENCE BETWEEN TWO DAYNUMS.        *
047700*****************************************************************
047800 2320-DATE-TO-DAYNUM.
047900     PERFORM 2325-TEST-LEAP-YEAR.
048000     COMPUTE WS-DAYNUM-RESULT =
048100         365 * WS-DW-CCYY + WS-YEAR-DIV4 - WS-YEAR-DIV100
048200             + WS-YEAR-DIV400 + WS-CUM-DAYS(WS-DW-MM) + WS-DW-DD.
048300     IF WS-IS-LEAP-YEAR AND WS-DW-MM > 2
048400         ADD 1 TO WS-DAYNUM-RESULT
048500     END-IF.
048600 
048700 
048800 2325-TEST-LEAP-YEAR.
048900     MOVE 'N' TO WS-LEAP-SW.
049000     COMPUTE WS-YEAR-DIV4   = WS-DW-CCYY / 4.
049100     COMPUTE WS-CHECK4      = WS-YEAR-DIV4 * 4.
049200     COMPUTE WS-YEAR-DIV100 = WS-DW-CCYY / 100.
049300     COMPUTE WS-CHECK100    = WS-YEAR-DIV100 * 100.
049400     COMPUTE WS-YEAR-DIV400 = WS-DW-CCYY / 400.
049500     COMPUTE WS-CHECK400    = WS-YEAR-DIV400 * 400.
049600     IF WS-CHECK4 = WS-DW-CCYY
049700         IF WS-CHECK100 = WS-DW-CCYY
049800             IF WS-CHECK400 = WS-DW-CCYY
049900                 MOVE 'Y' TO WS-LEAP-SW
050000             END-IF
050100         ELSE
050200             MOVE 'Y' TO WS-LEAP-SW
050300         END-IF
050400     END-IF.
050500 
050600 
050700 2400-ACCUM-TRADE-STATS.
050800     ADD 1 TO WS-CLOSED-COUNT.
050900     IF WS-TRADE-PNL > 0
051000         ADD 1 TO WS-WIN-COUNT
051100         ADD WS-TRADE-PNL TO WS-SUM-WIN
051200         ADD 1 TO WS-CUR-WIN-STREAK
051300         MOVE ZERO TO WS-CUR-LOSS-STREAK
051400         IF WS-CUR-WIN-STREAK > WS-MAX-WIN-STREAK
051500             MOVE WS-CUR-WIN-STREAK TO WS-MAX-WIN-STREAK
051600         END-IF
051700     ELSE
051800         ADD 1 TO WS-LOSS-COUNT
051900         ADD WS-TRADE-PNL TO WS-SUM-LOSS
052000         ADD 1 TO WS-CUR-LOSS-STREAK
052100         MOVE ZERO TO WS-CUR-WIN-STREAK
052200         IF WS-CUR-LOSS-STREAK > WS-MAX-LOSS-STREAK
052300             MOVE WS-CUR-LOSS-STREAK TO WS-MAX-LOSS-STREAK
052400         END-IF
052500     END-IF.
052600 
052700 
052800 2900-UNPAIRED-SELL.
052900     MOVE TRD-SYMBOL     TO RT-SYMBOL.
053000     SET RT-UNPAIRED-SELL TO TRUE.
053100     MOVE ZERO           TO RT-ENTRY-DATE.
053200     MOVE ZERO           TO RT-ENTRY-PRICE.
053300     MOVE TRD-FILL-DATE  TO RT-EXIT-DATE.
053400     MOVE TRD-FILL-PRICE TO RT-EXIT-PRICE.
053500     MOVE TRD-QUANTITY   TO RT-QUANTITY.
053600     MOVE ZERO           TO RT-PNL.
053700     MOVE ZERO           TO RT-PNL-PCT.
053800     MOVE ZERO           TO RT-HOLDING-DAYS.
053900     WRITE ROUND-TRIP-REC.
054000     DISPLAY '*** BTPAIR01 - UNPAIRED SELL FOR ' TRD-SYMBOL ' ***'.
054100 
054200 
054300*****************************************************************
054400* AFTER THE LAST FILL, ANY SLOT STILL MARKED OPEN IS A BUY THAT   *
054500* NEVER GOT A CLOSING SELL - CARRY IT FORWARD UNCLOSED.           *
054600*****************************************************************
054700 2950-CLOSE-PAIRING.
054800     PERFORM 2955-WRITE-UNCLOSED-BUY
054900         VARYING WS-OPEN-IX FROM 1 BY 1
055000             UNTIL WS-OPEN-IX > WS-OPEN-COUNT.
055100 
055200 
055300 2955-WRITE-UNCLOSED-BUY.
055400     IF OP-IS-OPEN(WS-OPEN-IX)
055500         MOVE OP-SYMBOL(WS-OPEN-IX)      TO RT-SYMBOL
055600         SET RT-UNCLOSED-BUY             TO TRUE
055700         MOVE OP-FILL-DATE(WS-OPEN-IX)   TO RT-ENTRY-DATE
055800         MOVE OP-FILL-PRICE(WS-OPEN-IX)  TO RT-ENTRY-PRICE
055900         MOVE ZERO                       TO RT-EXIT-DATE
056000         MOVE ZERO                       TO RT-EXIT-PRICE
056100         MOVE OP-QUANTITY(WS-OPEN-IX)    TO RT-QUANTITY
056200         MOVE ZERO                       TO RT-PNL
056300         MOVE ZERO                       TO RT-PNL-PCT
056400         MOVE ZERO                       TO RT-HOLDING-DAYS
056500         WRITE ROUND-TRIP-REC
056600     END-IF.
056700 
056800 
056900*****************************************************************
057000* EQUITY-CURVE PASS - BUILDS THE PER-BAR RETURN SERIES AND THE   *
057100* RUNNING-MAXIMUM DRAWDOWN IN ONE SEQUENTIAL READ OF THE         *
057200* EQUITY-FILE.                                                   *
057300*****************************************************************
057400 3000-COMPUTE-RETURNS.
057500     OPEN INPUT EQUITY-FILE.
057600     PERFORM 9200-READ-EQUITY-REC.
057700     PERFORM 3100-ACCUM-RETURN-POINT
057800         UNTIL WS-NO-MORE-EQUITY.
057900     CLOSE EQUITY-FILE.
058000 
058100 
058200 3100-ACCUM-RETURN-POINT.
058300     ADD 1 TO WS-EQ-COUNT.
058400     MOVE EQ-EQUITY TO WS-CUR-EQUITY.
058500     IF WS-EQ-COUNT = 1
058600         MOVE WS-CUR-EQUITY TO WS-FIRST-EQUITY
058700         MOVE WS-CUR-EQUITY TO WS-RUNNING-MAX
058800         MOVE EQ-DATE       TO MET-PERIOD-START
058900     END-IF.
059000     IF WS-EQ-COUNT > 2500
059100         DISPLAY '*** BTPAIR01 - WS-RETURN-TABLE FULL ***'
059200     ELSE
059300         IF WS-EQ-COUNT = 1 OR WS-PREV-EQUITY = 0
059400             MOVE ZERO TO WS-RET-VALUE(WS-EQ-COUNT)
059500         ELSE
059600             COMPUTE WS-RET-VALUE(WS-EQ-COUNT) ROUNDED =
059700                 (WS-CUR-EQUITY / WS-PREV-EQUITY) - 1
059800         END-IF
059900     END-IF.
060000     IF WS-CUR-EQUITY > WS-RUNNING-MAX
060100         MOVE WS-CUR-EQUITY TO WS-RUNNING-MAX
060200     END-IF.
060300     IF WS-RUNNING-MAX > 0
060400         COMPUTE WS-CUR-DRAWDOWN ROUNDED =
060500             (WS-RUNNING-MAX - WS-CUR-EQUITY) / WS-RUNNING-MAX
060600     ELSE
060700         MOVE ZERO TO WS-CUR-DRAWDOWN
060800     END-IF.
060900     IF WS-CUR-DRAWDOWN > WS-MAX-DRAWDOWN-VAL
061000         MOVE WS-CUR-DRAWDOWN TO WS-MAX-DRAWDOWN-VAL
061100     END-IF.
061200     MOVE WS-CUR-EQUITY TO WS-PREV-EQUITY.
061300     MOVE WS-CUR-EQUITY TO WS-LAST-EQUITY.
061400     MOVE EQ-DATE       TO MET-PERIOD-END.
061500     PERFORM 9200-READ-EQUITY-REC.
061600 
061700 
061800 3200-COMPUTE-TOTAL-RETURN.
061900     IF WS-FIRST-EQUITY > 0
062000         COMPUTE MET-TOTAL-RETURN ROUNDED =
062100             (WS-LAST-EQUITY / WS-FIRST-EQUITY) - 1
062200     ELSE
062300         MOVE ZERO TO MET-TOTAL-RETURN
062400     END-IF.
062500 
062600 
062700*****************************************************************
062800* ANNUAL RETURN = (1 + TOTAL RETURN) ** (TRADING-DAYS / BARS) - 1 *
062900* NO FUNCTION EXP OR LOG IN THIS SHOP'S DIALECT, SO THE POWER IS  *
063000* TAKEN AS EXP(EXPONENT * LN(BASE)) WITH BOTH LN AND EXP CARRIED  *
063100* AS FIXED-ITERATION SERIES - SEE 3310/3330 BELOW.                *
063200*****************************************************************
063300 3300-COMPUTE-ANNUAL-RETURN.
063400     MOVE ZERO TO MET-ANNUAL-RETURN.
063500     IF WS-EQ-COUNT > 0
063600         COMPUTE WS-POWER-BASE = 1 + MET-TOTAL-RETURN
063700         IF WS-POWER-BASE > 0
063800             COMPUTE WS-POWER-EXP =
063900                 MKT-TRADING-DAYS(WS-SEL-MKT-IX) / WS-EQ-COUNT
064000             PERFORM 3310-NATURAL-LOG-SERIES
064100             COMPUTE WS-EXP-ARG = WS-POWER-EXP * WS-LN-RESULT
064200             PERFORM 3330-EXP-SERIES
064300             COMPUTE MET-ANNUAL-RETURN ROUNDED = WS-EXP-RESULT - 1
064400         END-IF
064500     END-IF.
064600 
064700 
064800 3310-NATURAL-LOG-SERIES.
064900     COMPUTE WS-LN-Z = (WS-POWER-BASE - 1) / (WS-POWER-BASE + 1).
065000     MOVE WS-LN-Z TO WS-LN-TERM.
065100     MOVE WS-LN-Z TO WS-LN-SUM.
065200     PERFORM 3320-LN-TERM-STEP
065300         VARYING WS-LN-ITER FROM 1 BY 1 UNTIL WS-LN-ITER > 30.
065400     COMPUTE WS-LN-RESULT ROUNDED = 2 * WS-LN-SUM.
065500 
065600 
065700 3320-LN-TERM-STEP.
065800     COMPUTE WS-LN-POWER = WS-LN-ITER * 2 + 1.
065900     COMPUTE WS-LN-TERM = WS-LN-TERM * WS-LN-Z * WS-LN-Z.
066000     COMPUTE WS-LN-SUM = WS-LN-SUM + (WS-LN-TERM / WS-LN-POWER).
066100 
066200 
066300 3330-EXP-SERIES.
066400     MOVE 1 TO WS-EXP-RESULT.
066500     MOVE 1 TO WS-EXP-TERM.
066600     PERFORM 3340-EXP-TERM-STEP
066700         VARYING WS-EXP-ITER FROM 1 BY 1 UNTIL WS-EXP-ITER > 30.
066800 
066900 
067000 3340-EXP-TERM-STEP.
067100     COMPUTE WS-EXP-TERM = WS-EXP-TERM * WS-EXP-ARG / WS-EXP-ITER.
067200     COMPUTE WS-EXP-RESULT = WS-EXP-RESULT + WS-EXP-TERM.
067300 
067400 
067500*****************************************************************
067600* SHARPE AND SORTINO - SQRT(TRADING DAYS) TIMES THE MEAN EXCESS   *
067700* RETURN OVER THE SAMPLE STANDARD DEVIATION OF ALL RETURNS        *
067800* (SHARPE) OR OF THE NEGATIVE RETURNS ONLY (SORTINO).             *
067900*****************************************************************
068000 3400-COMPUTE-SHARPE-SORTINO.
068100     COMPUTE WS-RF-PER-BAR ROUNDED =
068200         0.02 / MKT-TRADING-DAYS(WS-SEL-MKT-IX).
068300     MOVE MKT-TRADING-DAYS(WS-SEL-MKT-IX) TO WS-ROOT-ARG.
068400     PERFORM 3480-EXTRACT-ROOT.
068500     MOVE WS-ROOT-RESULT TO WS-SQRT-T.
068600     PERFORM 3410-MEAN-STDDEV-ALL.
068700     PERFORM 3420-MEAN-STDDEV-NEG.
068800     IF WS-STDDEV-RET NOT = 0
068900         COMPUTE MET-SHARPE ROUNDED =
069000             WS-SQRT-T * (WS-MEAN-RET - WS-RF-PER-BAR) / WS-STDDEV-RET
069100     ELSE
069200         MOVE ZERO TO MET-SHARPE
069300     END-IF.
069400     IF WS-NEG-COUNT > 1 AND WS-STDDEV-NEG NOT = 0
069500         COMPUTE MET-SORTINO ROUNDED =
069600             WS-SQRT-T * (WS-MEAN-RET - WS-RF-PER-BAR) / WS-STDDEV-NEG
069700     ELSE
069800         MOVE ZERO TO MET-SORTINO
069900     END-IF.
070000 
070100 
070200 3410-MEAN-STDDEV-ALL.
070300     MOVE ZERO TO WS-SUM-RET.
070400     PERFORM 3411-SUM-ALL-RET
070500         VARYING WS-RET-IX FROM 1 BY 1 UNTIL WS-RET-IX > WS-EQ-COUNT.
070600     IF WS-EQ-COUNT > 0
070700         COMPUTE WS-MEAN-RET ROUNDED = WS-SUM-RET / WS-EQ-COUNT
070800     ELSE
070900         MOVE ZERO TO WS-MEAN-RET
071000     END-IF.
071100     MOVE ZERO TO WS-SUM-SQ-DEV.
071200     PERFORM 3412-SUMSQ-ALL-RET
071300         VARYING WS-RET-IX FROM 1 BY 1 UNTIL WS-RET-IX > WS-EQ-COUNT.
071400     IF WS-EQ-COUNT > 1
071500         COMPUTE WS-VARIANCE-RET ROUNDED =
071600             WS-SUM-SQ-DEV / (WS-EQ-COUNT - 1)
071700         MOVE WS-VARIANCE-RET TO WS-ROOT-ARG
071800         PERFORM 3480-EXTRACT-ROOT
071900         MOVE WS-ROOT-RESULT TO WS-STDDEV-RET
072000     ELSE
072100         MOVE ZERO TO WS-STDDEV-RET
072200     END-IF.
072300 
072400 
072500 3411-SUM-ALL-RET.
072600     ADD WS-RET-VALUE(WS-RET-IX) TO WS-SUM-RET.
072700 
072800 
072900 3412-SUMSQ-ALL-RET.
073000     COMPUTE WS-DIVISOR-CHECK = WS-RET-VALUE(WS-RET-IX) - WS-MEAN-RET.
073100     COMPUTE WS-SUM-SQ-DEV =
073200         WS-SUM-SQ-DEV + (WS-DIVISOR-CHECK * WS-DIVISOR-CHECK).
073300 
073400 
073500 3420-MEAN-STDDEV-NEG.
073600     MOVE ZERO TO WS-NEG-COUNT.
073700     MOVE ZERO TO WS-SUM-NEG-RET.
073800     PERFORM 3421-SUM-NEG-RET
073900         VARYING WS-RET-IX FROM 1 BY 1 UNTIL WS-RET-IX > WS-EQ-COUNT.
074000     IF WS-NEG-COUNT > 0
074100         COMPUTE WS-MEAN-NEG-RET ROUNDED = WS-SUM-NEG-RET / WS-NEG-COUNT
074200     ELSE
074300         MOVE ZERO TO WS-MEAN-NEG-RET
074400     END-IF.
074500     MOVE ZERO TO WS-SUM-SQ-NEG-DEV.
074600     PERFORM 3422-SUMSQ-NEG-RET
074700         VARYING WS-RET-IX FROM 1 BY 1 UNTIL WS-RET-IX > WS-EQ-COUNT.
074800     IF WS-NEG-COUNT > 1
074900         COMPUTE WS-VARIANCE-NEG ROUNDED =
075000             WS-SUM-SQ-NEG-DEV / (WS-NEG-COUNT - 1)
075100         MOVE WS-VARIANCE-NEG TO WS-ROOT-ARG
075200         PERFORM 3480-EXTRACT-ROOT
075300         MOVE WS-ROOT-RESULT TO WS-STDDEV-NEG
075400     ELSE
075500         MOVE ZERO TO WS-STDDEV-NEG
075600     END-IF.
075700 
075800 
075900 3421-SUM-NEG-RET.
076000     IF WS-RET-VALUE(WS-RET-IX) < 0
076100         ADD 1 TO WS-NEG-COUNT
076200         ADD WS-RET-VALUE(WS-RET-IX) TO WS-SUM-NEG-RET
076300     END-IF.
076400 
076500 
076600 3422-SUMSQ-NEG-RET.
076700     IF WS-RET-VALUE(WS-RET-IX) < 0
076800         COMPUTE WS-DIVISOR-CHECK =
076900             WS-RET-VALUE(WS-RET-IX) - WS-MEAN-NEG-RET
077000         COMPUTE WS-SUM-SQ-NEG-DEV =
077100             WS-SUM-SQ-NEG-DEV + (WS-DIVISOR-CHECK * WS-DIVISOR-CHECK)
077200     END-IF.
077300 
077400 
077500 3500-COMPUTE-DRAWDOWN-CALMAR.
077600     MOVE WS-MAX-DRAWDOWN-VAL TO MET-MAX-DRAWDOWN.
077700     IF WS-MAX-DRAWDOWN-VAL > 0
077800         COMPUTE MET-CALMAR ROUNDED =
077900             MET-ANNUAL-RETURN / WS-MAX-DRAWDOWN-VAL
078000     ELSE
078100         MOVE ZERO TO MET-CALMAR
078200     END-IF.
078300 
078400 
078500*****************************************************************
078600* VALUE AT RISK (95%) - ABSOLUTE VALUE OF THE 5TH PERCENTILE OF   *
078700* THE RETURN SERIES, BY LINEAR INTERPOLATION ON THE SORTED        *
078800* TABLE.                                                          *
078900*****************************************************************
079000 3600-COMPUTE-VAR.
079100     IF WS-EQ-COUNT = 0 OR WS-STDDEV-RET = 0
079200         MOVE ZERO TO MET-VAR-95
079300     ELSE
079400         PERFORM 3610-SORT-RETURN-TABLE
079500         PERFORM 3640-INTERPOLATE-PERCENTILE
079600     END-IF.
079700 
079800 
079900 3610-SORT-RETURN-TABLE.
080000     IF WS-EQ-COUNT > 1
080100         MOVE 'Y' TO WS-SWAPPED-SW
080200         PERFORM 3620-BUBBLE-PASS
080300             UNTIL NOT WS-ENTRIES-SWAPPED
080400     END-IF.
080500 
080600 
080700 3620-BUBBLE-PASS.
080800     MOVE 'N' TO WS-SWAPPED-SW
080900     PERFORM 3630-BUBBLE-COMPARE
081000         VARYING WS-INNER-IX FROM 1 BY 1
081100             UNTIL WS-INNER-IX >= WS-EQ-COUNT.
081200 
081300 
081400 3630-BUBBLE-COMPARE.
081500     IF WS-RET-VALUE(WS-INNER-IX) > WS-RET-VALUE(WS-INNER-IX + 1)
081600         PERFORM 3635-SWAP-RETURNS
081700         MOVE 'Y' TO WS-SWAPPED-SW
081800     END-IF.
081900 
082000 
082100 3635-SWAP-RETURNS.
082200     MOVE WS-RET-VALUE(WS-INNER-IX)     TO WS-SWAP-RETURN.
082300     MOVE WS-RET-VALUE(WS-INNER-IX + 1) TO WS-RET-VALUE(WS-INNER-IX).
082400     MOVE WS-SWAP-RETURN                TO WS-RET-VALUE(WS-INNER-IX + 1).
082500 
082600 
082700 3640-INTERPOLATE-PERCENTILE.
082800     COMPUTE WS-VAR-RANK = 1 + (0.05 * (WS-EQ-COUNT - 1)).
082900     COMPUTE WS-VAR-LO-IX = WS-VAR-RANK.
083000     COMPUTE WS-VAR-FRAC = WS-VAR-RANK - WS-VAR-LO-IX.
083100     MOVE WS-RET-VALUE(WS-VAR-LO-IX) TO WS-VAR-LO-VAL.
083200     IF WS-VAR-LO-IX < WS-EQ-COUNT
083300         MOVE WS-RET-VALUE(WS-VAR-LO-IX + 1) TO WS-VAR-HI-VAL
083400     ELSE
083500         MOVE WS-VAR-LO-VAL TO WS-VAR-HI-VAL
083600     END-IF.
083700     COMPUTE WS-VAR-RESULT ROUNDED =
083800         WS-VAR-LO-VAL + (WS-VAR-FRAC * (WS-VAR-HI-VAL - WS-VAR-LO-VAL)).
083900     IF WS-VAR-RESULT < 0
084000         COMPUTE MET-VAR-95 ROUNDED = WS-VAR-RESULT * -1
084100     ELSE
084200         MOVE WS-VAR-RESULT TO MET-VAR-95
084300     END-IF.
084400 
084500 
084600*****************************************************************
084700* SQUARE ROOT BY NEWTON'S METHOD - EIGHT FIXED ITERATIONS IS      *
084800* PLENTY FOR THE MAGNITUDES THIS PROGRAM DEALS WITH.              *
084900*****************************************************************
085000 3480-EXTRACT-ROOT.
085100     MOVE ZERO TO WS-ROOT-RESULT.
085200     IF WS-ROOT-ARG > 0
085300         COMPUTE WS-ROOT-RESULT ROUNDED = WS-ROOT-ARG / 2
085400         PERFORM 3490-NEWTON-STEP
085500             VARYING WS-ROOT-ITER FROM 1 BY 1 UNTIL WS-ROOT-ITER > 8
085600     END-IF.
085700 
085800 
085900 3490-NEWTON-STEP.
086000     COMPUTE WS-ROOT-RESULT ROUNDED =
086100         (WS-ROOT-RESULT + (WS-ROOT-ARG / WS-ROOT-RESULT)) / 2.
086200 
086300 
086400*****************************************************************
086500* TRADE STATISTICS - WIN RATE, PROFIT FACTOR, STREAKS AND         *
086600* AVERAGE WIN/LOSS, ALL ACCUMULATED DURING THE PAIRING LOOP.      *
086700*****************************************************************
086800 3700-COMPUTE-TRADE-STATS.
086900     MOVE WS-CLOSED-COUNT TO MET-CLOSED-TRADES.
087000     IF WS-CLOSED-COUNT > 0
087100         COMPUTE MET-WIN-RATE ROUNDED = WS-WIN-COUNT / WS-CLOSED-COUNT
087200     ELSE
087300         MOVE ZERO TO MET-WIN-RATE
087400     END-IF.
087500     IF WS-SUM-LOSS NOT = 0
087600         COMPUTE MET-PROFIT-FACTOR ROUNDED =
087700             WS-SUM-WIN / (WS-SUM-LOSS * -1)
087800     ELSE
087900         IF WS-SUM-WIN > 0
088000             MOVE 999999.999999 TO MET-PROFIT-FACTOR
088100         ELSE
088200             MOVE ZERO TO MET-PROFIT-FACTOR
088300         END-IF
088400     END-IF.
088500     MOVE WS-MAX-WIN-STREAK  TO MET-MAX-CONSEC-WINS.
088600     MOVE WS-MAX-LOSS-STREAK TO MET-MAX-CONSEC-LOSSES.
088700     IF WS-WIN-COUNT > 0
088800         COMPUTE MET-AVG-WIN ROUNDED = WS-SUM-WIN / WS-WIN-COUNT
088900     ELSE
089000         MOVE ZERO TO MET-AVG-WIN
089100     END-IF.
089200     IF WS-LOSS-COUNT > 0
089300         COMPUTE MET-AVG-LOSS ROUNDED = WS-SUM-LOSS / WS-LOSS-COUNT
089400     ELSE
089500         MOVE ZERO TO MET-AVG-LOSS
089600     END-IF.
089700 
089800 
089900 4000-WRITE-METRICS.
090000     MOVE PRM-STRATEGY-CODE   TO MET-STRATEGY-CODE.
090100     MOVE PRM-MARKET-CODE     TO MET-MARKET-CODE.
090200     MOVE PRM-INITIAL-CAPITAL TO MET-INITIAL-CAPITAL.
090300     MOVE WS-LAST-EQUITY      TO MET-FINAL-EQUITY.
090400     WRITE METRICS-REC.
090500 
090600 
090700*****************************************************************
090800* CLOSE-OUT.
090900*****************************************************************
091000 9000-CLOSING.
091100     CLOSE TRADE-FILE.
091200     CLOSE ROUNDTRIP-FILE.
091300     CLOSE METRICS-FILE.
091400 
091500 
091600*****************************************************************
091700* READ ROUTINES.
091800*****************************************************************
091900 9100-READ-TRADE-REC.
092000     READ TRADE-FILE
092100         AT END
092200             MOVE 'NO' TO WS-MORE-TRADE-SW
092300     END-READ.
092400 
092500 
092600 9200-READ-EQUITY-REC.
092700     READ EQUITY-FILE
092800         AT END
092900             MOVE 'NO' TO WS-MORE-EQUITY-SW
093000     END-READ.
