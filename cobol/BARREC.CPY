000100*****************************************************************
000200* BARREC.CPY                                                    *
000300* DAILY PRICE BAR RECORD - ONE PER SYMBOL PER TRADING DAY.      *
000400* USED BY THE PRICE-FILE READERS IN BTIDX00, BTENG01, BTOPT01.  *
000500*****************************************************************
000600* CHANGE LOG
000700* 07/09/87  RKH  ORIGINAL LAYOUT FOR THE DAILY-BAR EXTRACT.
000800* 03/14/91  LMO  ADDED BAR-VOLUME, VENDOR FEED PICKED UP SHARES.
000900* 11/02/94  DJF  WIDENED BAR-SYMBOL TO X(10) FOR ADR TICKERS.
001000* 02/19/99  RKH  Y2K - BAR-DATE CONFIRMED FULL 4-DIGIT CCYY.
001100* 06/30/03  SAT  CR-4410 PADDED RECORD TO 80 BYTES FOR THE NEW
001200*                FEED HANDLER BLOCK SIZE.
001300*****************************************************************
001400 01  BAR-REC.
001500     05  BAR-SYMBOL          PIC X(10).
001600     05  BAR-DATE            PIC 9(08).
001700     05  BAR-OPEN            PIC S9(9)V99.
001800     05  BAR-HIGH            PIC S9(9)V99.
001900     05  BAR-LOW             PIC S9(9)V99.
002000     05  BAR-CLOSE           PIC S9(9)V99.
002100     05  BAR-VOLUME          PIC 9(12).
002200     05  FILLER              PIC X(06).
