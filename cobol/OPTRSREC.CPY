000100*****************************************************************
000200* OPTRSREC.CPY                                                  *
000300* OPTIMIZATION RESULT ROW - ONE PER PARAMETER COMBINATION       *
000400* SURVIVING INTO THE TOP-N RANKING.  BUILT BY BTOPT01 AND       *
000500* WRITTEN TO OPTRPT-FILE IN RANK ORDER.                         *
000600*****************************************************************
000700* CHANGE LOG
000800* 04/19/96  DJF  ORIGINAL LAYOUT FOR THE NEW OPTIMIZER JOB STEP.
000900* 01/05/99  RKH  Y2K REVIEW - NO DATE FIELDS, NO CHANGE NEEDED.
001000* 09/02/02  SAT  CR-4710 ADDED OPT-FINAL-EQUITY TO THE ROW.
001100*****************************************************************
001200 01  OPT-RESULT-ROW.
001300     05  OPT-RANK              PIC 9(03).
001400     05  OPT-PARM-TABLE OCCURS 6 TIMES
001500                          INDEXED BY OPT-PARM-IX.
001600         10  OPT-PARM-NAME     PIC X(08).
001700         10  OPT-PARM-VALUE    PIC S9(7)V9(4).
001800     05  OPT-TOTAL-RETURN      PIC S9(5)V9(6).
001900     05  OPT-ANNUAL-RETURN     PIC S9(5)V9(6).
002000     05  OPT-SHARPE            PIC S9(5)V9(6).
002100     05  OPT-SORTINO           PIC S9(5)V9(6).
002200     05  OPT-MAX-DRAWDOWN      PIC S9(5)V9(6).
002300     05  OPT-TOTAL-TRADES      PIC 9(05).
002400     05  OPT-FINAL-EQUITY      PIC S9(13)V99.
002500     05  FILLER                PIC X(10).
