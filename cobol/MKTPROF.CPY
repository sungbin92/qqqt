000100*****************************************************************
000200* MKTPROF.CPY                                                   *
000300* MARKET COST-PROFILE TABLE ENTRY - COMMISSION, SLIPPAGE AND    *
000400* MINIMUM-ORDER RULES FOR ONE MARKET.  LOADED INTO A TWO-       *
000500* ENTRY TABLE (KR, US) AT THE START OF EACH RUN - SEE           *
000600* 1100-LOAD-MARKETS IN BTENG01 AND BTOPT01.                     *
000700*****************************************************************
000800* CHANGE LOG
000900* 05/02/88  RKH  ORIGINAL - DOMESTIC PROFILE ONLY.
001000* 09/21/93  DJF  ADDED THE OVERSEAS (KR) PROFILE AND CURRENCY.
001100* 01/08/99  RKH  Y2K REVIEW - NO DATE FIELDS, NO CHANGE NEEDED.
001200* 08/17/05  SAT  CR-5120 ADDED MKT-TRADING-DAYS FOR ANNUALIZING.
001300*****************************************************************
001400 01  MKT-PROFILE-ENTRY.
001500     05  MKT-CODE              PIC X(02).
001600     05  MKT-COMMISSION-RATE   PIC V9(6).
001700     05  MKT-MIN-COMMISSION    PIC S9(7)V99.
001800     05  MKT-SLIPPAGE-DAILY    PIC V9(6).
001900     05  MKT-SLIPPAGE-HOURLY   PIC V9(6).
002000     05  MKT-MIN-ORDER-AMOUNT  PIC S9(9)V99.
002100     05  MKT-CURRENCY          PIC X(03).
002200     05  MKT-TRADING-DAYS      PIC 9(3).
002300     05  FILLER                PIC X(04).
