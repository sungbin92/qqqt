000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.          BTIDX00.
000300 AUTHOR.              R K HARMON.
000400 INSTALLATION.        TRADING-SYSTEMS-GROUP.
000500 DATE-WRITTEN.        04-19-96.
000600 DATE-COMPILED.
000700 SECURITY.            CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900* BTIDX00 - COMMON TRADING-DATE INDEX BUILDER.                  *
001000*                                                                *
001100* FIRST JOB STEP OF THE BACKTEST CHAIN.  READS THE PRICE-FILE   *
001200* (SORTED BY SYMBOL, THEN BY DATE WITHIN SYMBOL) AND COUNTS,    *
001300* FOR EVERY DATE SEEN, HOW MANY SYMBOLS CARRIED A BAR ON THAT   *
001400* DATE.  A DATE IS "COMMON" WHEN EVERY SYMBOL ON THE RUN HAS A  *
001500* BAR FOR IT.  THE COMMON DATES, SORTED ASCENDING, ARE WRITTEN  *
001600* TO THE IDX-FILE FOR BTENG01 (AND BTOPT01) TO DRIVE THE BAR    *
001700* LOOP WITHOUT RE-SCANNING THE WHOLE PRICE FILE EACH TIME.      *
001800*****************************************************************
001900* CHANGE LOG
002000* 04/19/96  RKH  ORIGINAL - SPLIT OUT OF THE MONOLITHIC ENGINE
002100*                SO THE OPTIMIZER COULD SHARE THE SAME INDEX.
002200* 11/08/97  DJF  RAISED WS-DATE-TABLE FROM 2000 TO 4000 ENTRIES,
002300*                THE SEOUL DESK FEED RAN PAST 15 YEARS OF HISTORY.
002400* 01/06/99  RKH  Y2K - ADDED THE CENTURY-WINDOW LOGIC BELOW SO
002500*                THE RUN-CONTROL HEADING PRINTS A FULL 4-DIGIT
002600*                YEAR REGARDLESS OF THE ACCEPT FROM DATE FORMAT.
002700* 09/02/02  SAT  CR-4710 DISPLAY A WARNING INSTEAD OF ABENDING
002800*                WHEN FEWER THAN 2 COMMON DATES ARE FOUND - LETS
002900*                THE ENGINE STEP CLOSE OUT WITH EMPTY RESULTS.
003000*****************************************************************
003100 
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600 
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT PRICE-FILE ASSIGN TO PRICEIN
004000         ORGANIZATION IS SEQUENTIAL
004100         FILE STATUS IS WS-PRICE-STATUS.
004200 
004300     SELECT IDX-FILE ASSIGN TO IDXFILE
004400         ORGANIZATION IS SEQUENTIAL
004500         FILE STATUS IS WS-IDX-STATUS.
004600 
004700     SELECT RUNCTL-FILE ASSIGN TO RUNCTL1
004800         ORGANIZATION IS RECORD SEQUENTIAL
004900         FILE STATUS IS WS-RUNCTL-STATUS.
005000 
005100 DATA DIVISION.
005200 FILE SECTION.
005300 FD  PRICE-FILE
005400     LABEL RECORD IS STANDARD
005500     RECORD CONTAINS 80 CHARACTERS
005600     RECORDING MODE F
005700     DATA RECORD IS BAR-REC.
005800     COPY BARREC.
005900 
006000 FD  IDX-FILE
006100     LABEL RECORD IS STANDARD
006200     RECORD CONTAINS 20 CHARACTERS
006300     RECORDING MODE F
006400     DATA RECORD IS IDX-REC.
006500     COPY IDXREC.
006600 
006700 FD  RUNCTL-FILE
006800     LABEL RECORD IS OMITTED
006900     RECORD CONTAINS 132 CHARACTERS
007000     LINAGE IS 60 WITH FOOTING AT 55
007100     DATA RECORD IS RUNCTL-LINE.
007200 01  RUNCTL-LINE             PIC X(132).
007300 
007400 WORKING-STORAGE SECTION.
007500 01  WS-FILE-STATUSES.
007600     05  WS-PRICE-STATUS      PIC X(02)   VALUE '00'.
007700     05  WS-IDX-STATUS        PIC X(02)   VALUE '00'.
007800     05  WS-RUNCTL-STATUS     PIC X(02)   VALUE '00'.
007900     05  FILLER               PIC X(04).
008000 
008100 01  WS-SWITCHES.
008200     05  WS-MORE-RECS         PIC X(03)   VALUE 'YES'.
008300         88  WS-NO-MORE-RECS      VALUE 'NO'.
008400     05  WS-FIRST-RECORD-SW   PIC X(01)   VALUE 'Y'.
008500         88  WS-FIRST-RECORD      VALUE 'Y'.
008600     05  WS-SWAPPED-SW        PIC X(01)   VALUE 'N'.
008700         88  WS-ENTRIES-SWAPPED   VALUE 'Y'.
008800     05  WS-BAR-ERR-SW        PIC X(03)   VALUE 'NO '.
008900         88  WS-BAR-ERR           VALUE 'YES'.
009000     05  FILLER               PIC X(03).
009100 
009200 01  WS-COUNTERS             COMP.
009300     05  WS-SYM-COUNT         PIC 9(03)   VALUE ZERO.
009400     05  WS-DATE-COUNT        PIC 9(05)   VALUE ZERO.
009500     05  WS-COMMON-COUNT      PIC 9(05)   VALUE ZERO.
009600     05  WS-RECORD-COUNT      PIC 9(07)   VALUE ZERO.
009700     05  WS-DATE-IX           PIC 9(05)   VALUE ZERO.
009800     05  WS-OUTER-IX          PIC 9(05)   VALUE ZERO.
009900     05  WS-INNER-IX          PIC 9(05)   VALUE ZERO.
010000     05  WS-PCTR              PIC 9(02)   VALUE ZERO.
010100 
010200 01  WS-HOLD-SYMBOL           PIC X(10)   VALUE SPACES.
010300 01  WS-HOLD-SYMBOL-PARTS REDEFINES WS-HOLD-SYMBOL.
010400     05  WS-HOLD-ROOT         PIC X(08).
010500     05  WS-HOLD-CLASS        PIC X(02).
010600 
010700 01  WS-CURR-BAR-DATE         PIC 9(08)   VALUE ZERO.
010800 01  WS-CURR-BAR-DATE-PARTS REDEFINES WS-CURR-BAR-DATE.
010900     05  WS-CBD-YEAR          PIC 9(04).
011000     05  WS-CBD-MONTH         PIC 9(02).
011100     05  WS-CBD-DAY           PIC 9(02).
011200 
011300 01  WS-TODAY-DATE            PIC 9(06)   VALUE ZERO.
011400 01  WS-TODAY-DATE-PARTS REDEFINES WS-TODAY-DATE.
011500     05  WS-TODAY-YY          PIC 9(02).
011600     05  WS-TODAY-MM          PIC 9(02).
011700     05  WS-TODAY-DD          PIC 9(02).
011800 01  WS-TODAY-CCYY            PIC 9(04)   VALUE ZERO.
011900 
012000 01  WS-DATE-TABLE.
012100     05  WS-DATE-ENTRY OCCURS 4000 TIMES
012200                        INDEXED BY WS-TBL-IX.
012300         10  WS-TBL-DATE      PIC 9(08)   VALUE ZERO.
012400         10  WS-TBL-COUNT     PIC 9(03)   VALUE ZERO COMP.
012500 
012600 01  WS-SWAP-ENTRY.
012700     05  WS-SWAP-DATE         PIC 9(08)   VALUE ZERO.
012800     05  WS-SWAP-COUNT        PIC 9(03)   VALUE ZERO COMP.
012900     05  FILLER               PIC X(04).
013000 
013100 01  RUNCTL-TITLE-LINE.
013200     05  FILLER               PIC X(06)   VALUE 'DATE:'.
013300     05  O-CCYY               PIC 9(04).
013400     05  FILLER               PIC X       VALUE '-'.
013500     05  O-MM                 PIC 99.
013600     05  FILLER               PIC X       VALUE '-'.
013700     05  O-DD                 PIC 99.
013800     05  FILLER               PIC X(40)   VALUE SPACES.
013900     05  FILLER               PIC X(28)   VALUE
014000                               'BTIDX00 - DATE INDEX RUN LOG'.
014100     05  FILLER               PIC X(35)   VALUE SPACES.
014200     05  FILLER               PIC X(06)   VALUE 'PAGE:'.
014300     05  O-PCTR               PIC Z9.
014400 
014500 01  RUNCTL-COLUMN-LINE.
014600     05  FILLER               PIC X(16)   VALUE 'PRICE RECORDS  '.
014700     05  FILLER               PIC X(16)   VALUE 'SYMBOLS ON RUN '.
014800     05  FILLER               PIC X(16)   VALUE 'DISTINCT DATES '.
014900     05  FILLER               PIC X(16)   VALUE 'COMMON DATES   '.
015000     05  FILLER               PIC X(68)   VALUE SPACES.
015100 
015200 01  RUNCTL-TOTAL-LINE.
015300     05  O-RC-RECORDS         PIC ZZ,ZZZ,ZZ9.
015400     05  FILLER               PIC X(07)   VALUE SPACES.
015500     05  O-RC-SYMBOLS         PIC ZZ9.
015600     05  FILLER               PIC X(14)   VALUE SPACES.
015700     05  O-RC-DATES           PIC ZZ,ZZ9.
015800     05  FILLER               PIC X(11)   VALUE SPACES.
015900     05  O-RC-COMMON          PIC ZZ,ZZ9.
016000     05  FILLER               PIC X(77)   VALUE SPACES.
016100 
016200 01  RUNCTL-WARNING-LINE.
016300     05  FILLER               PIC X(17)   VALUE '*** WARNING *** '.
016400     05  FILLER               PIC X(60)   VALUE
016500          'FEWER THAN 2 COMMON DATES - ENGINE STEP WILL BE EMPTY.'.
016600     05  FILLER               PIC X(55)   VALUE SPACES.
016700 
016800 01  RUNCTL-BLANK-LINE.
016900     05  FILLER               PIC X(132)  VALUE SPACES.
017000 
017100 
017200 PROCEDURE DIVISION.
017300 
017400 0000-BTIDX00.
017500     PERFORM 1000-INIT.
017600     PERFORM 2000-MAINLINE THRU 2000-EXIT
017700         UNTIL WS-NO-MORE-RECS.
017800     PERFORM 3000-CLOSING.
017900     STOP RUN.
018000 
018100 
018200 1000-INIT.
018300     ACCEPT WS-TODAY-DATE FROM DATE.
018400     PERFORM 1050-WINDOW-CENTURY.
018500     MOVE WS-TODAY-CCYY TO O-CCYY.
018600     MOVE WS-TODAY-MM TO O-MM.
018700     MOVE WS-TODAY-DD TO O-DD.
018800 
018900     OPEN INPUT PRICE-FILE.
019000     OPEN OUTPUT IDX-FILE.
019100     OPEN OUTPUT RUNCTL-FILE.
019200 
019300     PERFORM 9900-HEADING.
019400     PERFORM 9000-READ-PRICE.
019500 
019600 
019700 1050-WINDOW-CENTURY.
019800     IF WS-TODAY-YY < 50
019900         COMPUTE WS-TODAY-CCYY = 2000 + WS-TODAY-YY
020000     ELSE
020100         COMPUTE WS-TODAY-CCYY = 1900 + WS-TODAY-YY
020200     END-IF.
020300 
020400 
020500 2000-MAINLINE.
020600     ADD 1 TO WS-RECORD-COUNT.
020700     PERFORM 2050-VALIDATE-BAR-REC THRU 2050-EXIT.
020800     IF WS-BAR-ERR
020900         DISPLAY '*** BTIDX00 - BAD PRICE-FILE RECORD SKIPPED ***'
021000         PERFORM 9000-READ-PRICE
021100         GO TO 2000-EXIT
021200     END-IF.
021300 
021400     IF WS-FIRST-RECORD
021500         MOVE 'N' TO WS-FIRST-RECORD-SW
021600         MOVE BAR-SYMBOL TO WS-HOLD-SYMBOL
021700         ADD 1 TO WS-SYM-COUNT
021800     ELSE
021900         IF BAR-SYMBOL NOT EQUAL TO WS-HOLD-SYMBOL
022000             MOVE BAR-SYMBOL TO WS-HOLD-SYMBOL
022100             ADD 1 TO WS-SYM-COUNT
022200         END-IF
022300     END-IF.
022400 
022500     MOVE BAR-DATE TO WS-CURR-BAR-DATE.
022600     PERFORM 2100-TALLY-DATE.
022700 
022800     PERFORM 9000-READ-PRICE.
022900 2000-EXIT.
023000     EXIT.
023100 
023200*****************************************************************
023300* 2050 SERIES - VALIDATE THE INBOUND BAR RECORD BEFORE IT IS     *
023400* TALLIED INTO THE COMMON-DATE TABLE.  EACH CHECK FALLS THROUGH  *
023500* TO THE NEXT ON SUCCESS AND BRANCHES TO THE EXIT ON THE FIRST   *
023600* FAILURE.                                                      *
023700*****************************************************************
023800 2050-VALIDATE-BAR-REC.
023900     MOVE 'NO '             TO WS-BAR-ERR-SW.
024000 
024100     IF BAR-SYMBOL = SPACES
024200         MOVE 'YES'         TO WS-BAR-ERR-SW
024300         GO TO 2050-EXIT
024400     END-IF.
024500 
024600     IF BAR-DATE NOT NUMERIC
024700         MOVE 'YES'         TO WS-BAR-ERR-SW
024800         GO TO 2050-EXIT
024900     END-IF.
025000 
025100 2050-EXIT.
025200     EXIT.
025300 
025400 2100-TALLY-DATE.
025500     SET WS-TBL-IX TO 1.
025600     SEARCH WS-DATE-ENTRY
025700         AT END
025800             PERFORM 2200-INSERT-DATE
025900         WHEN WS-TBL-DATE(WS-TBL-IX) = WS-CURR-BAR-DATE
026000             ADD 1 TO WS-TBL-COUNT(WS-TBL-IX)
026100     END-SEARCH.
026200 
026300 
026400 2200-INSERT-DATE.
026500     IF WS-DATE-COUNT >= 4000
026600         DISPLAY '*** BTIDX00 - WS-DATE-TABLE FULL ***'
026700         DISPLAY '*** LAST SYMBOL READ: ' WS-HOLD-ROOT
026800         DISPLAY '*** RAISE THE TABLE SIZE AND RECOMPILE ***'
026900     ELSE
027000         ADD 1 TO WS-DATE-COUNT
027100         MOVE WS-CURR-BAR-DATE TO WS-TBL-DATE(WS-DATE-COUNT)
027200         MOVE 1 TO WS-TBL-COUNT(WS-DATE-COUNT)
027300     END-IF.
027400 
027500 
027600 3000-CLOSING.
027700     PERFORM 3100-SORT-DATE-TABLE.
027800     PERFORM 3150-COUNT-COMMON-DATES
027900         VARYING WS-OUTER-IX FROM 1 BY 1
028000             UNTIL WS-OUTER-IX > WS-DATE-COUNT.
028100     IF WS-COMMON-COUNT >= 2
028200         PERFORM 3200-WRITE-COMMON-DATES
028300             VARYING WS-OUTER-IX FROM 1 BY 1
028400                 UNTIL WS-OUTER-IX > WS-DATE-COUNT
028500     END-IF.
028600 
028700     MOVE WS-RECORD-COUNT TO O-RC-RECORDS.
028800     MOVE WS-SYM-COUNT TO O-RC-SYMBOLS.
028900     MOVE WS-DATE-COUNT TO O-RC-DATES.
029000     MOVE WS-COMMON-COUNT TO O-RC-COMMON.
029100     WRITE RUNCTL-LINE
029200         FROM RUNCTL-TOTAL-LINE
029300             AFTER ADVANCING 2 LINES.
029400 
029500     IF WS-COMMON-COUNT < 2
029600         WRITE RUNCTL-LINE
029700             FROM RUNCTL-WARNING-LINE
029800                 AFTER ADVANCING 2 LINES
029900         DISPLAY '*** BTIDX00 - FEWER THAN 2 COMMON DATES ***'
030000     END-IF.
030100 
030200     CLOSE PRICE-FILE.
030300     CLOSE IDX-FILE.
030400     CLOSE RUNCTL-FILE.
030500 
030600 
030700 3100-SORT-DATE-TABLE.
030800     IF WS-DATE-COUNT > 1
030900         MOVE 'Y' TO WS-SWAPPED-SW
031000         PERFORM 3110-BUBBLE-PASS
031100             UNTIL NOT WS-ENTRIES-SWAPPED
031200     END-IF.
031300 
031400 
031500 3110-BUBBLE-PASS.
031600     MOVE 'N' TO WS-SWAPPED-SW
031700     PERFORM 3120-BUBBLE-COMPARE
031800         VARYING WS-INNER-IX FROM 1 BY 1
031900             UNTIL WS-INNER-IX >= WS-DATE-COUNT.
032000 
032100 
032200 3120-BUBBLE-COMPARE.
032300     IF WS-TBL-DATE(WS-INNER-IX) > WS-TBL-DATE(WS-INNER-IX + 1)
032400         PERFORM 3130-SWAP-ENTRIES
032500         MOVE 'Y' TO WS-SWAPPED-SW
032600     END-IF.
032700 
032800 
032900 3130-SWAP-ENTRIES.
033000     MOVE WS-TBL-DATE(WS-INNER-IX) TO WS-SWAP-DATE.
033100     MOVE WS-TBL-COUNT(WS-INNER-IX) TO WS-SWAP-COUNT.
033200     MOVE WS-TBL-DATE(WS-INNER-IX + 1) TO WS-TBL-DATE(WS-INNER-IX).
033300     MOVE WS-TBL-COUNT(WS-INNER-IX + 1) TO WS-TBL-COUNT(WS-INNER-IX).
033400     MOVE WS-SWAP-DATE TO WS-TBL-DATE(WS-INNER-IX + 1).
033500     MOVE WS-SWAP-COUNT TO WS-TBL-COUNT(WS-INNER-IX + 1).
033600 
033700 
033800*****************************************************************
033900* 3150 SERIES - TALLY HOW MANY DATES ARE COMMON TO EVERY SYMBOL  *
034000* BEFORE A SINGLE IDX-REC IS WRITTEN, SO THE FEWER-THAN-2-DATES  *
034100* CASE CAN LEAVE THE IDX-FILE EMPTY RATHER THAN ONE SHORT.       *
034200*****************************************************************
034300 3150-COUNT-COMMON-DATES.
034400     IF WS-TBL-COUNT(WS-OUTER-IX) = WS-SYM-COUNT
034500         ADD 1 TO WS-COMMON-COUNT
034600     END-IF.
034700 
034800 3200-WRITE-COMMON-DATES.
034900     IF WS-TBL-COUNT(WS-OUTER-IX) = WS-SYM-COUNT
035000         MOVE WS-TBL-DATE(WS-OUTER-IX) TO IDX-DATE
035100         MOVE WS-SYM-COUNT TO IDX-SYMBOL-COUNT
035200         WRITE IDX-REC
035300     END-IF.
035400 
035500 
035600 9000-READ-PRICE.
035700     READ PRICE-FILE
035800         AT END
035900             MOVE 'NO' TO WS-MORE-RECS
036000     END-READ.
036100 
036200 
036300 9900-HEADING.
036400     ADD 1 TO WS-PCTR.
036500     MOVE WS-PCTR TO O-PCTR.
036600     WRITE RUNCTL-LINE
036700         FROM RUNCTL-TITLE-LINE
036800             AFTER ADVANCING PAGE.
036900     WRITE RUNCTL-LINE
037000         FROM RUNCTL-COLUMN-LINE
037100             AFTER ADVANCING 2 LINES.
037200     WRITE RUNCTL-LINE
037300         FROM RUNCTL-BLANK-LINE
037400             AFTER ADVANCING 1 LINE.
