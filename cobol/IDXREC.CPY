000100*****************************************************************
000200* IDXREC.CPY                                                    *
000300* COMMON-DATE INDEX RECORD - ONE PER TRADING DATE THAT HAS A    *
000400* BAR FOR EVERY SYMBOL ON THE RUN.  BUILT BY BTIDX00 FROM THE   *
000500* PRICE-FILE; READ BY BTENG01 AND BTOPT01 TO DRIVE THE BAR      *
000600* LOOP IN DATE ORDER WITHOUT RE-SCANNING THE WHOLE PRICE FILE.  *
000700*****************************************************************
000800* CHANGE LOG
000900* 04/19/96  DJF  ORIGINAL - SPLIT THE COMMON-DATE PASS OUT OF
001000*                THE ENGINE INTO ITS OWN JOB STEP.
001100* 01/05/99  RKH  Y2K - IDX-DATE CONFIRMED FULL 4-DIGIT CCYY.
001200*****************************************************************
001300 01  IDX-REC.
001400     05  IDX-DATE              PIC 9(08).
001500     05  IDX-SYMBOL-COUNT      PIC 9(03).
001600     05  FILLER                PIC X(09).
