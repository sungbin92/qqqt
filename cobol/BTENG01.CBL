000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.          BTENG01.
000300 AUTHOR.              R K HARMON.
000400 INSTALLATION.        TRADING-SYSTEMS-GROUP.
000500 DATE-WRITTEN.        02-11-89.
000600 DATE-COMPILED.
000700 SECURITY.            CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900* BTENG01 - STRATEGY BACKTEST ENGINE.                            *
001000*                                                                *
001100* SECOND JOB STEP OF THE BACKTEST CHAIN.  LOADS ONE RUN'S        *
001200* PARAMETER RECORD AND THE FULL PRICE HISTORY FOR EVERY SYMBOL   *
001300* ON THE RUN, THEN WALKS THE COMMON-DATE INDEX BUILT BY BTIDX00  *
001400* ONE TRADING DATE AT A TIME: FILL YESTERDAY'S ORDERS AT TODAY'S *
001500* OPEN, MARK POSITIONS TO TODAY'S CLOSE, RECORD AN EQUITY-CURVE  *
001600* POINT, THEN ASK THE SELECTED STRATEGY FOR TOMORROW'S ORDERS.   *
001700* WRITES EVERY FILL TO THE TRADE-FILE AND THE EQUITY-CURVE TO    *
001800* THE EQUITY-FILE FOR BTPAIR01 TO PICK UP.                       *
001900*****************************************************************
002000* CHANGE LOG
002100* 02/11/89  RKH  ORIGINAL - MEAN REVERSION ONLY, DOMESTIC MARKET.
002200* 09/21/93  DJF  ADDED THE KR MARKET PROFILE AND THE RSI STRATEGY.
002300* 07/30/94  LMO  ADDED BOLLINGER BANDS AND THE MACD CROSSOVER.
002400* 04/19/96  RKH  ORIGINAL DATE LOOP REPLACED WITH THE COMMON-DATE
002500*                INDEX FROM THE NEW BTIDX00 STEP - SEE CR-1188.
002600* 11/08/97  DJF  ADDED THE MOMENTUM BREAKOUT STRATEGY AND THE
002700*                PER-SYMBOL VOLUME HISTORY TABLE.
002800* 01/06/99  RKH  Y2K - ALL WORKING DATES CONFIRMED FULL 4-DIGIT
002900*                CCYY, NO 2-DIGIT YEAR ARITHMETIC IN THIS PROGRAM.
003000* 09/02/02  SAT  CR-4710 CASH RESERVE AND POSITION-WEIGHT CAPS
003100*                MOVED TO WORKING-STORAGE CONSTANTS PER THE NEW
003200*                RISK POLICY MEMO.
003300* 08/17/05  SAT  CR-5120 RAISED WS-SYM-ENTRY FROM 10 TO 20 BOOKS
003400*                AND THE BAR TABLE FROM 1500 TO 2500 BARS.
003500*****************************************************************
003600 
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     UPSI-0 ON STATUS IS WS-TRACE-ON
004100            OFF STATUS IS WS-TRACE-OFF.
004200 
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT PARAM-FILE ASSIGN TO PARMIN
004600         ORGANIZATION IS SEQUENTIAL
004700         FILE STATUS IS WS-PARM-STATUS.
004800 
004900     SELECT PRICE-FILE ASSIGN TO PRICEIN
005000         ORGANIZATION IS SEQUENTIAL
005100         FILE STATUS IS WS-PRICE-STATUS.
005200 
005300     SELECT IDX-FILE ASSIGN TO IDXFILE
005400         ORGANIZATION IS SEQUENTIAL
005500         FILE STATUS IS WS-IDX-STATUS.
005600 
005700     SELECT TRADE-FILE ASSIGN TO TRADEOUT
005800         ORGANIZATION IS SEQUENTIAL
005900         FILE STATUS IS WS-TRADE-STATUS.
006000 
006100     SELECT EQUITY-FILE ASSIGN TO EQUITOUT
006200         ORGANIZATION IS SEQUENTIAL
006300         FILE STATUS IS WS-EQUITY-STATUS.
006400 
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  PARAM-FILE
006800     LABEL RECORD IS STANDARD
006900     RECORD CONTAINS 286 CHARACTERS
007000     RECORDING MODE F
007100     DATA RECORD IS PARM-REC.
007200     COPY PRMREC.
007300 
007400 FD  PRICE-FILE
007500     LABEL RECORD IS STANDARD
007600     RECORD CONTAINS 80 CHARACTERS
007700     RECORDING MODE F
007800     DATA RECORD IS BAR-REC.
007900     COPY BARREC.
008000 
008100 FD  IDX-FILE
008200     LABEL RECORD IS STANDARD
008300     RECORD CONTAINS 20 CHARACTERS
008400     RECORDING MODE F
008500     DATA RECORD IS IDX-REC.
008600     COPY IDXREC.
008700 
008800 FD  TRADE-FILE
008900     LABEL RECORD IS STANDARD
009000     RECORD CONTAINS 80 CHARACTERS
009100     RECORDING MODE F
009200     DATA RECORD IS TRADE-REC.
009300     COPY TRDREC.
009400 
009500 FD  EQUITY-FILE
009600     LABEL RECORD IS STANDARD
009700     RECORD CONTAINS 44 CHARACTERS
009800     RECORDING MODE F
009900     DATA RECORD IS EQUITY-CURVE-REC.
010000     COPY EQCVREC.
010100 
010200 WORKING-STORAGE SECTION.
010300 01  WS-FILE-STATUSES.
010400     05  WS-PARM-STATUS       PIC X(02)   VALUE '00'.
010500     05  WS-PRICE-STATUS      PIC X(02)   VALUE '00'.
010600     05  WS-IDX-STATUS        PIC X(02)   VALUE '00'.
010700     05  WS-TRADE-STATUS      PIC X(02)   VALUE '00'.
010800     05  WS-EQUITY-STATUS     PIC X(02)   VALUE '00'.
010900     05  FILLER               PIC X(02).
011000 
011100 01  WS-SWITCHES.
011200     05  WS-TRACE-ON          PIC X(01).
011300     05  WS-TRACE-OFF         PIC X(01).
011400     05  WS-MORE-PRICE-SW     PIC X(03)   VALUE 'YES'.
011500         88  WS-NO-MORE-PRICE     VALUE 'NO'.
011600     05  WS-MORE-IDX-SW       PIC X(03)   VALUE 'YES'.
011700         88  WS-NO-MORE-IDX       VALUE 'NO'.
011800     05  WS-NEW-SYMBOL-SW     PIC X(01)   VALUE 'Y'.
011900         88  WS-FIRST-PRICE-REC   VALUE 'Y'.
012000     05  WS-MACD-VALID-SW     PIC X(01).
012100         88  WS-MACD-IS-VALID      VALUE 'Y'.
012200     05  WS-MOM-ENTRY-SET-SW  PIC X(01).
012300         88  WS-MOM-ENTRY-IS-SET   VALUE 'Y'.
012400     05  WS-PEEK-SW           PIC X(01)   VALUE 'N'.
012500     05  WS-PARM-ERR-SW       PIC X(03)   VALUE 'NO '.
012600         88  WS-PARM-ERR          VALUE 'YES'.
012700     05  FILLER               PIC X(01).
012800 
012900 01  WS-PARM-ERR-MSG          PIC X(40)   VALUE SPACES.
013000 
013100 01  WS-COUNTERS              COMP.
013200     05  WS-SYM-COUNT          PIC 9(03)  VALUE ZERO.
013300     05  WS-SYM-IX             PIC 9(03)  VALUE ZERO.
013400     05  WS-BAR-IX             PIC 9(05)  VALUE ZERO.
013500     05  WS-HIST-IX            PIC 9(03)  VALUE ZERO.
013600     05  WS-PARM-IX            PIC 9(02)  VALUE ZERO.
013700     05  WS-FILL-COUNT         PIC 9(07)  VALUE ZERO.
013800     05  WS-DATE-COUNT         PIC 9(07)  VALUE ZERO.
013900     05  WS-PEEK-IX            PIC 9(05)  VALUE ZERO.
014000     05  WS-POS-IX             PIC 9(05)  VALUE ZERO.
014100     05  WS-IDX-COUNT          PIC 9(05)  VALUE ZERO.
014200     05  FILLER                PIC 9(02)  VALUE ZERO.
014300 
014400 01  WS-MARKET-TABLE.
014500     05  WS-MKT-ENTRY OCCURS 2 TIMES INDEXED BY WS-MKT-IX.
014600         COPY MKTPROF.
014700 01  WS-SEL-MKT-IX             PIC 9(01) COMP VALUE ZERO.
014800 
014900 01  PARM-REC-SAVE.
015000     05  SAVE-PARM-REC         PIC X(286).
015100 
015200 01  WS-INITIAL-CAPITAL        PIC S9(13)V99   VALUE ZERO.
015300 01  WS-CASH                   PIC S9(13)V99   VALUE ZERO.
015400 01  WS-EQUITY                 PIC S9(13)V99   VALUE ZERO.
015500 01  WS-EQUITY-DISPLAY          PIC S9(13)V99  VALUE ZERO.
015600 01  WS-EQUITY-DISPLAY-PARTS REDEFINES WS-EQUITY-DISPLAY.
015700     05  WS-EQUITY-WHOLE       PIC S9(13).
015800     05  WS-EQUITY-CENTS       PIC 99.
015900 01  WS-TODAY-DATE              PIC 9(08)      VALUE ZERO.
016000 01  WS-TODAY-DATE-PARTS REDEFINES WS-TODAY-DATE.
016100     05  WS-TD-CCYY            PIC 9(04).
016200     05  WS-TD-MM              PIC 9(02).
016300     05  WS-TD-DD              PIC 9(02).
016400 
016500 01  WS-SYM-CODE-SAVE           PIC X(10)      VALUE SPACES.
016600 01  WS-SYM-CODE-PARTS REDEFINES WS-SYM-CODE-SAVE.
016700     05  WS-SYM-ROOT           PIC X(07).
016800     05  WS-SYM-SUFFIX         PIC X(03).
016900 
017000*****************************************************************
017100* STRATEGY PARAMETER WORKING CELLS - ONE SET LOADED PER RUN FROM *
017200* THE STRATEGY'S BUILT-IN DEFAULT, THEN OVERRIDDEN FROM ANY      *
017300* MATCHING NAME IN PRM-PARM-TABLE.                               *
017400*****************************************************************
017500 01  WS-STRAT-PARMS.
017600     05  WS-P-LOOKBACK         PIC S9(5)V9(4)  VALUE ZERO.
017700     05  WS-P-ENTRY            PIC S9(5)V9(4)  VALUE ZERO.
017800     05  WS-P-EXIT             PIC S9(5)V9(4)  VALUE ZERO.
017900     05  WS-P-PERIOD           PIC S9(5)V9(4)  VALUE ZERO.
018000     05  WS-P-OVERSOLD         PIC S9(5)V9(4)  VALUE ZERO.
018100     05  WS-P-OVERBOUGHT       PIC S9(5)V9(4)  VALUE ZERO.
018200     05  WS-P-STDMULT          PIC S9(5)V9(4)  VALUE ZERO.
018300     05  WS-P-FAST             PIC S9(5)V9(4)  VALUE ZERO.
018400     05  WS-P-SLOW             PIC S9(5)V9(4)  VALUE ZERO.
018500     05  WS-P-SIGNAL           PIC S9(5)V9(4)  VALUE ZERO.
018600     05  WS-P-MAPERIOD         PIC S9(5)V9(4)  VALUE ZERO.
018700     05  WS-P-VOLPERIOD        PIC S9(5)V9(4)  VALUE ZERO.
018800     05  WS-P-VOLMULT          PIC S9(5)V9(4)  VALUE ZERO.
018900     05  WS-P-STOPLOSS         PIC S9(5)V9(4)  VALUE ZERO.
019000     05  WS-P-TAKEPROFIT       PIC S9(5)V9(4)  VALUE ZERO.
019100     05  WS-P-WEIGHT           PIC S9(5)V9(4)  VALUE ZERO.
019200     05  FILLER                PIC X(08).
019300 
019400 01  WS-WINDOW-SIZE            PIC S9(5)V9(4)  VALUE ZERO.
019500 
019600 01  WS-RISK-CONSTANTS.
019700     05  WS-MAX-POSITION-WT    PIC V9(4)       VALUE 0.4000.
019800     05  WS-MIN-CASH-RSV-RATIO PIC V9(4)       VALUE 0.0500.
019900     05  WS-RISK-FREE-RATE     PIC V9(4)       VALUE 0.0200.
020000     05  FILLER                PIC X(04).
020100 
020200*****************************************************************
020300* PER-SYMBOL WORKING TABLE - PRICE HISTORY, POSITION AND ALL     *
020400* PER-STRATEGY RUNNING STATE FOR THAT SYMBOL.  SIZED FOR A 20-   *
020500* BOOK WATCH LIST CARRYING UP TO 2500 DAILY BARS EACH (ABOUT 10  *
020600* YEARS) - SEE CR-5120 IN THE CHANGE LOG ABOVE.                  *
020700*****************************************************************
020800 01  WS-SYMBOL-TABLE.
020900     05  WS-SYM-ENTRY OCCURS 20 TIMES INDEXED BY WS-SE-IX.
021000         10  SYM-CODE              PIC X(10).
021100         10  SYM-BAR-COUNT         PIC 9(05)  COMP.
021200         10  SYM-CUR-BAR-IX        PIC 9(05)  COMP.
021300         10  SYM-BAR-TABLE OCCURS 2500 TIMES INDEXED BY WS-SB-IX.
021400             15  BAR-TBL-DATE      PIC 9(08).
021500             15  BAR-TBL-OPEN      PIC S9(9)V99.
021600             15  BAR-TBL-HIGH      PIC S9(9)V99.
021700             15  BAR-TBL-LOW       PIC S9(9)V99.
021800             15  BAR-TBL-CLOSE     PIC S9(9)V99.
021900             15  BAR-TBL-VOLUME    PIC 9(12).
022000         10  SYM-HAS-BAR-TODAY-SW  PIC X(01).
022100             88  SYM-HAS-BAR-TODAY     VALUE 'Y'.
022200         10  SYM-TODAY-OPEN        PIC S9(9)V99.
022300         10  SYM-TODAY-HIGH        PIC S9(9)V99.
022400         10  SYM-TODAY-LOW         PIC S9(9)V99.
022500         10  SYM-TODAY-CLOSE       PIC S9(9)V99.
022600         10  SYM-TODAY-VOLUME      PIC 9(12).
022700         10  SYM-HELD-SW           PIC X(01)  VALUE 'N'.
022800             88  SYM-IS-HELD           VALUE 'Y'.
022900         10  SYM-POSITION-QTY      PIC 9(09)  COMP VALUE ZERO.
023000         10  SYM-POSITION-AVG-PR   PIC S9(9)V99     VALUE ZERO.
023100         10  SYM-POSITION-CUR-PR   PIC S9(9)V99     VALUE ZERO.
023200         10  SYM-PENDING-SW        PIC X(01)  VALUE 'N'.
023300             88  SYM-HAS-PENDING       VALUE 'Y'.
023400         10  SYM-PENDING-SIDE      PIC X(04).
023500         10  SYM-PENDING-SIG-DATE  PIC 9(08).
023600         10  SYM-PENDING-SIG-PRICE PIC S9(9)V99.
023700         10  SYM-PENDING-WT        PIC V9(4).
023800         10  SYM-CLOSE-COUNT       PIC 9(03)  COMP VALUE ZERO.
023900         10  SYM-CLOSE-HIST OCCURS 60 TIMES
024000                                  PIC S9(9)V99.
024100         10  SYM-VOL-COUNT         PIC 9(03)  COMP VALUE ZERO.
024200         10  SYM-VOL-HIST OCCURS 60 TIMES
024300                                  PIC 9(12).
024400         10  SYM-AVG-GAIN          PIC S9(9)V9(6)   VALUE ZERO.
024500         10  SYM-AVG-LOSS          PIC S9(9)V9(6)   VALUE ZERO.
024600         10  SYM-MOVE-COUNT        PIC 9(05)  COMP VALUE ZERO.
024700         10  SYM-EMA-FAST          PIC S9(9)V9(6)   VALUE ZERO.
024800         10  SYM-EMA-SLOW          PIC S9(9)V9(6)   VALUE ZERO.
024900         10  SYM-EMA-COUNT         PIC 9(05)  COMP VALUE ZERO.
025000         10  SYM-MACD-CUR          PIC S9(9)V9(6)   VALUE ZERO.
025100         10  SYM-SIGNAL-CUR        PIC S9(9)V9(6)   VALUE ZERO.
025200         10  SYM-PREV-MACD         PIC S9(9)V9(6)   VALUE ZERO.
025300         10  SYM-PREV-SIGNAL       PIC S9(9)V9(6)   VALUE ZERO.
025400         10  SYM-MACD-VALID-SW     PIC X(01)  VALUE 'N'.
025500             88  SYM-MACD-IS-VALID     VALUE 'Y'.
025600         10  SYM-MOM-ENTRY-PRICE   PIC S9(9)V99     VALUE ZERO.
025700         10  SYM-MOM-ENTRY-SET-SW  PIC X(01)  VALUE 'N'.
025800             88  SYM-MOM-ENTRY-IS-SET  VALUE 'Y'.
025900         10  FILLER                PIC X(06).
026000 
026100*****************************************************************
026200* SCRATCH CELLS FOR THE ORDER/FILL AND STRATEGY ARITHMETIC.      *
026300*****************************************************************
026400 01  WS-IDX-TODAY              PIC 9(08)   VALUE ZERO.
026500 77  WS-ORD-SIDE                PIC X(04).
026600 77  WS-ORD-WEIGHT               PIC V9(4).
026700 77  WS-FILL-PRICE               PIC S9(9)V99    VALUE ZERO.
026800 77  WS-COMMISSION                PIC S9(9)V99    VALUE ZERO.
026900 01  WS-TARGET-VALUE                PIC S9(13)V99   VALUE ZERO.
027000 01  WS-ALLOWED-VALUE                PIC S9(13)V99   VALUE ZERO.
027100 01  WS-HELD-MKT-VALUE                 PIC S9(13)V99   VALUE ZERO.
027200 01  WS-FILL-QTY                        PIC 9(09) COMP  VALUE ZERO.
027300 01  WS-TOTAL-COST                       PIC S9(13)V99   VALUE ZERO.
027400 01  WS-PROCEEDS                          PIC S9(13)V99   VALUE ZERO.
027500 01  WS-REJECT-SW                          PIC X(01) VALUE 'N'.
027600     88  WS-ORDER-REJECTED                     VALUE 'Y'.
027700 01  WS-SUM-VALUE                           PIC S9(13)V9(6) VALUE ZERO.
027800 01  WS-MEAN-VALUE                          PIC S9(9)V9(6)  VALUE ZERO.
027900 01  WS-VARIANCE-VALUE                      PIC S9(13)V9(6) VALUE ZERO.
028000 01  WS-STDDEV-VALUE                        PIC S9(9)V9(6)  VALUE ZERO.
028100 01  WS-ZSCORE-VALUE                        PIC S9(5)V9(6)  VALUE ZERO.
028200 01  WS-UP-MOVE                             PIC S9(9)V9(6)  VALUE ZERO.
028300 01  WS-DN-MOVE                             PIC S9(9)V9(6)  VALUE ZERO.
028400 01  WS-RS-VALUE                            PIC S9(9)V9(6)  VALUE ZERO.
028500 01  WS-RSI-VALUE                           PIC S9(5)V9(6)  VALUE ZERO.
028600 01  WS-EMA-K-FAST                          PIC V9(6)       VALUE ZERO.
028700 01  WS-EMA-K-SLOW                          PIC V9(6)       VALUE ZERO.
028800 01  WS-EMA-K-SIGNAL                        PIC V9(6)       VALUE ZERO.
028900 01  WS-VOL-MEAN-VALUE                      PIC S9(13)V9(6) VALUE ZERO.
029000 01  WS-PNL-PCT-VALUE                       PIC S9(5)V9(6)  VALUE ZERO.
029100 01  WS-DIVISOR-CHECK                       PIC S9(9)V9(6)  VALUE ZERO.
029200 01  WS-ROOT-ARG                            PIC S9(13)V9(6) VALUE ZERO.
029300 01  WS-ROOT-RESULT                         PIC S9(9)V9(6)  VALUE ZERO.
029400 01  WS-ROOT-ITER                           PIC 9(02) COMP  VALUE ZERO.
029500 01  FILLER                                 PIC X(06).
029600 
029700 
029800 PROCEDURE DIVISION.
029900 
030000 0000-BTENG01.
030100     PERFORM 1000-INIT.
030200     IF WS-IDX-COUNT < 2
030300         DISPLAY '*** BTENG01 - FEWER THAN 2 COMMON DATES - ABORTING ***'
030400     ELSE
030500         PERFORM 2000-DATE-LOOP
030600             UNTIL WS-NO-MORE-IDX
030700     END-IF.
030800     PERFORM 3000-CLOSING.
030900     STOP RUN.
031000 
031100 
031200*****************************************************************
031300* INITIALIZATION.
031400*****************************************************************
031500 1000-INIT.
031600     PERFORM 1010-READ-PARM-REC.
031700     PERFORM 1015-VALIDATE-PARM-REC THRU 1015-EXIT.
031800     IF WS-PARM-ERR
031900         DISPLAY '*** BTENG01 - ' WS-PARM-ERR-MSG
032000         STOP RUN
032100     END-IF.
032200     PERFORM 1100-LOAD-MARKETS.
032300     PERFORM 1200-LOAD-STRATEGY-PARMS.
032400     PERFORM 1300-LOAD-PRICE-FILE.
032500     MOVE PRM-INITIAL-CAPITAL TO WS-INITIAL-CAPITAL.
032600     MOVE PRM-INITIAL-CAPITAL TO WS-CASH.
032700     PERFORM 1400-COUNT-IDX-RECS.
032800     OPEN INPUT IDX-FILE.
032900     OPEN OUTPUT TRADE-FILE.
033000     OPEN OUTPUT EQUITY-FILE.
033100     PERFORM 9100-READ-IDX.
033200 
033300*****************************************************************
033400* 1400 SERIES - PRE-SCAN THE IDX-FILE ONCE FOR ITS RECORD COUNT  *
033500* SO THE MAIN DRIVER CAN ABORT THE BAR LOOP WITH EMPTY RESULTS   *
033600* WHEN FEWER THAN 2 COMMON DATES CAME OUT OF BTIDX00, PER THE    *
033700* BATCH-FLOW RULE - THE FILE IS RE-OPENED FRESH AFTERWARD FOR    *
033800* THE REAL READ CYCLE.                                          *
033900*****************************************************************
034000 1400-COUNT-IDX-RECS.
034100     MOVE ZERO TO WS-IDX-COUNT.
034200     OPEN INPUT IDX-FILE.
034300     PERFORM 1410-COUNT-ONE-IDX-REC
034400         UNTIL WS-NO-MORE-IDX.
034500     CLOSE IDX-FILE.
034600     MOVE 'YES' TO WS-MORE-IDX-SW.
034700 
034800 1410-COUNT-ONE-IDX-REC.
034900     READ IDX-FILE
035000         AT END
035100             MOVE 'NO' TO WS-MORE-IDX-SW
035200         NOT AT END
035300             ADD 1 TO WS-IDX-COUNT
035400     END-READ.
035500 
035600 
035700 1010-READ-PARM-REC.
035800     OPEN INPUT PARAM-FILE.
035900     READ PARAM-FILE
036000         AT END
036100             DISPLAY '*** BTENG01 - PARAM-FILE IS EMPTY ***'
036200     END-READ.
036300     MOVE PARAM-REC TO SAVE-PARM-REC.
036400     CLOSE PARAM-FILE.
036500 
036600*****************************************************************
036700* 1015 SERIES - VALIDATE THE PARAMETER RECORD BEFORE IT DRIVES    *
036800* THE ENGINE RUN.  EACH CHECK FALLS THROUGH TO THE NEXT ON       *
036900* SUCCESS AND BRANCHES TO THE EXIT ON THE FIRST FAILURE, THE     *
037000* SAME WAY THE SHOP'S OLDER VALIDATION PARAGRAPHS DO.            *
037100*****************************************************************
037200 1015-VALIDATE-PARM-REC.
037300     MOVE 'NO '             TO WS-PARM-ERR-SW.
037400     MOVE SPACES            TO WS-PARM-ERR-MSG.
037500 
037600     IF NOT PRM-MARKET-KR
037700         AND NOT PRM-MARKET-US
037800         MOVE 'YES'         TO WS-PARM-ERR-SW
037900         MOVE 'PARM-REC MARKET CODE MUST BE KR OR US.'
038000             TO WS-PARM-ERR-MSG
038100         GO TO 1015-EXIT
038200     END-IF.
038300 
038400     IF PRM-INITIAL-CAPITAL NOT > ZERO
038500         MOVE 'YES'         TO WS-PARM-ERR-SW
038600         MOVE 'PARM-REC INITIAL CAPITAL MUST BE POSITIVE.'
038700             TO WS-PARM-ERR-MSG
038800         GO TO 1015-EXIT
038900     END-IF.
039000 
039100 1015-EXIT.
039200     EXIT.
039300 
039400 
039500*****************************************************************
039600* LOAD THE TWO FIXED MARKET COST PROFILES, THEN POINT            *
039700* WS-SEL-MKT-IX AT THE ONE THIS RUN USES.                        *
039800*****************************************************************
039900 1100-LOAD-MARKETS.
040000     MOVE 'KR'        TO MKT-CODE(1).
040100     MOVE 0.000150    TO MKT-COMMISSION-RATE(1).
040200     MOVE 0.00        TO MKT-MIN-COMMISSION(1).
040300     MOVE 0.001000    TO MKT-SLIPPAGE-DAILY(1).
040400     MOVE 0.000500    TO MKT-SLIPPAGE-HOURLY(1).
040500     MOVE 100000.00   TO MKT-MIN-ORDER-AMOUNT(1).
040600     MOVE 'KRW'       TO MKT-CURRENCY(1).
040700     MOVE 245         TO MKT-TRADING-DAYS(1).
040800 
040900     MOVE 'US'        TO MKT-CODE(2).
041000     MOVE 0.002500    TO MKT-COMMISSION-RATE(2).
041100     MOVE 1.00        TO MKT-MIN-COMMISSION(2).
041200     MOVE 0.001000    TO MKT-SLIPPAGE-DAILY(2).
041300     MOVE 0.000500    TO MKT-SLIPPAGE-HOURLY(2).
041400     MOVE 100.00      TO MKT-MIN-ORDER-AMOUNT(2).
041500     MOVE 'USD'       TO MKT-CURRENCY(2).
041600     MOVE 252         TO MKT-TRADING-DAYS(2).
041700 
041800     IF PRM-MARKET-KR
041900         MOVE 1 TO WS-SEL-MKT-IX
042000     ELSE
042100         MOVE 2 TO WS-SEL-MKT-IX
042200     END-IF.
042300 
042400 
042500*****************************************************************
042600* SET THE STRATEGY'S BUILT-IN DEFAULTS, THEN OVERRIDE ANY        *
042700* PARAMETER NAMED IN THE RUN-PARAMETER RECORD.                   *
042800*****************************************************************
042900 1200-LOAD-STRATEGY-PARMS.
043000     EVALUATE TRUE
043100         WHEN PRM-STRAT-MEANREV
043200             MOVE 20.0000  TO WS-P-LOOKBACK
043300             MOVE 2.0000   TO WS-P-ENTRY
043400             MOVE 0.5000   TO WS-P-EXIT
043500             MOVE 0.3000   TO WS-P-WEIGHT
043600         WHEN PRM-STRAT-RSI
043700             MOVE 14.0000  TO WS-P-PERIOD
043800             MOVE 30.0000  TO WS-P-OVERSOLD
043900             MOVE 70.0000  TO WS-P-OVERBOUGHT
044000             MOVE 0.3000   TO WS-P-WEIGHT
044100         WHEN PRM-STRAT-BOLL
044200             MOVE 20.0000  TO WS-P-PERIOD
044300             MOVE 2.0000   TO WS-P-STDMULT
044400             MOVE 0.3000   TO WS-P-WEIGHT
044500         WHEN PRM-STRAT-MACD
044600             MOVE 12.0000  TO WS-P-FAST
044700             MOVE 26.0000  TO WS-P-SLOW
044800             MOVE 9.0000   TO WS-P-SIGNAL
044900             MOVE 0.3000   TO WS-P-WEIGHT
045000         WHEN PRM-STRAT-MOMBRK
045100             MOVE 20.0000  TO WS-P-MAPERIOD
045200             MOVE 20.0000  TO WS-P-VOLPERIOD
045300             MOVE 2.0000   TO WS-P-VOLMULT
045400             MOVE 0.0500   TO WS-P-STOPLOSS
045500             MOVE 0.1500   TO WS-P-TAKEPROFIT
045600             MOVE 0.3000   TO WS-P-WEIGHT
045700     END-EVALUATE.
045800 
045900     PERFORM 1210-APPLY-OVERRIDE
046000         VARYING PRM-PARM-IX FROM 1 BY 1
046100             UNTIL PRM-PARM-IX > PRM-PARM-COUNT.
046200 
046300 
046400 1210-APPLY-OVERRIDE.
046500     EVALUATE PRM-PARM-NAME(PRM-PARM-IX)
046600         WHEN 'LOOKBACK'
046700             MOVE PRM-PARM-MIN(PRM-PARM-IX) TO WS-P-LOOKBACK
046800         WHEN 'ENTRY   '
046900             MOVE PRM-PARM-MIN(PRM-PARM-IX) TO WS-P-ENTRY
047000         WHEN 'EXIT    '
047100             MOVE PRM-PARM-MIN(PRM-PARM-IX) TO WS-P-EXIT
047200         WHEN 'PERIOD  '
047300             MOVE PRM-PARM-MIN(PRM-PARM-IX) TO WS-P-PERIOD
047400         WHEN 'OVERSOLD'
047500             MOVE PRM-PARM-MIN(PRM-PARM-IX) TO WS-P-OVERSOLD
047600         WHEN 'OVERBOUG'
047700             MOVE PRM-PARM-MIN(PRM-PARM-IX) TO WS-P-OVERBOUGHT
047800         WHEN 'STDMULT '
047900             MOVE PRM-PARM-MIN(PRM-PARM-IX) TO WS-P-STDMULT
048000         WHEN 'FAST    '
048100             MOVE PRM-PARM-MIN(PRM-PARM-IX) TO WS-P-FAST
048200         WHEN 'SLOW    '
048300             MOVE PRM-PARM-MIN(PRM-PARM-IX) TO WS-P-SLOW
048400         WHEN 'SIGNAL  '
048500             MOVE PRM-PARM-MIN(PRM-PARM-IX) TO WS-P-SIGNAL
048600         WHEN 'MAPERIOD'
048700             MOVE PRM-PARM-MIN(PRM-PARM-IX) TO WS-P-MAPERIOD
048800         WHEN 'VOLPERIO'
048900             MOVE PRM-PARM-MIN(PRM-PARM-IX) TO WS-P-VOLPERIOD
049000         WHEN 'VOLMULT '
049100             MOVE PRM-PARM-MIN(PRM-PARM-IX) TO WS-P-VOLMULT
049200         WHEN 'STOPLOSS'
049300             MOVE PRM-PARM-MIN(PRM-PARM-IX) TO WS-P-STOPLOSS
049400         WHEN 'TAKEPROF'
049500             MOVE PRM-PARM-MIN(PRM-PARM-IX) TO WS-P-TAKEPROFIT
049600         WHEN 'WEIGHT  '
049700             MOVE PRM-PARM-MIN(PRM-PARM-IX) TO WS-P-WEIGHT
049800         WHEN OTHER
049900             CONTINUE
050000     END-EVALUATE.
050100 
050200 
050300*****************************************************************
050400* LOAD THE WHOLE PRICE-FILE INTO WS-SYMBOL-TABLE, ONE ENTRY PER  *
050500* DISTINCT SYMBOL, BARS IN THE DATE ORDER THE FEED ALREADY       *
050600* CARRIES THEM.  CONTROL BREAK ON BAR-SYMBOL REGISTERS A NEW     *
050700* BOOK EACH TIME THE SYMBOL CHANGES.                             *
050800*****************************************************************
050900 1300-LOAD-PRICE-FILE.
051000     OPEN INPUT PRICE-FILE.
051100     PERFORM 9000-READ-PRICE.
051200     PERFORM 1310-LOAD-ONE-BAR
051300         UNTIL WS-NO-MORE-PRICE.
051400     CLOSE PRICE-FILE.
051500 
051600 
051700 1310-LOAD-ONE-BAR.
051800     IF WS-FIRST-PRICE-REC
051900         MOVE 'N' TO WS-NEW-SYMBOL-SW
052000         PERFORM 1320-NEW-SYMBOL-ENTRY
052100     ELSE
052200         IF BAR-SYMBOL NOT EQUAL TO SYM-CODE(WS-SYM-IX)
052300             PERFORM 1320-NEW-SYMBOL-ENTRY
052400         END-IF
052500     END-IF.
052600 
052700     ADD 1 TO SYM-BAR-COUNT(WS-SYM-IX).
052800     SET WS-SB-IX TO SYM-BAR-COUNT(WS-SYM-IX).
052900     MOVE BAR-DATE   TO BAR-TBL-DATE(WS-SYM-IX, WS-SB-IX).
053000     MOVE BAR-OPEN   TO BAR-TBL-OPEN(WS-SYM-IX, WS-SB-IX).
053100     MOVE BAR-HIGH   TO BAR-TBL-HIGH(WS-SYM-IX, WS-SB-IX).
053200     MOVE BAR-LOW    TO BAR-TBL-LOW(WS-SYM-IX, WS-SB-IX).
053300     MOVE BAR-CLOSE  TO BAR-TBL-CLOSE(WS-SYM-IX, WS-SB-IX).
053400     MOVE BAR-VOLUME TO BAR-TBL-VOLUME(WS-SYM-IX, WS-SB-IX).
053500 
053600     PERFORM 9000-READ-PRICE.
053700 
053800 
053900 1320-NEW-SYMBOL-ENTRY.
054000     ADD 1 TO WS-SYM-COUNT.
054100     SET WS-SYM-IX TO WS-SYM-COUNT.
054200     MOVE BAR-SYMBOL TO SYM-CODE(WS-SYM-IX).
054300     IF WS-TRACE-ON
054400         MOVE BAR-SYMBOL TO WS-SYM-CODE-SAVE
054500         DISPLAY 'BTENG01 - NEW SYMBOL ROOT ' WS-SYM-ROOT
054600             ' CLASS ' WS-SYM-SUFFIX
054700     END-IF.
054800 
054900 
055000*****************************************************************
055100* MAIN BAR LOOP - ONE COMMON TRADING DATE PER ITERATION.          *
055200*****************************************************************
055300 2000-DATE-LOOP.
055400     MOVE IDX-DATE TO WS-IDX-TODAY.
055500     ADD 1 TO WS-DATE-COUNT.
055600     PERFORM 2010-ADVANCE-BAR-POINTERS
055700         VARYING WS-SE-IX FROM 1 BY 1
055800             UNTIL WS-SE-IX > WS-SYM-COUNT.
055900 
056000     PERFORM 2100-FILL-PHASE
056100         VARYING WS-SE-IX FROM 1 BY 1
056200             UNTIL WS-SE-IX > WS-SYM-COUNT.
056300 
056400     PERFORM 2200-MARK-TO-MARKET
056500         VARYING WS-SE-IX FROM 1 BY 1
056600             UNTIL WS-SE-IX > WS-SYM-COUNT.
056700 
056800     PERFORM 2300-COMPUTE-EQUITY.
056900     PERFORM 2400-RECORD-EQUITY-PT.
057000 
057100*        LOOK AHEAD ONE INDEX RECORD - IF NONE REMAIN, TODAY WAS
057200*        THE LAST COMMON DATE AND THERE IS NOWHERE TO FILL A NEW
057300*        SIGNAL, SO THE STRATEGY IS NOT ASKED FOR ONE.
057400     PERFORM 9100-READ-IDX.
057500     IF NOT WS-NO-MORE-IDX
057600         PERFORM 2600-SIGNAL-PHASE
057700             VARYING WS-SE-IX FROM 1 BY 1
057800                 UNTIL WS-SE-IX > WS-SYM-COUNT
057900     END-IF.
058000 
058100 
058200*****************************************************************
058300* ADVANCE EACH SYMBOL'S BAR POINTER UP TO TODAY'S COMMON DATE.   *
058400* DATES IN BOTH THE BAR TABLE AND THE INDEX RUN ASCENDING, SO    *
058500* THE POINTER NEVER MOVES BACKWARD.                              *
058600*****************************************************************
058700 2010-ADVANCE-BAR-POINTERS.
058800     MOVE 'N' TO SYM-HAS-BAR-TODAY-SW(WS-SE-IX).
058900     PERFORM 2012-COMPUTE-PEEK-SW.
059000     PERFORM 2011-TEST-AND-ADVANCE
059100         UNTIL SYM-CUR-BAR-IX(WS-SE-IX) >= SYM-BAR-COUNT(WS-SE-IX)
059200            OR WS-PEEK-SW = 'Y'.
059300 
059400     IF SYM-CUR-BAR-IX(WS-SE-IX) < SYM-BAR-COUNT(WS-SE-IX)
059500         ADD 1 TO SYM-CUR-BAR-IX(WS-SE-IX)
059600         SET WS-SB-IX TO SYM-CUR-BAR-IX(WS-SE-IX)
059700         IF BAR-TBL-DATE(WS-SE-IX, WS-SB-IX) = WS-IDX-TODAY
059800             MOVE 'Y'  TO SYM-HAS-BAR-TODAY-SW(WS-SE-IX)
059900             MOVE BAR-TBL-OPEN(WS-SE-IX, WS-SB-IX)
060000                                   TO SYM-TODAY-OPEN(WS-SE-IX)
060100             MOVE BAR-TBL-HIGH(WS-SE-IX, WS-SB-IX)
060200                                   TO SYM-TODAY-HIGH(WS-SE-IX)
060300             MOVE BAR-TBL-LOW(WS-SE-IX, WS-SB-IX)
060400                                   TO SYM-TODAY-LOW(WS-SE-IX)
060500             MOVE BAR-TBL-CLOSE(WS-SE-IX, WS-SB-IX)
060600                                   TO SYM-TODAY-CLOSE(WS-SE-IX)
060700             MOVE BAR-TBL-VOLUME(WS-SE-IX, WS-SB-IX)
060800                                   TO SYM-TODAY-VOLUME(WS-SE-IX)
060900         ELSE
061000             SUBTRACT 1 FROM SYM-CUR-BAR-IX(WS-SE-IX)
061100         END-IF
061200     END-IF.
061300 
061400 
061500 2011-TEST-AND-ADVANCE.
061600     ADD 1 TO SYM-CUR-BAR-IX(WS-SE-IX).
061700     PERFORM 2012-COMPUTE-PEEK-SW.
061800 
061900 
062000 2012-COMPUTE-PEEK-SW.
062100     MOVE 'N' TO WS-PEEK-SW.
062200     IF SYM-CUR-BAR-IX(WS-SE-IX) >= SYM-BAR-COUNT(WS-SE-IX)
062300         MOVE 'Y' TO WS-PEEK-SW
062400     ELSE
062500         COMPUTE WS-PEEK-IX = SYM-CUR-BAR-IX(WS-SE-IX) + 1
062600         SET WS-SB-IX TO WS-PEEK-IX
062700         IF BAR-TBL-DATE(WS-SE-IX, WS-SB-IX) >= WS-IDX-TODAY
062800             MOVE 'Y' TO WS-PEEK-SW
062900         END-IF
063000     END-IF.
063100 
063200 
063300*****************************************************************
063400* FILL PHASE - FILL ANY ORDER LEFT PENDING FROM THE PRIOR DATE.  *
063500*****************************************************************
063600 2100-FILL-PHASE.
063700     IF SYM-HAS-PENDING(WS-SE-IX)
063800         IF NOT SYM-HAS-BAR-TODAY(WS-SE-IX)
063900             MOVE 'N' TO SYM-PENDING-SW(WS-SE-IX)
064000         ELSE
064100             IF SYM-PENDING-SIDE(WS-SE-IX) = 'SELL'
064200                 AND NOT SYM-IS-HELD(WS-SE-IX)
064300                 MOVE 'N' TO SYM-PENDING-SW(WS-SE-IX)
064400             ELSE
064500                 PERFORM 2110-COMPUTE-FILL-PRICE
064600                 IF SYM-PENDING-SIDE(WS-SE-IX) = 'BUY '
064700                     PERFORM 2130-SIZE-BUY-ORDER
064800                     PERFORM 2140-VALIDATE-BUY
064900                     IF NOT WS-ORDER-REJECTED AND WS-FILL-QTY > 0
065000                         PERFORM 2120-COMPUTE-COMMISSION
065100                         PERFORM 2150-APPLY-BUY
065200                         PERFORM 2170-WRITE-TRADE-REC
065300                     END-IF
065400                 ELSE
065500                     MOVE SYM-POSITION-QTY(WS-SE-IX) TO WS-FILL-QTY
065600                     IF WS-FILL-QTY > 0
065700                         PERFORM 2120-COMPUTE-COMMISSION
065800                         PERFORM 2160-APPLY-SELL
065900                         PERFORM 2170-WRITE-TRADE-REC
066000                     END-IF
066100                 END-IF
066200                 MOVE 'N' TO SYM-PENDING-SW(WS-SE-IX)
066300             END-IF
066400         END-IF
066500     END-IF.
066600 
066700 
066800 2110-COMPUTE-FILL-PRICE.
066900     IF SYM-PENDING-SIDE(WS-SE-IX) = 'BUY '
067000         COMPUTE WS-FILL-PRICE ROUNDED =
067100             SYM-TODAY-OPEN(WS-SE-IX) *
067200             (1 + MKT-SLIPPAGE-DAILY(WS-SEL-MKT-IX))
067300     ELSE
067400         COMPUTE WS-FILL-PRICE ROUNDED =
067500             SYM-TODAY-OPEN(WS-SE-IX) *
067600             (1 - MKT-SLIPPAGE-DAILY(WS-SEL-MKT-IX))
067700     END-IF.
067800 
067900 
068000 2120-COMPUTE-COMMISSION.
068100     COMPUTE WS-COMMISSION ROUNDED =
068200         WS-FILL-PRICE * WS-FILL-QTY *
068300             MKT-COMMISSION-RATE(WS-SEL-MKT-IX).
068400     IF WS-COMMISSION < MKT-MIN-COMMISSION(WS-SEL-MKT-IX)
068500         MOVE MKT-MIN-COMMISSION(WS-SEL-MKT-IX) TO WS-COMMISSION
068600     END-IF.
068700 
068800 
068900*****************************************************************
069000* SIZE A BUY - TARGET EQUITY WEIGHT, CAPPED AT 40% OF EQUITY PER *
069100* SYMBOL, DROPPED IF BELOW THE MARKET'S MINIMUM ORDER AMOUNT.    *
069200*****************************************************************
069300 2130-SIZE-BUY-ORDER.
069400     COMPUTE WS-TARGET-VALUE ROUNDED =
069500         WS-EQUITY * SYM-PENDING-WT(WS-SE-IX).
069600     COMPUTE WS-HELD-MKT-VALUE ROUNDED =
069700         SYM-POSITION-QTY(WS-SE-IX) * SYM-POSITION-CUR-PR(WS-SE-IX).
069800     COMPUTE WS-ALLOWED-VALUE ROUNDED =
069900         (WS-EQUITY * WS-MAX-POSITION-WT) - WS-HELD-MKT-VALUE.
070000     IF WS-TARGET-VALUE > WS-ALLOWED-VALUE
070100         MOVE WS-ALLOWED-VALUE TO WS-TARGET-VALUE
070200     END-IF.
070300     IF WS-TARGET-VALUE < MKT-MIN-ORDER-AMOUNT(WS-SEL-MKT-IX)
070400         MOVE ZERO TO WS-FILL-QTY
070500     ELSE
070600         COMPUTE WS-FILL-QTY = WS-TARGET-VALUE / WS-FILL-PRICE
070700         IF WS-FILL-QTY < 0
070800             MOVE ZERO TO WS-FILL-QTY
070900         END-IF
071000     END-IF.
071100 
071200 
071300 2140-VALIDATE-BUY.
071400     MOVE 'N' TO WS-REJECT-SW.
071500     IF WS-FILL-QTY > 0
071600         COMPUTE WS-TOTAL-COST ROUNDED =
071700             (WS-FILL-PRICE * WS-FILL-QTY) + WS-COMMISSION
071800         IF WS-TOTAL-COST > WS-CASH
071900             MOVE 'Y' TO WS-REJECT-SW
072000         END-IF
072100         IF NOT WS-ORDER-REJECTED
072200             IF (WS-CASH - WS-TOTAL-COST) <
072300                                   (WS-EQUITY * WS-MIN-CASH-RSV-RATIO)
072400                 MOVE 'Y' TO WS-REJECT-SW
072500             END-IF
072600         END-IF
072700         IF NOT WS-ORDER-REJECTED
072800             IF (WS-FILL-PRICE * WS-FILL-QTY) <
072900                                   MKT-MIN-ORDER-AMOUNT(WS-SEL-MKT-IX)
073000                 MOVE 'Y' TO WS-REJECT-SW
073100             END-IF
073200         END-IF
073300     ELSE
073400         MOVE 'Y' TO WS-REJECT-SW
073500     END-IF.
073600 
073700 
073800 2150-APPLY-BUY.
073900     COMPUTE WS-TOTAL-COST ROUNDED =
074000         (WS-FILL-PRICE * WS-FILL-QTY) + WS-COMMISSION.
074100     SUBTRACT WS-TOTAL-COST FROM WS-CASH.
074200     IF SYM-IS-HELD(WS-SE-IX)
074300         COMPUTE SYM-POSITION-AVG-PR(WS-SE-IX) ROUNDED =
074400             ((SYM-POSITION-AVG-PR(WS-SE-IX) *
074500                   SYM-POSITION-QTY(WS-SE-IX)) +
074600              (WS-FILL-PRICE * WS-FILL-QTY)) /
074700             (SYM-POSITION-QTY(WS-SE-IX) + WS-FILL-QTY)
074800     ELSE
074900         MOVE WS-FILL-PRICE TO SYM-POSITION-AVG-PR(WS-SE-IX)
075000         MOVE 'Y' TO SYM-HELD-SW(WS-SE-IX)
075100     END-IF.
075200     ADD WS-FILL-QTY TO SYM-POSITION-QTY(WS-SE-IX).
075300     MOVE WS-FILL-PRICE TO SYM-POSITION-CUR-PR(WS-SE-IX).
075400 
075500 
075600 2160-APPLY-SELL.
075700     COMPUTE WS-PROCEEDS ROUNDED =
075800         (WS-FILL-PRICE * WS-FILL-QTY) - WS-COMMISSION.
075900     ADD WS-PROCEEDS TO WS-CASH.
076000     SUBTRACT WS-FILL-QTY FROM SYM-POSITION-QTY(WS-SE-IX).
076100     IF SYM-POSITION-QTY(WS-SE-IX) = 0
076200         MOVE 'N' TO SYM-HELD-SW(WS-SE-IX)
076300         MOVE ZERO TO SYM-POSITION-AVG-PR(WS-SE-IX)
076400     ELSE
076500         MOVE WS-FILL-PRICE TO SYM-POSITION-CUR-PR(WS-SE-IX)
076600     END-IF.
076700 
076800 
076900 2170-WRITE-TRADE-REC.
077000     MOVE SYM-CODE(WS-SE-IX)              TO TRD-SYMBOL.
077100     MOVE SYM-PENDING-SIDE(WS-SE-IX)      TO TRD-SIDE.
077200     MOVE SYM-PENDING-SIG-DATE(WS-SE-IX)  TO TRD-SIGNAL-DATE.
077300     MOVE SYM-PENDING-SIG-PRICE(WS-SE-IX) TO TRD-SIGNAL-PRICE.
077400     MOVE WS-IDX-TODAY                    TO TRD-FILL-DATE.
077500     MOVE WS-FILL-PRICE                   TO TRD-FILL-PRICE.
077600     MOVE WS-FILL-QTY                     TO TRD-QUANTITY.
077700     MOVE WS-COMMISSION                   TO TRD-COMMISSION.
077800     WRITE TRADE-REC.
077900     ADD 1 TO WS-FILL-COUNT.
078000 
078100 
078200*****************************************************************
078300* MARK EACH HELD POSITION TO TODAY'S CLOSE.                      *
078400*****************************************************************
078500 2200-MARK-TO-MARKET.
078600     IF SYM-IS-HELD(WS-SE-IX) AND SYM-HAS-BAR-TODAY(WS-SE-IX)
078700         MOVE SYM-TODAY-CLOSE(WS-SE-IX) TO SYM-POSITION-CUR-PR(WS-SE-IX)
078800     END-IF.
078900 
079000 
079100 2300-COMPUTE-EQUITY.
079200     MOVE WS-CASH TO WS-EQUITY.
079300     PERFORM 2310-ADD-POSITION-VALUE
079400         VARYING WS-SE-IX FROM 1 BY 1
079500             UNTIL WS-SE-IX > WS-SYM-COUNT.
079600 
079700 
079800 2310-ADD-POSITION-VALUE.
079900     IF SYM-IS-HELD(WS-SE-IX)
080000         COMPUTE WS-EQUITY ROUNDED = WS-EQUITY +
080100             (SYM-POSITION-QTY(WS-SE-IX) * SYM-POSITION-CUR-PR(WS-SE-IX))
080200     END-IF.
080300 
080400 
080500 2400-RECORD-EQUITY-PT.
080600     MOVE WS-IDX-TODAY TO EQ-DATE.
080700     MOVE WS-EQUITY     TO EQ-EQUITY.
080800     MOVE WS-CASH       TO EQ-CASH.
080900     WRITE EQUITY-CURVE-REC.
081000     IF WS-TRACE-ON
081100         MOVE WS-EQUITY TO WS-EQUITY-DISPLAY
081200         DISPLAY 'BTENG01 - ' WS-IDX-TODAY ' EQUITY '
081300             WS-EQUITY-WHOLE '.' WS-EQUITY-CENTS
081400     END-IF.
081500 
081600 
081700*****************************************************************
081800* SIGNAL PHASE - ASK THE SELECTED STRATEGY FOR TOMORROW'S ORDER. *
081900*****************************************************************
082000 2600-SIGNAL-PHASE.
082100     IF SYM-HAS-BAR-TODAY(WS-SE-IX)
082200         PERFORM 2610-PUSH-CLOSE-HIST
082300         PERFORM 2620-PUSH-VOL-HIST
082400         EVALUATE TRUE
082500             WHEN PRM-STRAT-MEANREV
082600                 PERFORM 4100-STRAT-MEANREV
082700             WHEN PRM-STRAT-RSI
082800                 PERFORM 4200-STRAT-RSI
082900             WHEN PRM-STRAT-BOLL
083000                 PERFORM 4300-STRAT-BOLL
083100             WHEN PRM-STRAT-MACD
083200                 PERFORM 4400-STRAT-MACD
083300             WHEN PRM-STRAT-MOMBRK
083400                 PERFORM 4500-STRAT-MOMBRK
083500         END-EVALUATE
083600     END-IF.
083700 
083800 
083900 2610-PUSH-CLOSE-HIST.
084000     IF SYM-CLOSE-COUNT(WS-SE-IX) >= 60
084100         PERFORM 2611-SHIFT-CLOSE-HIST
084200             VARYING WS-HIST-IX FROM 1 BY 1
084300                 UNTIL WS-HIST-IX >= 60
084400         MOVE SYM-TODAY-CLOSE(WS-SE-IX) TO SYM-CLOSE-HIST(WS-SE-IX, 60)
084500     ELSE
084600         ADD 1 TO SYM-CLOSE-COUNT(WS-SE-IX)
084700         MOVE SYM-TODAY-CLOSE(WS-SE-IX)
084800             TO SYM-CLOSE-HIST(WS-SE-IX, SYM-CLOSE-COUNT(WS-SE-IX))
084900     END-IF.
085000 
085100 
085200 2611-SHIFT-CLOSE-HIST.
085300     MOVE SYM-CLOSE-HIST(WS-SE-IX, WS-HIST-IX + 1)
085400         TO SYM-CLOSE-HIST(WS-SE-IX, WS-HIST-IX).
085500 
085600 
085700 2620-PUSH-VOL-HIST.
085800     IF SYM-VOL-COUNT(WS-SE-IX) >= 60
085900         PERFORM 2621-SHIFT-VOL-HIST
086000             VARYING WS-HIST-IX FROM 1 BY 1
086100                 UNTIL WS-HIST-IX >= 60
086200         MOVE SYM-TODAY-VOLUME(WS-SE-IX) TO SYM-VOL-HIST(WS-SE-IX, 60)
086300     ELSE
086400         ADD 1 TO SYM-VOL-COUNT(WS-SE-IX)
086500         MOVE SYM-TODAY-VOLUME(WS-SE-IX)
086600             TO SYM-VOL-HIST(WS-SE-IX, SYM-VOL-COUNT(WS-SE-IX))
086700     END-IF.
086800 
086900 
087000 2621-SHIFT-VOL-HIST.
087100     MOVE SYM-VOL-HIST(WS-SE-IX, WS-HIST-IX + 1)
087200         TO SYM-VOL-HIST(WS-SE-IX, WS-HIST-IX).
087300 
087400 
087500 2700-SET-PENDING-ORDER.
087600     MOVE 'Y'             TO SYM-PENDING-SW(WS-SE-IX).
087700     MOVE WS-ORD-SIDE      TO SYM-PENDING-SIDE(WS-SE-IX).
087800     MOVE WS-IDX-TODAY     TO SYM-PENDING-SIG-DATE(WS-SE-IX).
087900     MOVE SYM-TODAY-CLOSE(WS-SE-IX)
088000                           TO SYM-PENDING-SIG-PRICE(WS-SE-IX).
088100     MOVE WS-ORD-WEIGHT    TO SYM-PENDING-WT(WS-SE-IX).
088200 
088300 
088400*****************************************************************
088500* U4A - MEAN REVERSION (Z-SCORE OVER THE LOOKBACK WINDOW).       *
088600*****************************************************************
088700 4100-STRAT-MEANREV.
088800     MOVE WS-P-LOOKBACK TO WS-WINDOW-SIZE.
088900     IF SYM-CLOSE-COUNT(WS-SE-IX) < WS-WINDOW-SIZE
089000         GO TO 4100-EXIT
089100     END-IF.
089200 
089300     PERFORM 4110-COMPUTE-LOOKBACK-STATS.
089400     IF WS-STDDEV-VALUE = 0
089500         GO TO 4100-EXIT
089600     END-IF.
089700 
089800     COMPUTE WS-ZSCORE-VALUE ROUNDED =
089900         (SYM-TODAY-CLOSE(WS-SE-IX) - WS-MEAN-VALUE) / WS-STDDEV-VALUE.
090000 
090100     IF WS-ZSCORE-VALUE < (0 - WS-P-ENTRY) AND NOT SYM-IS-HELD(WS-SE-IX)
090200         MOVE 'BUY '      TO WS-ORD-SIDE
090300         MOVE WS-P-WEIGHT TO WS-ORD-WEIGHT
090400         PERFORM 2700-SET-PENDING-ORDER
090500     ELSE
090600         IF WS-ZSCORE-VALUE > (0 - WS-P-EXIT) AND SYM-IS-HELD(WS-SE-IX)
090700             MOVE 'SELL'    TO WS-ORD-SIDE
090800             MOVE 1.0000    TO WS-ORD-WEIGHT
090900             PERFORM 2700-SET-PENDING-ORDER
091000         END-IF
091100     END-IF.
091200 4100-EXIT.
091300     EXIT.
091400 
091500 
091600 4110-COMPUTE-LOOKBACK-STATS.
091700     MOVE ZERO TO WS-SUM-VALUE.
091800     PERFORM 4111-SUM-CLOSE
091900         VARYING WS-HIST-IX FROM 1 BY 1
092000             UNTIL WS-HIST-IX > WS-WINDOW-SIZE.
092100     COMPUTE WS-MEAN-VALUE ROUNDED = WS-SUM-VALUE / WS-WINDOW-SIZE.
092200 
092300     MOVE ZERO TO WS-VARIANCE-VALUE.
092400     PERFORM 4112-SUM-SQ-DEV
092500         VARYING WS-HIST-IX FROM 1 BY 1
092600             UNTIL WS-HIST-IX > WS-WINDOW-SIZE.
092700     COMPUTE WS-VARIANCE-VALUE ROUNDED =
092800         WS-VARIANCE-VALUE / WS-WINDOW-SIZE.
092900     PERFORM 4113-EXTRACT-ROOT.
093000 
093100 
093200 4111-SUM-CLOSE.
093300     COMPUTE WS-POS-IX =
093400         SYM-CLOSE-COUNT(WS-SE-IX) - WS-WINDOW-SIZE + WS-HIST-IX.
093500     ADD SYM-CLOSE-HIST(WS-SE-IX, WS-POS-IX) TO WS-SUM-VALUE.
093600 
093700 
093800 4112-SUM-SQ-DEV.
093900     COMPUTE WS-POS-IX =
094000         SYM-CLOSE-COUNT(WS-SE-IX) - WS-WINDOW-SIZE + WS-HIST-IX.
094100     COMPUTE WS-DIVISOR-CHECK =
094200         SYM-CLOSE-HIST(WS-SE-IX, WS-POS-IX) - WS-MEAN-VALUE.
094300     COMPUTE WS-VARIANCE-VALUE =
094400         WS-VARIANCE-VALUE + (WS-DIVISOR-CHECK * WS-DIVISOR-CHECK).
094500 
094600 
094700 4113-EXTRACT-ROOT.
094800     MOVE WS-VARIANCE-VALUE TO WS-ROOT-ARG.
094900     MOVE ZERO              TO WS-ROOT-RESULT.
095000     IF WS-ROOT-ARG > 0
095100         COMPUTE WS-ROOT-RESULT ROUNDED = WS-ROOT-ARG / 2
095200         PERFORM 4114-NEWTON-STEP
095300             VARYING WS-ROOT-ITER FROM 1 BY 1
095400                 UNTIL WS-ROOT-ITER > 8
095500     END-IF.
095600     MOVE WS-ROOT-RESULT TO WS-STDDEV-VALUE.
095700 
095800 
095900 4114-NEWTON-STEP.
096000     COMPUTE WS-ROOT-RESULT ROUNDED =
096100         (WS-ROOT-RESULT + (WS-ROOT-ARG / WS-ROOT-RESULT)) / 2.
096200 
096300 
096400*****************************************************************
096500* U4B - RSI, WILDER'S SMOOTHING OVER THE RUNNING MOVE HISTORY.   *
096600*****************************************************************
096700 4200-STRAT-RSI.
096800     IF SYM-CLOSE-COUNT(WS-SE-IX) < 2
096900         GO TO 4200-EXIT
097000     END-IF.
097100 
097200     COMPUTE WS-POS-IX = SYM-CLOSE-COUNT(WS-SE-IX) - 1.
097300     COMPUTE WS-UP-MOVE =
097400         SYM-CLOSE-HIST(WS-SE-IX, SYM-CLOSE-COUNT(WS-SE-IX)) -
097500         SYM-CLOSE-HIST(WS-SE-IX, WS-POS-IX).
097600     MOVE ZERO TO WS-DN-MOVE.
097700     IF WS-UP-MOVE < 0
097800         COMPUTE WS-DN-MOVE = 0 - WS-UP-MOVE
097900         MOVE ZERO TO WS-UP-MOVE
098000     END-IF.
098100 
098200     ADD 1 TO SYM-MOVE-COUNT(WS-SE-IX).
098300     IF SYM-MOVE-COUNT(WS-SE-IX) < WS-P-PERIOD
098400         GO TO 4200-EXIT
098500     END-IF.
098600     IF SYM-MOVE-COUNT(WS-SE-IX) = WS-P-PERIOD
098700         COMPUTE SYM-AVG-GAIN(WS-SE-IX) ROUNDED =
098800             SYM-AVG-GAIN(WS-SE-IX) / WS-P-PERIOD
098900         COMPUTE SYM-AVG-LOSS(WS-SE-IX) ROUNDED =
099000             SYM-AVG-LOSS(WS-SE-IX) / WS-P-PERIOD
099100     ELSE
099200         COMPUTE SYM-AVG-GAIN(WS-SE-IX) ROUNDED =
099300             ((SYM-AVG-GAIN(WS-SE-IX) * (WS-P-PERIOD - 1)) + WS-UP-MOVE)
099400                 / WS-P-PERIOD
099500         COMPUTE SYM-AVG-LOSS(WS-SE-IX) ROUNDED =
099600             ((SYM-AVG-LOSS(WS-SE-IX) * (WS-P-PERIOD - 1)) + WS-DN-MOVE)
099700                 / WS-P-PERIOD
099800     END-IF.
099900     IF SYM-MOVE-COUNT(WS-SE-IX) < WS-P-PERIOD
100000         ADD WS-UP-MOVE TO SYM-AVG-GAIN(WS-SE-IX)
100100         ADD WS-DN-MOVE TO SYM-AVG-LOSS(WS-SE-IX)
100200     END-IF.
100300 
100400     IF SYM-AVG-LOSS(WS-SE-IX) = 0
100500         MOVE 100.000000 TO WS-RSI-VALUE
100600     ELSE
100700         COMPUTE WS-RS-VALUE ROUNDED =
100800             SYM-AVG-GAIN(WS-SE-IX) / SYM-AVG-LOSS(WS-SE-IX)
100900         COMPUTE WS-RSI-VALUE ROUNDED =
101000             100 - (100 / (1 + WS-RS-VALUE))
101100     END-IF.
101200 
101300     IF WS-RSI-VALUE < WS-P-OVERSOLD AND NOT SYM-IS-HELD(WS-SE-IX)
101400         MOVE 'BUY '      TO WS-ORD-SIDE
101500         MOVE WS-P-WEIGHT TO WS-ORD-WEIGHT
101600         PERFORM 2700-SET-PENDING-ORDER
101700     ELSE
101800         IF WS-RSI-VALUE > WS-P-OVERBOUGHT AND SYM-IS-HELD(WS-SE-IX)
101900             MOVE 'SELL'  TO WS-ORD-SIDE
102000             MOVE 1.0000  TO WS-ORD-WEIGHT
102100             PERFORM 2700-SET-PENDING-ORDER
102200         END-IF
102300     END-IF.
102400 4200-EXIT.
102500     EXIT.
102600 
102700 
102800*****************************************************************
102900* U4C - BOLLINGER BANDS, SAMPLE STANDARD DEVIATION (N-1).        *
103000*****************************************************************
103100 4300-STRAT-BOLL.
103200     IF SYM-CLOSE-COUNT(WS-SE-IX) < WS-P-PERIOD
103300         GO TO 4300-EXIT
103400     END-IF.
103500 
103600     MOVE WS-P-PERIOD TO WS-WINDOW-SIZE.
103700     PERFORM 4110-COMPUTE-LOOKBACK-STATS.
103800     IF WS-P-PERIOD > 1
103900         COMPUTE WS-VARIANCE-VALUE ROUNDED =
104000             (WS-VARIANCE-VALUE * WS-P-PERIOD) / (WS-P-PERIOD - 1)
104100         PERFORM 4113-EXTRACT-ROOT
104200     END-IF.
104300 
104400     IF SYM-TODAY-CLOSE(WS-SE-IX) <=
104500            WS-MEAN-VALUE - (WS-P-STDMULT * WS-STDDEV-VALUE)
104600         AND NOT SYM-IS-HELD(WS-SE-IX)
104700         MOVE 'BUY '      TO WS-ORD-SIDE
104800         MOVE WS-P-WEIGHT TO WS-ORD-WEIGHT
104900         PERFORM 2700-SET-PENDING-ORDER
105000     ELSE
105100         IF SYM-TODAY-CLOSE(WS-SE-IX) >=
105200                WS-MEAN-VALUE + (WS-P-STDMULT * WS-STDDEV-VALUE)
105300             AND SYM-IS-HELD(WS-SE-IX)
105400             MOVE 'SELL'  TO WS-ORD-SIDE
105500             MOVE 1.0000  TO WS-ORD-WEIGHT
105600             PERFORM 2700-SET-PENDING-ORDER
105700         END-IF
105800     END-IF.
105900 4300-EXIT.
106000     EXIT.
106100 
106200 
106300*****************************************************************
106400* U4D - MACD CROSSOVER, EMA FAST/SLOW/SIGNAL OVER FULL HISTORY.  *
106500*****************************************************************
106600 4400-STRAT-MACD.
106700     ADD 1 TO SYM-EMA-COUNT(WS-SE-IX).
106800     IF SYM-EMA-COUNT(WS-SE-IX) = 1
106900         MOVE SYM-TODAY-CLOSE(WS-SE-IX) TO SYM-EMA-FAST(WS-SE-IX)
107000         MOVE SYM-TODAY-CLOSE(WS-SE-IX) TO SYM-EMA-SLOW(WS-SE-IX)
107100         GO TO 4400-EXIT
107200     END-IF.
107300 
107400     COMPUTE WS-EMA-K-FAST = 2 / (WS-P-FAST + 1).
107500     COMPUTE WS-EMA-K-SLOW = 2 / (WS-P-SLOW + 1).
107600     COMPUTE WS-EMA-K-SIGNAL = 2 / (WS-P-SIGNAL + 1).
107700 
107800     COMPUTE SYM-EMA-FAST(WS-SE-IX) ROUNDED =
107900         SYM-EMA-FAST(WS-SE-IX) + (WS-EMA-K-FAST *
108000             (SYM-TODAY-CLOSE(WS-SE-IX) - SYM-EMA-FAST(WS-SE-IX))).
108100     COMPUTE SYM-EMA-SLOW(WS-SE-IX) ROUNDED =
108200         SYM-EMA-SLOW(WS-SE-IX) + (WS-EMA-K-SLOW *
108300             (SYM-TODAY-CLOSE(WS-SE-IX) - SYM-EMA-SLOW(WS-SE-IX))).
108400 
108500     MOVE SYM-MACD-CUR(WS-SE-IX)   TO SYM-PREV-MACD(WS-SE-IX).
108600     MOVE SYM-SIGNAL-CUR(WS-SE-IX) TO SYM-PREV-SIGNAL(WS-SE-IX).
108700 
108800     COMPUTE SYM-MACD-CUR(WS-SE-IX) ROUNDED =
108900         SYM-EMA-FAST(WS-SE-IX) - SYM-EMA-SLOW(WS-SE-IX).
109000     IF SYM-EMA-COUNT(WS-SE-IX) = 2
109100         MOVE SYM-MACD-CUR(WS-SE-IX) TO SYM-SIGNAL-CUR(WS-SE-IX)
109200     ELSE
109300         COMPUTE SYM-SIGNAL-CUR(WS-SE-IX) ROUNDED =
109400             SYM-SIGNAL-CUR(WS-SE-IX) +
109500             (WS-EMA-K-SIGNAL *
109600                 (SYM-MACD-CUR(WS-SE-IX) - SYM-SIGNAL-CUR(WS-SE-IX)))
109700     END-IF.
109800 
109900     IF SYM-EMA-COUNT(WS-SE-IX) > 2
110000         MOVE 'Y' TO SYM-MACD-VALID-SW(WS-SE-IX)
110100     END-IF.
110200     MOVE SYM-MACD-VALID-SW(WS-SE-IX) TO WS-MACD-VALID-SW.
110300 
110400     IF WS-MACD-IS-VALID
110500         IF SYM-PREV-MACD(WS-SE-IX) <= SYM-PREV-SIGNAL(WS-SE-IX)
110600             AND SYM-MACD-CUR(WS-SE-IX) > SYM-SIGNAL-CUR(WS-SE-IX)
110700             AND NOT SYM-IS-HELD(WS-SE-IX)
110800             MOVE 'BUY '      TO WS-ORD-SIDE
110900             MOVE WS-P-WEIGHT TO WS-ORD-WEIGHT
111000             PERFORM 2700-SET-PENDING-ORDER
111100         ELSE
111200             IF SYM-PREV-MACD(WS-SE-IX) >= SYM-PREV-SIGNAL(WS-SE-IX)
111300                 AND SYM-MACD-CUR(WS-SE-IX) < SYM-SIGNAL-CUR(WS-SE-IX)
111400                 AND SYM-IS-HELD(WS-SE-IX)
111500                 MOVE 'SELL'  TO WS-ORD-SIDE
111600                 MOVE 1.0000  TO WS-ORD-WEIGHT
111700                 PERFORM 2700-SET-PENDING-ORDER
111800             END-IF
111900         END-IF
112000     END-IF.
112100 4400-EXIT.
112200     EXIT.
112300 
112400 
112500*****************************************************************
112600* U4E - MOMENTUM BREAKOUT, MA + VOLUME SURGE, STOP/TAKE-PROFIT.  *
112700*****************************************************************
112800 4500-STRAT-MOMBRK.
112900     IF SYM-IS-HELD(WS-SE-IX)
113000         IF SYM-MOM-ENTRY-IS-SET(WS-SE-IX)
113100             COMPUTE WS-PNL-PCT-VALUE ROUNDED =
113200                 (SYM-TODAY-CLOSE(WS-SE-IX) -
113300                     SYM-MOM-ENTRY-PRICE(WS-SE-IX))
113400                     / SYM-MOM-ENTRY-PRICE(WS-SE-IX)
113500             IF WS-PNL-PCT-VALUE <= (0 - WS-P-STOPLOSS)
113600                 OR WS-PNL-PCT-VALUE >= WS-P-TAKEPROFIT
113700                 MOVE 'SELL' TO WS-ORD-SIDE
113800                 MOVE 1.0000 TO WS-ORD-WEIGHT
113900                 PERFORM 2700-SET-PENDING-ORDER
114000                 MOVE 'N' TO SYM-MOM-ENTRY-SET-SW(WS-SE-IX)
114100             END-IF
114200         END-IF
114300         GO TO 4500-EXIT
114400     END-IF.
114500 
114600     IF SYM-CLOSE-COUNT(WS-SE-IX) < WS-P-MAPERIOD
114700         GO TO 4500-EXIT
114800     END-IF.
114900     IF SYM-VOL-COUNT(WS-SE-IX) < WS-P-VOLPERIOD
115000         GO TO 4500-EXIT
115100     END-IF.
115200 
115300     MOVE WS-P-MAPERIOD TO WS-WINDOW-SIZE.
115400     MOVE ZERO TO WS-SUM-VALUE.
115500     PERFORM 4111-SUM-CLOSE
115600         VARYING WS-HIST-IX FROM 1 BY 1
115700             UNTIL WS-HIST-IX > WS-WINDOW-SIZE.
115800     COMPUTE WS-MEAN-VALUE ROUNDED = WS-SUM-VALUE / WS-WINDOW-SIZE.
115900 
116000     MOVE ZERO TO WS-VOL-MEAN-VALUE.
116100     PERFORM 4510-SUM-VOLUME
116200         VARYING WS-HIST-IX FROM 1 BY 1
116300             UNTIL WS-HIST-IX > WS-P-VOLPERIOD.
116400     COMPUTE WS-VOL-MEAN-VALUE ROUNDED =
116500         WS-VOL-MEAN-VALUE / WS-P-VOLPERIOD.
116600 
116700     IF WS-VOL-MEAN-VALUE > 0
116800         IF SYM-TODAY-CLOSE(WS-SE-IX) > WS-MEAN-VALUE
116900             AND SYM-TODAY-VOLUME(WS-SE-IX) >=
117000                 (WS-VOL-MEAN-VALUE * WS-P-VOLMULT)
117100             MOVE 'BUY '      TO WS-ORD-SIDE
117200             MOVE WS-P-WEIGHT TO WS-ORD-WEIGHT
117300             PERFORM 2700-SET-PENDING-ORDER
117400             MOVE SYM-TODAY-CLOSE(WS-SE-IX)
117500                              TO SYM-MOM-ENTRY-PRICE(WS-SE-IX)
117600             MOVE 'Y' TO SYM-MOM-ENTRY-SET-SW(WS-SE-IX)
117700         END-IF
117800     END-IF.
117900 4500-EXIT.
118000     EXIT.
118100 
118200 
118300 4510-SUM-VOLUME.
118400     COMPUTE WS-POS-IX =
118500         SYM-VOL-COUNT(WS-SE-IX) - WS-P-VOLPERIOD + WS-HIST-IX.
118600     ADD SYM-VOL-HIST(WS-SE-IX, WS-POS-IX) TO WS-VOL-MEAN-VALUE.
118700 
118800 
118900*****************************************************************
119000* READ ROUTINES.                                                 *
119100*****************************************************************
119200 9000-READ-PRICE.
119300     READ PRICE-FILE
119400         AT END
119500             MOVE 'NO' TO WS-MORE-PRICE-SW
119600     END-READ.
119700 
119800 
119900 9100-READ-IDX.
120000     READ IDX-FILE
120100         AT END
120200             MOVE 'NO' TO WS-MORE-IDX-SW
120300     END-READ.
120400 
120500 
120600*****************************************************************
120700* CLOSE-OUT.
120800*****************************************************************
120900 3000-CLOSING.
121000     CLOSE IDX-FILE.
121100     CLOSE TRADE-FILE.
121200     CLOSE EQUITY-FILE.
121300     DISPLAY 'BTENG01 - DATES PROCESSED: ' WS-DATE-COUNT.
121400     DISPLAY 'BTENG01 - FILLS WRITTEN  : ' WS-FILL-COUNT.
121500     DISPLAY 'BTENG01 - FINAL EQUITY   : ' WS-EQUITY.
