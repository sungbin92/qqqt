000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.          BTOPT01.
000300 AUTHOR.              D J FELTON.
000400 INSTALLATION.        TRADING-SYSTEMS-GROUP.
000500 DATE-WRITTEN.        04-19-96.
000600 DATE-COMPILED.
000700 SECURITY.            CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900* BTOPT01 - GRID-SEARCH PARAMETER OPTIMIZER.                     *
001000*                                                                 *
001100* ALTERNATE JOB STEP TO BTENG01/BTPAIR01/BTRPT01 FOR A RUN WHOSE  *
001200* PARM-REC CARRIES PRM-RUN-TYPE = 'O'.  ENUMERATES EVERY          *
001300* COMBINATION OF THE UP TO 6 PARAMETERS NAMED IN PRM-PARM-TABLE   *
001400* OVER THEIR MIN/MAX/STEP RANGE, REPLAYS THE FULL BACKTEST        *
001500* ENGINE IN WORKING STORAGE FOR EACH COMBINATION (NO TRADE-FILE   *
001600* OR EQUITY-FILE I/O - THE EQUITY CURVE IS ONLY NEEDED LONG       *
001700* ENOUGH TO SCORE THE COMBINATION), RANKS ALL COMBINATIONS BY THE *
001800* REQUESTED METRIC AND PRINTS THE TOP PRM-TOP-N TO OPTRPT-FILE.   *
001900* PRICE HISTORY AND THE COMMON-DATE INDEX ARE EACH LOADED ONCE,   *
002000* NOT RE-READ PER COMBINATION.  COMBINATIONS ARE CAPPED AT 10,000 *
002100* PER THE RISK DESK'S RUNTIME MEMO - SEE R-0521 BELOW.            *
002200*****************************************************************
002300* CHANGE LOG
002400* 04/19/96  DJF  ORIGINAL - GRID SEARCH OVER A SINGLE STRATEGY'S
002500*                PARAMETERS, RANKED ON TOTAL RETURN OR ANNUAL
002600*                RETURN.  RUNTIME CAPPED AT 10,000 COMBINATIONS
002700*                PER THE RISK DESK MEMO R-0521.
002800* 01/07/99  RKH  Y2K - ALL WORKING DATES CONFIRMED FULL 4-DIGIT
002900*                CCYY, NO 2-DIGIT YEAR ARITHMETIC IN THIS PROGRAM.
003000* 09/02/02  SAT  CR-4710 ADDED SHARPE AND SORTINO AS RANKING
003100*                METRICS AND OPT-FINAL-EQUITY TO THE RESULT ROW,
003200*                TO MATCH THE RISK DESK'S NEW SCORING MENU.
003300* 08/17/05  SAT  CR-5120 RAISED THE SYMBOL AND BAR TABLE LIMITS TO
003400*                20 BOOKS / 2500 BARS TO MATCH BTENG01.
003500*****************************************************************
003600 
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     UPSI-0 ON STATUS IS WS-TRACE-ON
004100            OFF STATUS IS WS-TRACE-OFF.
004200 
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT PARAM-FILE ASSIGN TO PARMIN
004600         ORGANIZATION IS SEQUENTIAL
004700         FILE STATUS IS WS-PARM-STATUS.
004800 
004900     SELECT PRICE-FILE ASSIGN TO PRICEIN
005000         ORGANIZATION IS SEQUENTIAL
005100         FILE STATUS IS WS-PRICE-STATUS.
005200 
005300     SELECT IDX-FILE ASSIGN TO IDXFILE
005400         ORGANIZATION IS SEQUENTIAL
005500         FILE STATUS IS WS-IDX-STATUS.
005600 
005700     SELECT OPTRPT-FILE ASSIGN TO OPTRPTPR
005800         ORGANIZATION IS SEQUENTIAL
005900         FILE STATUS IS WS-OPTRPT-STATUS.
006000 
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  PARAM-FILE
006400     LABEL RECORD IS STANDARD
006500     RECORD CONTAINS 286 CHARACTERS
006600     RECORDING MODE F
006700     DATA RECORD IS PARM-REC.
006800     COPY PRMREC.
006900 
007000 FD  PRICE-FILE
007100     LABEL RECORD IS STANDARD
007200     RECORD CONTAINS 80 CHARACTERS
007300     RECORDING MODE F
007400     DATA RECORD IS BAR-REC.
007500     COPY BARREC.
007600 
007700 FD  IDX-FILE
007800     LABEL RECORD IS STANDARD
007900     RECORD CONTAINS 20 CHARACTERS
008000     RECORDING MODE F
008100     DATA RECORD IS IDX-REC.
008200     COPY IDXREC.
008300 
008400 FD  OPTRPT-FILE
008500     LABEL RECORD IS OMITTED
008600     RECORD CONTAINS 132 CHARACTERS
008700     RECORDING MODE F
008800     LINAGE IS 60 WITH FOOTING AT 55
008900     DATA RECORD IS OPT-LINE.
009000 01  OPT-LINE                      PIC X(132).
009100 
009200 WORKING-STORAGE SECTION.
009300 01  WS-FILE-STATUSES.
009400     05  WS-PARM-STATUS        PIC X(02)   VALUE '00'.
009500     05  WS-PRICE-STATUS       PIC X(02)   VALUE '00'.
009600     05  WS-IDX-STATUS         PIC X(02)   VALUE '00'.
009700     05  WS-OPTRPT-STATUS      PIC X(02)   VALUE '00'.
009800     05  FILLER                PIC X(02).
009900 
010000 01  WS-SWITCHES.
010100     05  WS-TRACE-ON           PIC X(01).
010200     05  WS-TRACE-OFF          PIC X(01).
010300     05  WS-MORE-PRICE-SW      PIC X(03)   VALUE 'YES'.
010400         88  WS-NO-MORE-PRICE      VALUE 'NO'.
010500     05  WS-MORE-IDX-SW        PIC X(03)   VALUE 'YES'.
010600         88  WS-NO-MORE-IDX        VALUE 'NO'.
010700     05  WS-NEW-SYMBOL-SW      PIC X(01)   VALUE 'Y'.
010800         88  WS-FIRST-PRICE-REC    VALUE 'Y'.
010900     05  WS-MACD-VALID-SW      PIC X(01).
011000         88  WS-MACD-IS-VALID      VALUE 'Y'.
011100     05  WS-MOM-ENTRY-SET-SW   PIC X(01).
011200         88  WS-MOM-ENTRY-IS-SET   VALUE 'Y'.
011300     05  WS-PEEK-SW            PIC X(01)   VALUE 'N'.
011400     05  WS-REJECT-SW          PIC X(01)   VALUE 'N'.
011500         88  WS-ORDER-REJECTED     VALUE 'Y'.
011600     05  WS-PARMS-SWAPPED-SW   PIC X(01)   VALUE 'N'.
011700         88  WS-PARMS-SWAPPED      VALUE 'Y'.
011800     05  WS-CAP-REACHED-SW     PIC X(01)   VALUE 'N'.
011900         88  WS-COMBO-CAP-HIT      VALUE 'Y'.
012000     05  WS-BEATS-WORST-SW     PIC X(01)   VALUE 'N'.
012100         88  WS-BEATS-WORST        VALUE 'Y'.
012200     05  WS-PARM-ERR-SW        PIC X(03)   VALUE 'NO '.
012300         88  WS-PARM-ERR           VALUE 'YES'.
012400     05  FILLER                PIC X(01).
012500 
012600 01  WS-PARM-ERR-MSG           PIC X(40)   VALUE SPACES.
012700 
012800 01  WS-COUNTERS               COMP.
012900     05  WS-SYM-COUNT          PIC 9(03)  VALUE ZERO.
013000     05  WS-SYM-IX             PIC 9(03)  VALUE ZERO.
013100     05  WS-SE-IX              PIC 9(03)  VALUE ZERO.
013200     05  WS-SB-IX              PIC 9(05)  VALUE ZERO.
013300     05  WS-HIST-IX            PIC 9(03)  VALUE ZERO.
013400     05  WS-DATE-COUNT         PIC 9(07)  VALUE ZERO.
013500     05  WS-FILL-COUNT         PIC 9(07)  VALUE ZERO.
013600     05  WS-PEEK-IX            PIC 9(05)  VALUE ZERO.
013700     05  WS-POS-IX             PIC 9(05)  VALUE ZERO.
013800     05  WS-IDX-COUNT          PIC 9(05)  VALUE ZERO.
013900     05  WS-IDX-IX             PIC 9(05)  VALUE ZERO.
014000     05  WS-EQ-COUNT           PIC 9(07)  VALUE ZERO.
014100     05  WS-RET-IX             PIC 9(07)  VALUE ZERO.
014200     05  WS-NEG-COUNT          PIC 9(07)  VALUE ZERO.
014300     05  WS-LN-ITER            PIC 9(02)  VALUE ZERO.
014400     05  WS-EXP-ITER           PIC 9(02)  VALUE ZERO.
014500     05  WS-ROOT-ITER          PIC 9(02)  VALUE ZERO.
014600     05  WS-LN-POWER           PIC 9(03)  VALUE ZERO.
014700     05  WS-ACTIVE-DIM-COUNT   PIC 9(01)  VALUE ZERO.
014800     05  WS-L-IX               PIC 9(01)  VALUE ZERO.
014900     05  WS-PIX                PIC 9(01)  VALUE ZERO.
015000     05  WS-SWAP-PARM-IX       PIC 9(01)  VALUE ZERO.
015100     05  WS-TOTAL-COMBOS       PIC 9(09)  VALUE ZERO.
015200     05  WS-COMBO-CTR          PIC 9(09)  VALUE ZERO.
015300     05  WS-TOPN-COUNT         PIC 9(03)  VALUE ZERO.
015400     05  WS-TOPN-CAP           PIC 9(03)  VALUE ZERO.
015500     05  WS-TOPN-IX            PIC 9(03)  VALUE ZERO.
015600     05  WS-INSERT-IX          PIC 9(03)  VALUE ZERO.
015700     05  WS-WORST-IX           PIC 9(03)  VALUE ZERO.
015800     05  WS-OUTER-IX           PIC 9(03)  VALUE ZERO.
015900     05  WS-INNER-IX           PIC 9(03)  VALUE ZERO.
016000     05  FILLER                PIC 9(02)  VALUE ZERO.
016100 
016200 01  WS-GRID-IX OCCURS 6 TIMES PIC 9(05) COMP VALUE ZERO.
016300 01  WS-STEP-COUNT OCCURS 6 TIMES PIC 9(05) COMP VALUE ZERO.
016400 01  WS-SORTED-PARM-IX OCCURS 6 TIMES PIC 9(01) COMP VALUE ZERO.
016500 01  WS-CUR-PARM-VALUE OCCURS 6 TIMES PIC S9(7)V9(4) VALUE ZERO.
016600 
016700 01  WS-IDX-DATE-TBL OCCURS 2500 TIMES PIC 9(08) VALUE ZERO.
016800 
016900 01  WS-MARKET-TABLE.
017000     05  WS-MKT-ENTRY OCCURS 2 TIMES INDEXED BY WS-MKT-IX.
017100         COPY MKTPROF.
017200 01  WS-SEL-MKT-IX              PIC 9(01) COMP VALUE ZERO.
017300 
017400 01  PARM-REC-SAVE.
017500     05  SAVE-PARM-REC          PIC X(286).
017600 
017700 01  WS-INITIAL-CAPITAL         PIC S9(13)V99   VALUE ZERO.
017800 01  WS-CASH                    PIC S9(13)V99   VALUE ZERO.
017900 01  WS-EQUITY                  PIC S9(13)V99   VALUE ZERO.
018000 01  WS-IDX-TODAY               PIC 9(08)       VALUE ZERO.
018100 01  WS-IDX-TODAY-PARTS REDEFINES WS-IDX-TODAY.
018200     05  WS-IT-CCYY             PIC 9(04).
018300     05  WS-IT-MM               PIC 9(02).
018400     05  WS-IT-DD               PIC 9(02).
018500 
018600 01  WS-SYM-CODE-SAVE            PIC X(10)      VALUE SPACES.
018700 01  WS-SYM-CODE-PARTS REDEFINES WS-SYM-CODE-SAVE.
018800     05  WS-SYM-ROOT            PIC X(07).
018900     05  WS-SYM-SUFFIX          PIC X(03).
019000 
019100*****************************************************************
019200* STRATEGY PARAMETER WORKING CELLS - LOADED FROM THE STRATEGY'S  *
019300* BUILT-IN DEFAULT AT THE TOP OF EACH COMBINATION, THEN THE      *
019400* ACTIVE GRID DIMENSIONS ARE LAID OVER THE DEFAULT FOR THAT RUN. *
019500*****************************************************************
019600 01  WS-STRAT-PARMS.
019700     05  WS-P-LOOKBACK          PIC S9(5)V9(4)  VALUE ZERO.
019800     05  WS-P-ENTRY             PIC S9(5)V9(4)  VALUE ZERO.
019900     05  WS-P-EXIT              PIC S9(5)V9(4)  VALUE ZERO.
020000     05  WS-P-PERIOD            PIC S9(5)V9(4)  VALUE ZERO.
020100     05  WS-P-OVERSOLD          PIC S9(5)V9(4)  VALUE ZERO.
020200     05  WS-P-OVERBOUGHT        PIC S9(5)V9(4)  VALUE ZERO.
020300     05  WS-P-STDMULT           PIC S9(5)V9(4)  VALUE ZERO.
020400     05  WS-P-FAST              PIC S9(5)V9(4)  VALUE ZERO.
020500     05  WS-P-SLOW              PIC S9(5)V9(4)  VALUE ZERO.
020600     05  WS-P-SIGNAL            PIC S9(5)V9(4)  VALUE ZERO.
020700     05  WS-P-MAPERIOD          PIC S9(5)V9(4)  VALUE ZERO.
020800     05  WS-P-VOLPERIOD         PIC S9(5)V9(4)  VALUE ZERO.
020900     05  WS-P-VOLMULT           PIC S9(5)V9(4)  VALUE ZERO.
021000     05  WS-P-STOPLOSS          PIC S9(5)V9(4)  VALUE ZERO.
021100     05  WS-P-TAKEPROFIT        PIC S9(5)V9(4)  VALUE ZERO.
021200     05  WS-P-WEIGHT            PIC S9(5)V9(4)  VALUE ZERO.
021300     05  FILLER                 PIC X(08).
021400 
021500 01  WS-WINDOW-SIZE             PIC S9(5)V9(4)  VALUE ZERO.
021600 
021700 01  WS-RISK-CONSTANTS.
021800     05  WS-MAX-POSITION-WT     PIC V9(4)       VALUE 0.4000.
021900     05  WS-MIN-CASH-RSV-RATIO  PIC V9(4)       VALUE 0.0500.
022000     05  WS-RISK-FREE-RATE      PIC V9(4)       VALUE 0.0200.
022100     05  FILLER                 PIC X(04).
022200 
022300*****************************************************************
022400* PER-SYMBOL WORKING TABLE - PRICE HISTORY LOADED ONCE AT INIT   *
022500* AND LEFT ALONE FOR THE WHOLE RUN; EVERY OTHER FIELD BELOW      *
022600* SYM-BAR-TABLE IS RESET TO A FRESH STATE AT THE TOP OF EACH     *
022700* COMBINATION BY 2140-RESET-RUN-STATE.  SIZED FOR A 20-BOOK      *
022800* WATCH LIST CARRYING UP TO 2500 DAILY BARS EACH - SEE CR-5120.  *
022900*****************************************************************
023000 01  WS-SYMBOL-TABLE.
023100     05  WS-SYM-ENTRY OCCURS 20 TIMES INDEXED BY WS-SE-PTR.
023200         10  SYM-CODE              PIC X(10).
023300         10  SYM-BAR-COUNT         PIC 9(05)  COMP.
023400         10  SYM-CUR-BAR-IX        PIC 9(05)  COMP.
023500         10  SYM-BAR-TABLE OCCURS 2500 TIMES INDEXED BY WS-SB-PTR.
023600             15  BAR-TBL-DATE      PIC 9(08).
023700             15  BAR-TBL-OPEN      PIC S9(9)V99.
023800             15  BAR-TBL-HIGH      PIC S9(9)V99.
023900             15  BAR-TBL-LOW       PIC S9(9)V99.
024000             15  BAR-TBL-CLOSE     PIC S9(9)V99.
024100             15  BAR-TBL-VOLUME    PIC 9(12).
024200         10  SYM-HAS-BAR-TODAY-SW  PIC X(01).
024300             88  SYM-HAS-BAR-TODAY     VALUE 'Y'.
024400         10  SYM-TODAY-OPEN        PIC S9(9)V99.
024500         10  SYM-TODAY-HIGH        PIC S9(9)V99.
024600         10  SYM-TODAY-LOW         PIC S9(9)V99.
024700         10  SYM-TODAY-CLOSE       PIC S9(9)V99.
024800         10  SYM-TODAY-VOLUME      PIC 9(12).
024900         10  SYM-HELD-SW           PIC X(01)  VALUE 'N'.
025000             88  SYM-IS-HELD           VALUE 'Y'.
025100         10  SYM-POSITION-QTY      PIC 9(09)  COMP VALUE ZERO.
025200         10  SYM-POSITION-AVG-PR   PIC S9(9)V99     VALUE ZERO.
025300         10  SYM-POSITION-CUR-PR   PIC S9(9)V99     VALUE ZERO.
025400         10  SYM-PENDING-SW        PIC X(01)  VALUE 'N'.
025500             88  SYM-HAS-PENDING       VALUE 'Y'.
025600         10  SYM-PENDING-SIDE      PIC X(04).
025700         10  SYM-PENDING-SIG-DATE  PIC 9(08).
025800         10  SYM-PENDING-SIG-PRICE PIC S9(9)V99.
025900         10  SYM-PENDING-WT        PIC V9(4).
026000         10  SYM-CLOSE-COUNT       PIC 9(03)  COMP VALUE ZERO.
026100         10  SYM-CLOSE-HIST OCCURS 60 TIMES
026200                                  PIC S9(9)V99.
026300         10  SYM-VOL-COUNT         PIC 9(03)  COMP VALUE ZERO.
026400         10  SYM-VOL-HIST OCCURS 60 TIMES
026500                                  PIC 9(12).
026600         10  SYM-AVG-GAIN          PIC S9(9)V9(6)   VALUE ZERO.
026700         10  SYM-AVG-LOSS          PIC S9(9)V9(6)   VALUE ZERO.
026800         10  SYM-MOVE-COUNT        PIC 9(05)  COMP VALUE ZERO.
026900         10  SYM-EMA-FAST          PIC S9(9)V9(6)   VALUE ZERO.
027000         10  SYM-EMA-SLOW          PIC S9(9)V9(6)   VALUE ZERO.
027100         10  SYM-EMA-COUNT         PIC 9(05)  COMP VALUE ZERO.
027200         10  SYM-MACD-CUR          PIC S9(9)V9(6)   VALUE ZERO.
027300         10  SYM-SIGNAL-CUR        PIC S9(9)V9(6)   VALUE ZERO.
027400         10  SYM-PREV-MACD         PIC S9(9)V9(6)   VALUE ZERO.
027500         10  SYM-PREV-SIGNAL       PIC S9(9)V9(6)   VALUE ZERO.
027600         10  SYM-MACD-VALID-SW     PIC X(01)  VALUE 'N'.
027700             88  SYM-MACD-IS-VALID     VALUE 'Y'.
027800         10  SYM-MOM-ENTRY-PRICE   PIC S9(9)V99     VALUE ZERO.
027900         10  SYM-MOM-ENTRY-SET-SW  PIC X(01)  VALUE 'N'.
028000             88  SYM-MOM-ENTRY-IS-SET  VALUE 'Y'.
028100         10  FILLER                PIC X(06).
028200 
028300*****************************************************************
028400* SCRATCH CELLS FOR THE ORDER/FILL AND STRATEGY ARITHMETIC -     *
028500* SAME SHAPE AS THE ENGINE STEP, BTENG01.                        *
028600*****************************************************************
028700 77  WS-ORD-SIDE                  PIC X(04).
028800 77  WS-ORD-WEIGHT                PIC V9(4).
028900 77  WS-FILL-PRICE                PIC S9(9)V99    VALUE ZERO.
029000 77  WS-COMMISSION                PIC S9(9)V99    VALUE ZERO.
029100 01  WS-TARGET-VALUE              PIC S9(13)V99   VALUE ZERO.
029200 01  WS-ALLOWED-VALUE             PIC S9(13)V99   VALUE ZERO.
029300 01  WS-HELD-MKT-VALUE            PIC S9(13)V99   VALUE ZERO.
029400 01  WS-FILL-QTY                  PIC 9(09) COMP  VALUE ZERO.
029500 01  WS-TOTAL-COST                PIC S9(13)V99   VALUE ZERO.
029600 01  WS-PROCEEDS                  PIC S9(13)V99   VALUE ZERO.
029700 01  WS-SUM-VALUE                 PIC S9(13)V9(6) VALUE ZERO.
029800 01  WS-MEAN-VALUE                PIC S9(9)V9(6)  VALUE ZERO.
029900 01  WS-VARIANCE-VALUE            PIC S9(13)V9(6) VALUE ZERO.
030000 01  WS-STDDEV-VALUE              PIC S9(9)V9(6)  VALUE ZERO.
030100 01  WS-ZSCORE-VALUE              PIC S9(5)V9(6)  VALUE ZERO.
030200 01  WS-UP-MOVE                   PIC S9(9)V9(6)  VALUE ZERO.
030300 01  WS-DN-MOVE                   PIC S9(9)V9(6)  VALUE ZERO.
030400 01  WS-RS-VALUE                  PIC S9(9)V9(6)  VALUE ZERO.
030500 01  WS-RSI-VALUE                 PIC S9(5)V9(6)  VALUE ZERO.
030600 01  WS-EMA-K-FAST                PIC V9(6)       VALUE ZERO.
030700 01  WS-EMA-K-SLOW                PIC V9(6)       VALUE ZERO.
030800 01  WS-EMA-K-SIGNAL              PIC V9(6)       VALUE ZERO.
030900 01  WS-VOL-MEAN-VALUE            PIC S9(13)V9(6) VALUE ZERO.
031000 01  WS-PNL-PCT-VALUE             PIC S9(5)V9(6)  VALUE ZERO.
031100 01  WS-DIVISOR-CHECK             PIC S9(9)V9(6)  VALUE ZERO.
031200 01  WS-ROOT-ARG                  PIC S9(13)V9(6) VALUE ZERO.
031300 01  WS-ROOT-RESULT               PIC S9(9)V9(6)  VALUE ZERO.
031400 
031500*****************************************************************
031600* RETURN SERIES AND PERFORMANCE-STATISTIC SCRATCH - SAME METHOD  *
031700* AS BTPAIR01, BUT CARRIED HERE SO EACH COMBINATION CAN BE       *
031800* SCORED WITHOUT A ROUND TRIP THROUGH THE EQUITY-FILE.           *
031900*****************************************************************
032000 01  WS-RETURN-TABLE.
032100     05  WS-RET-VALUE OCCURS 2500 TIMES PIC S9(3)V9(6) VALUE ZERO.
032200 
032300 01  WS-PREV-EQUITY               PIC S9(13)V99    VALUE ZERO.
032400 01  WS-CUR-EQUITY                PIC S9(13)V99    VALUE ZERO.
032500 01  WS-FIRST-EQUITY              PIC S9(13)V99    VALUE ZERO.
032600 01  WS-LAST-EQUITY               PIC S9(13)V99    VALUE ZERO.
032700 01  WS-RUNNING-MAX               PIC S9(13)V99    VALUE ZERO.
032800 01  WS-CUR-DRAWDOWN              PIC S9(3)V9(6)   VALUE ZERO.
032900 01  WS-MAX-DRAWDOWN-VAL          PIC S9(3)V9(6)   VALUE ZERO.
033000 
033100 01  WS-SUM-RET                   PIC S9(7)V9(6)   VALUE ZERO.
033200 01  WS-MEAN-RET                  PIC S9(3)V9(6)  VALUE ZERO.
033300 01  WS-SUM-SQ-DEV                PIC S9(9)V9(6) VALUE ZERO.
033400 01  WS-VARIANCE-RET              PIC S9(5)V9(6) VALUE ZERO.
033500 01  WS-STDDEV-RET                PIC S9(3)V9(6) VALUE ZERO.
033600 
033700 01  WS-SUM-NEG-RET               PIC S9(7)V9(6)  VALUE ZERO.
033800 01  WS-MEAN-NEG-RET              PIC S9(3)V9(6) VALUE ZERO.
033900 01  WS-SUM-SQ-NEG-DEV            PIC S9(9)V9(6) VALUE ZERO.
034000 01  WS-VARIANCE-NEG              PIC S9(5)V9(6) VALUE ZERO.
034100 01  WS-STDDEV-NEG                PIC S9(3)V9(6) VALUE ZERO.
034200 
034300 01  WS-RF-PER-BAR                PIC S9(3)V9(8)  VALUE ZERO.
034400 01  WS-SQRT-T                    PIC S9(3)V9(6) VALUE ZERO.
034500 
034600 01  WS-POWER-BASE                PIC S9(5)V9(6) VALUE ZERO.
034700 01  WS-POWER-EXP                 PIC S9(5)V9(6) VALUE ZERO.
034800 01  WS-LN-Z                      PIC S9(3)V9(8) VALUE ZERO.
034900 01  WS-LN-TERM                   PIC S9(3)V9(8) VALUE ZERO.
035000 01  WS-LN-SUM                    PIC S9(3)V9(8) VALUE ZERO.
035100 01  WS-LN-RESULT                 PIC S9(3)V9(8) VALUE ZERO.
035200 01  WS-EXP-ARG                   PIC S9(3)V9(8) VALUE ZERO.
035300 01  WS-EXP-TERM                  PIC S9(5)V9(8) VALUE ZERO.
035400 01  WS-EXP-RESULT                PIC S9(5)V9(8) VALUE ZERO.
035500 
035600 01  WS-CMB-TOTAL-RETURN          PIC S9(5)V9(6) VALUE ZERO.
035700 01  WS-CMB-ANNUAL-RETURN         PIC S9(5)V9(6) VALUE ZERO.
035800 01  WS-CMB-SHARPE                PIC S9(5)V9(6) VALUE ZERO.
035900 01  WS-CMB-SORTINO               PIC S9(5)V9(6) VALUE ZERO.
036000 01  WS-CMB-MAX-DRAWDOWN          PIC S9(5)V9(6) VALUE ZERO.
036100 01  FILLER                       PIC X(06).
036200 
036300*****************************************************************
036400* ONE RESULT ROW, STAGED HERE FOR EVERY COMBINATION BEFORE THE   *
036500* TOP-N TEST DECIDES WHETHER IT IS WORTH KEEPING.                *
036600*****************************************************************
036700 01  WS-CUR-RESULT.
036800     COPY OPTRSREC.
036900 
037000*****************************************************************
037100* BOUNDED TOP-N POOL.  RANK-METRIC DUPLICATES ONE OF THE FIVE    *
037200* RESULT METRICS PER PRM-OPT-METRIC SO 7200/8000 CAN COMPARE AND *
037300* SORT ON IT WITHOUT AN EVALUATE AT EVERY ENTRY.                 *
037400*****************************************************************
037500 01  WS-TOPN-TABLE.
037600     05  WS-TOPN-ENTRY OCCURS 200 TIMES INDEXED BY WS-TN-IX.
037700         10  TOPN-PARM-NAME  OCCURS 6 TIMES PIC X(08).
037800         10  TOPN-PARM-VALUE OCCURS 6 TIMES PIC S9(7)V9(4).
037900         10  TOPN-TOTAL-RETURN    PIC S9(5)V9(6).
038000         10  TOPN-ANNUAL-RETURN   PIC S9(5)V9(6).
038100         10  TOPN-SHARPE          PIC S9(5)V9(6).
038200         10  TOPN-SORTINO         PIC S9(5)V9(6).
038300         10  TOPN-MAX-DRAWDOWN    PIC S9(5)V9(6).
038400         10  TOPN-TRADES          PIC 9(05).
038500         10  TOPN-FINAL-EQUITY    PIC S9(13)V99.
038600         10  TOPN-RANK            PIC 9(03)      VALUE ZERO.
038700         10  TOPN-RANK-METRIC     PIC S9(5)V9(6).
038800 
038900 01  WS-SWAP-TOPN-ENTRY             PIC X(200).
039000 01  WS-CUR-RANK-METRIC             PIC S9(5)V9(6) VALUE ZERO.
039100 01  WS-WORST-METRIC                PIC S9(5)V9(6) VALUE ZERO.
039200 
039300 01  WS-EQUITY-DISPLAY              PIC S9(13)V99  VALUE ZERO.
039400 01  WS-EQUITY-DISPLAY-PARTS REDEFINES WS-EQUITY-DISPLAY.
039500     05  WS-EQUITY-WHOLE            PIC S9(13).
039600     05  WS-EQUITY-CENTS            PIC 99.
039700 
039800 01  WS-RANK-DISPLAY              PIC ZZ9.
039900 01  WS-RET-PCT-DISPLAY           PIC -ZZ9.9999.
040000 01  WS-RATIO-DISPLAY             PIC -ZZ9.9999.
040100 01  WS-TRADES-DISPLAY            PIC ZZZZ9.
040200 01  WS-EQUITY-EDIT-DISPLAY       PIC -(12)9.99.
040300 01  WS-PARMVAL-DISPLAY           PIC -ZZZZ9.9999.
040400 
040500 PROCEDURE DIVISION.
040600 
040700 0000-BTOPT01.
040800     PERFORM 1000-INIT.
040900     IF WS-IDX-COUNT < 2
041000         DISPLAY '*** BTOPT01 - FEWER THAN 2 COMMON DATES - ABORTING ***'
041100     ELSE
041200         PERFORM 2000-RUN-GRID
041300         PERFORM 8000-RANK-RESULTS
041400         PERFORM 8100-WRITE-REPORT
041500     END-IF.
041600     PERFORM 9000-CLOSING.
041700     STOP RUN.
041800 
041900 
042000*****************************************************************
042100* INITIALIZATION - PARM RECORD, MARKETS, PRICE HISTORY, THE      *
042200* COMMON-DATE INDEX, AND THE SORTED PARAMETER GRID.              *
042300*****************************************************************
042400 1000-INIT.
042500     PERFORM 1010-READ-PARM-REC.
042600     PERFORM 1015-VALIDATE-PARM-REC THRU 1015-EXIT.
042700     IF WS-PARM-ERR
042800         DISPLAY '*** BTOPT01 - ' WS-PARM-ERR-MSG
042900         STOP RUN
043000     END-IF.
043100     PERFORM 1100-LOAD-MARKETS.
043200     PERFORM 1200-LOAD-PRICE-FILE.
043300     PERFORM 1300-LOAD-IDX-TABLE.
043400     PERFORM 1400-BUILD-PARM-GRID.
043500     MOVE PRM-INITIAL-CAPITAL TO WS-INITIAL-CAPITAL.
043600     MOVE ZERO TO WS-TOPN-COUNT.
043700     IF PRM-TOP-N > 200
043800         DISPLAY '*** BTOPT01 - PRM-TOP-N OVER 200, TRUNCATED TO 200 ***'
043900         MOVE 200 TO WS-TOPN-CAP
044000     ELSE
044100         IF PRM-TOP-N = 0
044200             MOVE 10 TO WS-TOPN-CAP
044300         ELSE
044400             MOVE PRM-TOP-N TO WS-TOPN-CAP
044500         END-IF
044600     END-IF.
044700     OPEN OUTPUT OPTRPT-FILE.
044800 
044900 
045000 1010-READ-PARM-REC.
045100     OPEN INPUT PARAM-FILE.
045200     READ PARAM-FILE
045300         AT END
045400             DISPLAY '*** BTOPT01 - PARAM-FILE IS EMPTY ***'
045500     END-READ.
045600     MOVE PARM-REC TO SAVE-PARM-REC.
045700     CLOSE PARAM-FILE.
045800 
045900*****************************************************************
046000* 1015 SERIES - VALIDATE THE PARAMETER RECORD BEFORE IT DRIVES   *
046100* THE GRID-SEARCH RUN.  EACH CHECK FALLS THROUGH TO THE NEXT ON  *
046200* SUCCESS AND BRANCHES TO THE EXIT ON THE FIRST FAILURE, THE     *
046300* SAME WAY THE SHOP'S OLDER VALIDATION PARAGRAPHS DO.            *
046400*****************************************************************
046500 1015-VALIDATE-PARM-REC.
046600     MOVE 'NO '             TO WS-PARM-ERR-SW.
046700     MOVE SPACES            TO WS-PARM-ERR-MSG.
046800 
046900     IF NOT PRM-MARKET-KR
047000         AND NOT PRM-MARKET-US
047100         MOVE 'YES'         TO WS-PARM-ERR-SW
047200         MOVE 'PARM-REC MARKET CODE MUST BE KR OR US.'
047300             TO WS-PARM-ERR-MSG
047400         GO TO 1015-EXIT
047500     END-IF.
047600 
047700     IF PRM-INITIAL-CAPITAL NOT > ZERO
047800         MOVE 'YES'         TO WS-PARM-ERR-SW
047900         MOVE 'PARM-REC INITIAL CAPITAL MUST BE POSITIVE.'
048000             TO WS-PARM-ERR-MSG
048100         GO TO 1015-EXIT
048200     END-IF.
048300 
048400 1015-EXIT.
048500     EXIT.
048600 
048700 
048800 
048900*****************************************************************
049000* LOAD THE TWO FIXED MARKET COST PROFILES, THEN POINT            *
049100* WS-SEL-MKT-IX AT THE ONE THIS RUN USES.                        *
049200*****************************************************************
049300 1100-LOAD-MARKETS.
049400     MOVE 'KR'        TO MKT-CODE(1).
049500     MOVE 0.000150    TO MKT-COMMISSION-RATE(1).
049600     MOVE 0.00        TO MKT-MIN-COMMISSION(1).
049700     MOVE 0.001000    TO MKT-SLIPPAGE-DAILY(1).
049800     MOVE 0.000500    TO MKT-SLIPPAGE-HOURLY(1).
049900     MOVE 100000.00   TO MKT-MIN-ORDER-AMOUNT(1).
050000     MOVE 'KRW'       TO MKT-CURRENCY(1).
050100     MOVE 245         TO MKT-TRADING-DAYS(1).
050200 
050300     MOVE 'US'        TO MKT-CODE(2).
050400     MOVE 0.002500    TO MKT-COMMISSION-RATE(2).
050500     MOVE 1.00        TO MKT-MIN-COMMISSION(2).
050600     MOVE 0.001000    TO MKT-SLIPPAGE-DAILY(2).
050700     MOVE 0.000500    TO MKT-SLIPPAGE-HOURLY(2).
050800     MOVE 100.00      TO MKT-MIN-ORDER-AMOUNT(2).
050900     MOVE 'USD'       TO MKT-CURRENCY(2).
051000     MOVE 252         TO MKT-TRADING-DAYS(2).
051100 
051200     IF PRM-MARKET-KR
051300         MOVE 1 TO WS-SEL-MKT-IX
051400     ELSE
051500         MOVE 2 TO WS-SEL-MKT-IX
051600     END-IF.
051700 
051800 
051900*****************************************************************
052000* LOAD THE WHOLE PRICE-FILE INTO WS-SYMBOL-TABLE, ONE ENTRY PER  *
052100* DISTINCT SYMBOL.  LOADED ONCE - EVERY COMBINATION REPLAYS THE  *
052200* SAME BAR HISTORY.                                               *
052300*****************************************************************
052400 1200-LOAD-PRICE-FILE.
052500     OPEN INPUT PRICE-FILE.
052600     PERFORM 9100-READ-PRICE.
052700     PERFORM 1210-LOAD-ONE-BAR
052800         UNTIL WS-NO-MORE-PRICE.
052900     CLOSE PRICE-FILE.
053000 
053100 
053200 1210-LOAD-ONE-BAR.
053300     IF WS-FIRST-PRICE-REC
053400         MOVE 'N' TO WS-NEW-SYMBOL-SW
053500         PERFORM 1220-NEW-SYMBOL-ENTRY
053600     ELSE
053700         IF BAR-SYMBOL NOT EQUAL TO SYM-CODE(WS-SYM-IX)
053800             PERFORM 1220-NEW-SYMBOL-ENTRY
053900         END-IF
054000     END-IF.
054100 
054200     ADD 1 TO SYM-BAR-COUNT(WS-SYM-IX).
054300     SET WS-SB-PTR TO SYM-BAR-COUNT(WS-SYM-IX).
054400     MOVE BAR-DATE   TO BAR-TBL-DATE(WS-SYM-IX, WS-SB-PTR).
054500     MOVE BAR-OPEN   TO BAR-TBL-OPEN(WS-SYM-IX, WS-SB-PTR).
054600     MOVE BAR-HIGH   TO BAR-TBL-HIGH(WS-SYM-IX, WS-SB-PTR).
054700     MOVE BAR-LOW    TO BAR-TBL-LOW(WS-SYM-IX, WS-SB-PTR).
054800     MOVE BAR-CLOSE  TO BAR-TBL-CLOSE(WS-SYM-IX, WS-SB-PTR).
054900     MOVE BAR-VOLUME TO BAR-TBL-VOLUME(WS-SYM-IX, WS-SB-PTR).
055000 
055100     PERFORM 9100-READ-PRICE.
055200 
055300 
055400 1220-NEW-SYMBOL-ENTRY.
055500     ADD 1 TO WS-SYM-COUNT.
055600     SET WS-SE-PTR TO WS-SYM-COUNT.
055700     SET WS-SYM-IX TO WS-SYM-COUNT.
055800     MOVE BAR-SYMBOL TO SYM-CODE(WS-SYM-IX).
055900     IF WS-TRACE-ON
056000         MOVE BAR-SYMBOL TO WS-SYM-CODE-SAVE
056100         DISPLAY 'BTOPT01 - NEW SYMBOL ROOT ' WS-SYM-ROOT
056200             ' CLASS ' WS-SYM-SUFFIX
056300     END-IF.
056400 
056500 
056600*****************************************************************
056700* LOAD THE COMMON-DATE INDEX BUILT BY BTIDX00 ONCE INTO MEMORY - *
056800* UP TO 10,000 COMBINATIONS WILL WALK THIS SAME DATE SEQUENCE.   *
056900*****************************************************************
057000 1300-LOAD-IDX-TABLE.
057100     OPEN INPUT IDX-FILE.
057200     PERFORM 9200-READ-IDX.
057300     PERFORM 1310-LOAD-ONE-IDX-ENTRY
057400         UNTIL WS-NO-MORE-IDX.
057500     CLOSE IDX-FILE.
057600 
057700 
057800 1310-LOAD-ONE-IDX-ENTRY.
057900     ADD 1 TO WS-IDX-COUNT.
058000     IF WS-IDX-COUNT > 2500
058100         DISPLAY '*** BTOPT01 - WS-IDX-DATE-TBL FULL ***'
058200         SUBTRACT 1 FROM WS-IDX-COUNT
058300     ELSE
058400         MOVE IDX-DATE TO WS-IDX-DATE-TBL(WS-IDX-COUNT)
058500     END-IF.
058600     PERFORM 9200-READ-IDX.
058700 
058800 
058900*****************************************************************
059000* BUILD THE GRID - ALPHABETIZE THE ACTIVE PARAMETER NAMES SO THE *
059100* NESTED COMBINATION LOOP VARIES THE ALPHABETICALLY-LAST ONE     *
059200* FASTEST, THEN WORK OUT HOW MANY STEPS EACH DIMENSION TAKES AND  *
059300* WHAT THE RESULTING COMBINATION COUNT IS.                        *
059400*****************************************************************
059500 1400-BUILD-PARM-GRID.
059600     MOVE PRM-PARM-COUNT TO WS-ACTIVE-DIM-COUNT.
059700     PERFORM 1410-INIT-SORTED-IX
059800         VARYING WS-L-IX FROM 1 BY 1
059900             UNTIL WS-L-IX > 6.
060000     PERFORM 1420-SORT-PARM-NAMES.
060100     PERFORM 1450-COMPUTE-ONE-STEP-COUNT
060200         VARYING WS-L-IX FROM 1 BY 1
060300             UNTIL WS-L-IX > 6.
060400     MOVE 1 TO WS-TOTAL-COMBOS.
060500     PERFORM 1470-MULTIPLY-STEP-COUNT
060600         VARYING WS-L-IX FROM 1 BY 1
060700             UNTIL WS-L-IX > WS-ACTIVE-DIM-COUNT.
060800     IF WS-TOTAL-COMBOS > 10000
060900         DISPLAY '*** BTOPT01 - ' WS-TOTAL-COMBOS
061000             ' COMBINATIONS EXCEEDS THE 10,000 CAP - TOP N IS TAKEN '
061100             'FROM THE FIRST 10,000 ONLY ***'
061200     END-IF.
061300 
061400 
061500 1410-INIT-SORTED-IX.
061600     IF WS-L-IX <= WS-ACTIVE-DIM-COUNT
061700         MOVE WS-L-IX TO WS-SORTED-PARM-IX(WS-L-IX)
061800     ELSE
061900         MOVE ZERO TO WS-SORTED-PARM-IX(WS-L-IX)
062000     END-IF.
062100 
062200 
062300 1420-SORT-PARM-NAMES.
062400     IF WS-ACTIVE-DIM-COUNT > 1
062500         MOVE 'Y' TO WS-PARMS-SWAPPED-SW
062600         PERFORM 1430-BUBBLE-PASS
062700             UNTIL NOT WS-PARMS-SWAPPED
062800     END-IF.
062900 
063000 
063100 1430-BUBBLE-PASS.
063200     MOVE 'N' TO WS-PARMS-SWAPPED-SW
063300     PERFORM 1440-BUBBLE-COMPARE
063400         VARYING WS-PIX FROM 1 BY 1
063500             UNTIL WS-PIX >= WS-ACTIVE-DIM-COUNT.
063600 
063700 
063800 1440-BUBBLE-COMPARE.
063900     IF PRM-PARM-NAME(WS-SORTED-PARM-IX(WS-PIX)) >
064000            PRM-PARM-NAME(WS-SORTED-PARM-IX(WS-PIX + 1))
064100         PERFORM 1445-SWAP-SORTED-IX
064200         MOVE 'Y' TO WS-PARMS-SWAPPED-SW
064300     END-IF.
064400 
064500 
064600 1445-SWAP-SORTED-IX.
064700     MOVE WS-SORTED-PARM-IX(WS-PIX)     TO WS-SWAP-PARM-IX.
064800     MOVE WS-SORTED-PARM-IX(WS-PIX + 1) TO WS-SORTED-PARM-IX(WS-PIX).
064900     MOVE WS-SWAP-PARM-IX               TO WS-SORTED-PARM-IX(WS-PIX + 1).
065000 
065100 
065200 1450-COMPUTE-ONE-STEP-COUNT.
065300     IF WS-L-IX > WS-ACTIVE-DIM-COUNT
065400         MOVE 1 TO WS-STEP-COUNT(WS-L-IX)
065500     ELSE
065600         IF PRM-PARM-STEP(WS-SORTED-PARM-IX(WS-L-IX)) = 0
065700             MOVE 1 TO WS-STEP-COUNT(WS-L-IX)
065800         ELSE
065900             COMPUTE WS-STEP-COUNT(WS-L-IX) =
066000                 ((PRM-PARM-MAX(WS-SORTED-PARM-IX(WS-L-IX)) -
066100                     PRM-PARM-MIN(WS-SORTED-PARM-IX(WS-L-IX))) /
066200                     PRM-PARM-STEP(WS-SORTED-PARM-IX(WS-L-IX))) + 1.5
066300         END-IF
066400     END-IF.
066500 
066600 
066700 1470-MULTIPLY-STEP-COUNT.
066800     COMPUTE WS-TOTAL-COMBOS =
066900         WS-TOTAL-COMBOS * WS-STEP-COUNT(WS-L-IX).
067000 
067100 
067200*****************************************************************
067300* DRIVE THE GRID - SIX FIXED NESTED LOOPS, ONE PER POSSIBLE       *
067400* DIMENSION, KEYED THROUGH WS-SORTED-PARM-IX SO LEVEL 6 IS        *
067500* ALWAYS THE ALPHABETICALLY-LAST ACTIVE PARAMETER.  WS-STEP-COUNT *
067600* IS 1 FOR EVERY UNUSED LEVEL, SO IT RUNS EXACTLY ONCE.            *
067700*****************************************************************
067800 2000-RUN-GRID.
067900     PERFORM 2050-LEVEL-1-LOOP
068000         VARYING WS-GRID-IX(1) FROM 1 BY 1
068100             UNTIL WS-GRID-IX(1) > WS-STEP-COUNT(1)
068200                 OR WS-COMBO-CAP-HIT.
068300 
068400 
068500 2050-LEVEL-1-LOOP.
068600     PERFORM 2051-LEVEL-2-LOOP
068700         VARYING WS-GRID-IX(2) FROM 1 BY 1
068800             UNTIL WS-GRID-IX(2) > WS-STEP-COUNT(2)
068900                 OR WS-COMBO-CAP-HIT.
069000 
069100 
069200 2051-LEVEL-2-LOOP.
069300     PERFORM 2052-LEVEL-3-LOOP
069400         VARYING WS-GRID-IX(3) FROM 1 BY 1
069500             UNTIL WS-GRID-IX(3) > WS-STEP-COUNT(3)
069600                 OR WS-COMBO-CAP-HIT.
069700 
069800 
069900 2052-LEVEL-3-LOOP.
070000     PERFORM 2053-LEVEL-4-LOOP
070100         VARYING WS-GRID-IX(4) FROM 1 BY 1
070200             UNTIL WS-GRID-IX(4) > WS-STEP-COUNT(4)
070300                 OR WS-COMBO-CAP-HIT.
070400 
070500 
070600 2053-LEVEL-4-LOOP.
070700     PERFORM 2054-LEVEL-5-LOOP
070800         VARYING WS-GRID-IX(5) FROM 1 BY 1
070900             UNTIL WS-GRID-IX(5) > WS-STEP-COUNT(5)
071000                 OR WS-COMBO-CAP-HIT.
071100 
071200 
071300 2054-LEVEL-5-LOOP.
071400     PERFORM 2055-LEVEL-6-LOOP
071500         VARYING WS-GRID-IX(6) FROM 1 BY 1
071600             UNTIL WS-GRID-IX(6) > WS-STEP-COUNT(6)
071700                 OR WS-COMBO-CAP-HIT.
071800 
071900 
072000 2055-LEVEL-6-LOOP.
072100     ADD 1 TO WS-COMBO-CTR.
072200     IF WS-COMBO-CTR > 10000
072300         MOVE 'Y' TO WS-CAP-REACHED-SW
072400     ELSE
072500         PERFORM 2100-RUN-ONE-COMBO
072600     END-IF.
072700 
072800 
072900*****************************************************************
073000* RUN ONE COMBINATION - FRESH STRATEGY PARAMETERS, FRESH          *
073100* PORTFOLIO, THE SAME PRICE AND DATE DATA, SCORED AND TESTED      *
073200* AGAINST THE TOP-N POOL.                                         *
073300*****************************************************************
073400 2100-RUN-ONE-COMBO.
073500     PERFORM 2110-SET-COMBO-PARM-VALUES
073600         VARYING WS-L-IX FROM 1 BY 1
073700             UNTIL WS-L-IX > WS-ACTIVE-DIM-COUNT.
073800     PERFORM 2120-LOAD-STRATEGY-DEFAULTS.
073900     PERFORM 2130-APPLY-GRID-OVERRIDE
074000         VARYING WS-L-IX FROM 1 BY 1
074100             UNTIL WS-L-IX > WS-ACTIVE-DIM-COUNT.
074200     PERFORM 2140-RESET-RUN-STATE.
074300     PERFORM 2150-DATE-LOOP-ONE-COMBO.
074400     PERFORM 2160-COMPUTE-COMBO-METRICS.
074500     PERFORM 2170-STAGE-CUR-RESULT.
074600     PERFORM 7000-MAYBE-INSERT-RESULT.
074700 
074800 
074900 2110-SET-COMBO-PARM-VALUES.
075000     COMPUTE WS-CUR-PARM-VALUE(WS-L-IX) =
075100         PRM-PARM-MIN(WS-SORTED-PARM-IX(WS-L-IX)) +
075200             ((WS-GRID-IX(WS-L-IX) - 1) *
075300                 PRM-PARM-STEP(WS-SORTED-PARM-IX(WS-L-IX))).
075400 
075500 
075600 2120-LOAD-STRATEGY-DEFAULTS.
075700     EVALUATE TRUE
075800         WHEN PRM-STRAT-MEANREV
075900             MOVE 20.0000  TO WS-P-LOOKBACK
076000             MOVE 2.0000   TO WS-P-ENTRY
076100             MOVE 0.5000   TO WS-P-EXIT
076200             MOVE 0.3000   TO WS-P-WEIGHT
076300         WHEN PRM-STRAT-RSI
076400             MOVE 14.0000  TO WS-P-PERIOD
076500             MOVE 30.0000  TO WS-P-OVERSOLD
076600             MOVE 70.0000  TO WS-P-OVERBOUGHT
076700             MOVE 0.3000   TO WS-P-WEIGHT
076800         WHEN PRM-STRAT-BOLL
076900             MOVE 20.0000  TO WS-P-PERIOD
077000             MOVE 2.0000   TO WS-P-STDMULT
077100             MOVE 0.3000   TO WS-P-WEIGHT
077200         WHEN PRM-STRAT-MACD
077300             MOVE 12.0000  TO WS-P-FAST
077400             MOVE 26.0000  TO WS-P-SLOW
077500             MOVE 9.0000   TO WS-P-SIGNAL
077600             MOVE 0.3000   TO WS-P-WEIGHT
077700         WHEN PRM-STRAT-MOMBRK
077800             MOVE 20.0000  TO WS-P-MAPERIOD
077900             MOVE 20.0000  TO WS-P-VOLPERIOD
078000             MOVE 2.0000   TO WS-P-VOLMULT
078100             MOVE 0.0500   TO WS-P-STOPLOSS
078200             MOVE 0.1500   TO WS-P-TAKEPROFIT
078300             MOVE 0.3000   TO WS-P-WEIGHT
078400     END-EVALUATE.
078500 
078600 
078700 2130-APPLY-GRID-OVERRIDE.
078800     IF WS-SORTED-PARM-IX(WS-L-IX) > 0
078900         EVALUATE PRM-PARM-NAME(WS-SORTED-PARM-IX(WS-L-IX))
079000             WHEN 'LOOKBACK'
079100                 MOVE WS-CUR-PARM-VALUE(WS-L-IX) TO WS-P-LOOKBACK
079200             WHEN 'ENTRY   '
079300                 MOVE WS-CUR-PARM-VALUE(WS-L-IX) TO WS-P-ENTRY
079400             WHEN 'EXIT    '
079500                 MOVE WS-CUR-PARM-VALUE(WS-L-IX) TO WS-P-EXIT
079600             WHEN 'PERIOD  '
079700                 MOVE WS-CUR-PARM-VALUE(WS-L-IX) TO WS-P-PERIOD
079800             WHEN 'OVERSOLD'
079900                 MOVE WS-CUR-PARM-VALUE(WS-L-IX) TO WS-P-OVERSOLD
080000             WHEN 'OVERBOUG'
080100                 MOVE WS-CUR-PARM-VALUE(WS-L-IX) TO WS-P-OVERBOUGHT
080200             WHEN 'STDMULT '
080300                 MOVE WS-CUR-PARM-VALUE(WS-L-IX) TO WS-P-STDMULT
080400             WHEN 'FAST    '
080500                 MOVE WS-CUR-PARM-VALUE(WS-L-IX) TO WS-P-FAST
080600             WHEN 'SLOW    '
080700                 MOVE WS-CUR-PARM-VALUE(WS-L-IX) TO WS-P-SLOW
080800             WHEN 'SIGNAL  '
080900                 MOVE WS-CUR-PARM-VALUE(WS-L-IX) TO WS-P-SIGNAL
081000             WHEN 'MAPERIOD'
081100                 MOVE WS-CUR-PARM-VALUE(WS-L-IX) TO WS-P-MAPERIOD
081200             WHEN 'VOLPERIO'
081300                 MOVE WS-CUR-PARM-VALUE(WS-L-IX) TO WS-P-VOLPERIOD
081400             WHEN 'VOLMULT '
081500                 MOVE WS-CUR-PARM-VALUE(WS-L-IX) TO WS-P-VOLMULT
081600             WHEN 'STOPLOSS'
081700                 MOVE WS-CUR-PARM-VALUE(WS-L-IX) TO WS-P-STOPLOSS
081800             WHEN 'TAKEPROF'
081900                 MOVE WS-CUR-PARM-VALUE(WS-L-IX) TO WS-P-TAKEPROFIT
082000             WHEN 'WEIGHT  '
082100                 MOVE WS-CUR-PARM-VALUE(WS-L-IX) TO WS-P-WEIGHT
082200             WHEN OTHER
082300                 CONTINUE
082400         END-EVALUATE
082500     END-IF.
082600 
082700 
082800*****************************************************************
082900* RESET EVERYTHING A RUN ACCUMULATES EXCEPT THE PRICE HISTORY    *
083000* ITSELF, SO THE NEXT COMBINATION STARTS FROM A CLEAN BOOK.       *
083100*****************************************************************
083200 2140-RESET-RUN-STATE.
083300     MOVE WS-INITIAL-CAPITAL TO WS-CASH.
083400     MOVE WS-INITIAL-CAPITAL TO WS-EQUITY.
083500     MOVE ZERO TO WS-FILL-COUNT.
083600     MOVE ZERO TO WS-DATE-COUNT.
083700     MOVE ZERO TO WS-EQ-COUNT.
083800     MOVE ZERO TO WS-PREV-EQUITY.
083900     MOVE ZERO TO WS-FIRST-EQUITY.
084000     MOVE ZERO TO WS-LAST-EQUITY.
084100     MOVE ZERO TO WS-RUNNING-MAX.
084200     MOVE ZERO TO WS-MAX-DRAWDOWN-VAL.
084300     PERFORM 2145-RESET-ONE-SYMBOL
084400         VARYING WS-SE-PTR FROM 1 BY 1
084500             UNTIL WS-SE-PTR > WS-SYM-COUNT.
084600 
084700 
084800 2145-RESET-ONE-SYMBOL.
084900     MOVE ZERO TO SYM-CUR-BAR-IX(WS-SE-PTR).
085000     MOVE 'N'  TO SYM-HAS-BAR-TODAY-SW(WS-SE-PTR).
085100     MOVE 'N'  TO SYM-HELD-SW(WS-SE-PTR).
085200     MOVE ZERO TO SYM-POSITION-QTY(WS-SE-PTR).
085300     MOVE ZERO TO SYM-POSITION-AVG-PR(WS-SE-PTR).
085400     MOVE ZERO TO SYM-POSITION-CUR-PR(WS-SE-PTR).
085500     MOVE 'N'  TO SYM-PENDING-SW(WS-SE-PTR).
085600     MOVE ZERO TO SYM-CLOSE-COUNT(WS-SE-PTR).
085700     MOVE ZERO TO SYM-VOL-COUNT(WS-SE-PTR).
085800     MOVE ZERO TO SYM-AVG-GAIN(WS-SE-PTR).
085900     MOVE ZERO TO SYM-AVG-LOSS(WS-SE-PTR).
086000     MOVE ZERO TO SYM-MOVE-COUNT(WS-SE-PTR).
086100     MOVE ZERO TO SYM-EMA-FAST(WS-SE-PTR).
086200     MOVE ZERO TO SYM-EMA-SLOW(WS-SE-PTR).
086300     MOVE ZERO TO SYM-EMA-COUNT(WS-SE-PTR).
086400     MOVE ZERO TO SYM-MACD-CUR(WS-SE-PTR).
086500     MOVE ZERO TO SYM-SIGNAL-CUR(WS-SE-PTR).
086600     MOVE ZERO TO SYM-PREV-MACD(WS-SE-PTR).
086700     MOVE ZERO TO SYM-PREV-SIGNAL(WS-SE-PTR).
086800     MOVE 'N'  TO SYM-MACD-VALID-SW(WS-SE-PTR).
086900     MOVE ZERO TO SYM-MOM-ENTRY-PRICE(WS-SE-PTR).
087000     MOVE 'N'  TO SYM-MOM-ENTRY-SET-SW(WS-SE-PTR).
087100 
087200 
087300 2150-DATE-LOOP-ONE-COMBO.
087400     PERFORM 2160-ONE-COMBO-DATE
087500         VARYING WS-IDX-IX FROM 1 BY 1
087600             UNTIL WS-IDX-IX > WS-IDX-COUNT.
087700 
087800 
087900 2160-ONE-COMBO-DATE.
088000     MOVE WS-IDX-DATE-TBL(WS-IDX-IX) TO WS-IDX-TODAY.
088100     ADD 1 TO WS-DATE-COUNT.
088200     PERFORM 2400-ADVANCE-BAR-POINTERS
088300         VARYING WS-SE-IX FROM 1 BY 1
088400             UNTIL WS-SE-IX > WS-SYM-COUNT.
088500     PERFORM 2500-FILL-PHASE
088600         VARYING WS-SE-IX FROM 1 BY 1
088700             UNTIL WS-SE-IX > WS-SYM-COUNT.
088800     PERFORM 2600-MARK-TO-MARKET
088900         VARYING WS-SE-IX FROM 1 BY 1
089000             UNTIL WS-SE-IX > WS-SYM-COUNT.
089100     PERFORM 2700-COMPUTE-EQUITY.
089200     PERFORM 2720-RECORD-RETURN-POINT.
089300     IF WS-IDX-IX < WS-IDX-COUNT
089400         PERFORM 2800-SIGNAL-PHASE
089500             VARYING WS-SE-IX FROM 1 BY 1
089600                 UNTIL WS-SE-IX > WS-SYM-COUNT
089700     END-IF.
089800 
089900 
090000*****************************************************************
090100* ADVANCE EACH SYMBOL'S BAR POINTER UP TO TODAY'S COMMON DATE -   *
090200* SAME METHOD AS THE ENGINE STEP.                                 *
090300*****************************************************************
090400 2400-ADVANCE-BAR-POINTERS.
090500     MOVE 'N' TO SYM-HAS-BAR-TODAY-SW(WS-SE-IX).
090600     PERFORM 2420-COMPUTE-PEEK-SW.
090700     PERFORM 2410-TEST-AND-ADVANCE
090800         UNTIL SYM-CUR-BAR-IX(WS-SE-IX) >= SYM-BAR-COUNT(WS-SE-IX)
090900            OR WS-PEEK-SW = 'Y'.
091000 
091100     IF SYM-CUR-BAR-IX(WS-SE-IX) < SYM-BAR-COUNT(WS-SE-IX)
091200         ADD 1 TO SYM-CUR-BAR-IX(WS-SE-IX)
091300         SET WS-SB-PTR TO SYM-CUR-BAR-IX(WS-SE-IX)
091400         IF BAR-TBL-DATE(WS-SE-IX, WS-SB-PTR) = WS-IDX-TODAY
091500             MOVE 'Y'  TO SYM-HAS-BAR-TODAY-SW(WS-SE-IX)
091600             MOVE BAR-TBL-OPEN(WS-SE-IX, WS-SB-PTR)
091700                                   TO SYM-TODAY-OPEN(WS-SE-IX)
091800             MOVE BAR-TBL-HIGH(WS-SE-IX, WS-SB-PTR)
091900                                   TO SYM-TODAY-HIGH(WS-SE-IX)
092000             MOVE BAR-TBL-LOW(WS-SE-IX, WS-SB-PTR)
092100                                   TO SYM-TODAY-LOW(WS-SE-IX)
092200             MOVE BAR-TBL-CLOSE(WS-SE-IX, WS-SB-PTR)
092300                                   TO SYM-TODAY-CLOSE(WS-SE-IX)
092400             MOVE BAR-TBL-VOLUME(WS-SE-IX, WS-SB-PTR)
092500                                   TO SYM-TODAY-VOLUME(WS-SE-IX)
092600         ELSE
092700             SUBTRACT 1 FROM SYM-CUR-BAR-IX(WS-SE-IX)
092800         END-IF
092900     END-IF.
093000 
093100 
093200 2410-TEST-AND-ADVANCE.
093300     ADD 1 TO SYM-CUR-BAR-IX(WS-SE-IX).
093400     PERFORM 2420-COMPUTE-PEEK-SW.
093500 
093600 
093700 2420-COMPUTE-PEEK-SW.
093800     MOVE 'N' TO WS-PEEK-SW.
093900     IF SYM-CUR-BAR-IX(WS-SE-IX) >= SYM-BAR-COUNT(WS-SE-IX)
094000         MOVE 'Y' TO WS-PEEK-SW
094100     ELSE
094200         COMPUTE WS-PEEK-IX = SYM-CUR-BAR-IX(WS-SE-IX) + 1
094300         SET WS-SB-PTR TO WS-PEEK-IX
094400         IF BAR-TBL-DATE(WS-SE-IX, WS-SB-PTR) >= WS-IDX-TODAY
094500             MOVE 'Y' TO WS-PEEK-SW
094600         END-IF
094700     END-IF.
094800 
094900 
095000*****************************************************************
095100* FILL PHASE - SAME RULES AS BTENG01, BUT NO TRADE-FILE - THE     *
095200* FILL IS ONLY TALLIED, NOT WRITTEN.                               *
095300*****************************************************************
095400 2500-FILL-PHASE.
095500     IF SYM-HAS-PENDING(WS-SE-IX)
095600         IF NOT SYM-HAS-BAR-TODAY(WS-SE-IX)
095700             MOVE 'N' TO SYM-PENDING-SW(WS-SE-IX)
095800         ELSE
095900             IF SYM-PENDING-SIDE(WS-SE-IX) = 'SELL'
096000                 AND NOT SYM-IS-HELD(WS-SE-IX)
096100                 MOVE 'N' TO SYM-PENDING-SW(WS-SE-IX)
096200             ELSE
096300                 PERFORM 2510-COMPUTE-FILL-PRICE
096400                 IF SYM-PENDING-SIDE(WS-SE-IX) = 'BUY '
096500                     PERFORM 2530-SIZE-BUY-ORDER
096600                     PERFORM 2540-VALIDATE-BUY
096700                     IF NOT WS-ORDER-REJECTED AND WS-FILL-QTY > 0
096800                         PERFORM 2520-COMPUTE-COMMISSION
096900                         PERFORM 2550-APPLY-BUY
097000                         ADD 1 TO WS-FILL-COUNT
097100                     END-IF
097200                 ELSE
097300                     MOVE SYM-POSITION-QTY(WS-SE-IX) TO WS-FILL-QTY
097400                     IF WS-FILL-QTY > 0
097500                         PERFORM 2520-COMPUTE-COMMISSION
097600                         PERFORM 2560-APPLY-SELL
097700                         ADD 1 TO WS-FILL-COUNT
097800                     END-IF
097900                 END-IF
098000                 MOVE 'N' TO SYM-PENDING-SW(WS-SE-IX)
098100             END-IF
098200         END-IF
098300     END-IF.
098400 
098500 
098600 2510-COMPUTE-FILL-PRICE.
098700     IF SYM-PENDING-SIDE(WS-SE-IX) = 'BUY '
098800         COMPUTE WS-FILL-PRICE ROUNDED =
098900             SYM-TODAY-OPEN(WS-SE-IX) *
099000             (1 + MKT-SLIPPAGE-DAILY(WS-SEL-MKT-IX))
099100     ELSE
099200         COMPUTE WS-FILL-PRICE ROUNDED =
099300             SYM-TODAY-OPEN(WS-SE-IX) *
099400             (1 - MKT-SLIPPAGE-DAILY(WS-SEL-MKT-IX))
099500     END-IF.
099600 
099700 
099800 2520-COMPUTE-COMMISSION.
099900     COMPUTE WS-COMMISSION ROUNDED =
100000         WS-FILL-PRICE * WS-FILL-QTY *
100100             MKT-COMMISSION-RATE(WS-SEL-MKT-IX).
100200     IF WS-COMMISSION < MKT-MIN-COMMISSION(WS-SEL-MKT-IX)
100300         MOVE MKT-MIN-COMMISSION(WS-SEL-MKT-IX) TO WS-COMMISSION
100400     END-IF.
100500 
100600 
100700*****************************************************************
100800* SIZE A BUY - TARGET EQUITY WEIGHT, CAPPED AT 40% OF EQUITY PER *
100900* SYMBOL, DROPPED IF BELOW THE MARKET'S MINIMUM ORDER AMOUNT.    *
101000*****************************************************************
101100 2530-SIZE-BUY-ORDER.
101200     COMPUTE WS-TARGET-VALUE ROUNDED =
101300         WS-EQUITY * SYM-PENDING-WT(WS-SE-IX).
101400     COMPUTE WS-HELD-MKT-VALUE ROUNDED =
101500         SYM-POSITION-QTY(WS-SE-IX) * SYM-POSITION-CUR-PR(WS-SE-IX).
101600     COMPUTE WS-ALLOWED-VALUE ROUNDED =
101700         (WS-EQUITY * WS-MAX-POSITION-WT) - WS-HELD-MKT-VALUE.
101800     IF WS-TARGET-VALUE > WS-ALLOWED-VALUE
101900         MOVE WS-ALLOWED-VALUE TO WS-TARGET-VALUE
102000     END-IF.
102100     IF WS-TARGET-VALUE < MKT-MIN-ORDER-AMOUNT(WS-SEL-MKT-IX)
102200         MOVE ZERO TO WS-FILL-QTY
102300     ELSE
102400         COMPUTE WS-FILL-QTY = WS-TARGET-VALUE / WS-FILL-PRICE
102500         IF WS-FILL-QTY < 0
102600             MOVE ZERO TO WS-FILL-QTY
102700         END-IF
102800     END-IF.
102900 
103000 
103100 2540-VALIDATE-BUY.
103200     MOVE 'N' TO WS-REJECT-SW.
103300     IF WS-FILL-QTY > 0
103400         COMPUTE WS-TOTAL-COST ROUNDED =
103500             (WS-FILL-PRICE * WS-FILL-QTY) + WS-COMMISSION
103600         IF WS-TOTAL-COST > WS-CASH
103700             MOVE 'Y' TO WS-REJECT-SW
103800         END-IF
103900         IF NOT WS-ORDER-REJECTED
104000             IF (WS-CASH - WS-TOTAL-COST) <
104100                                   (WS-EQUITY * WS-MIN-CASH-RSV-RATIO)
104200                 MOVE 'Y' TO WS-REJECT-SW
104300             END-IF
104400         END-IF
104500         IF NOT WS-ORDER-REJECTED
104600             IF (WS-FILL-PRICE * WS-FILL-QTY) <
104700                                   MKT-MIN-ORDER-AMOUNT(WS-SEL-MKT-IX)
104800                 MOVE 'Y' TO WS-REJECT-SW
104900             END-IF
105000         END-IF
105100     ELSE
105200         MOVE 'Y' TO WS-REJECT-SW
105300     END-IF.
105400 
105500 
105600 2550-APPLY-BUY.
105700     COMPUTE WS-TOTAL-COST ROUNDED =
105800         (WS-FILL-PRICE * WS-FILL-QTY) + WS-COMMISSION.
105900     SUBTRACT WS-TOTAL-COST FROM WS-CASH.
106000     IF SYM-IS-HELD(WS-SE-IX)
106100         COMPUTE SYM-POSITION-AVG-PR(WS-SE-IX) ROUNDED =
106200             ((SYM-POSITION-AVG-PR(WS-SE-IX) *
106300                   SYM-POSITION-QTY(WS-SE-IX)) +
106400              (WS-FILL-PRICE * WS-FILL-QTY)) /
106500             (SYM-POSITION-QTY(WS-SE-IX) + WS-FILL-QTY)
106600     ELSE
106700         MOVE WS-FILL-PRICE TO SYM-POSITION-AVG-PR(WS-SE-IX)
106800         MOVE 'Y' TO SYM-HELD-SW(WS-SE-IX)
106900     END-IF.
107000     ADD WS-FILL-QTY TO SYM-POSITION-QTY(WS-SE-IX).
107100     MOVE WS-FILL-PRICE TO SYM-POSITION-CUR-PR(WS-SE-IX).
107200 
107300 
107400 2560-APPLY-SELL.
107500     COMPUTE WS-PROCEEDS ROUNDED =
107600         (WS-FILL-PRICE * WS-FILL-QTY) - WS-COMMISSION.
107700     ADD WS-PROCEEDS TO WS-CASH.
107800     SUBTRACT WS-FILL-QTY FROM SYM-POSITION-QTY(WS-SE-IX).
107900     IF SYM-POSITION-QTY(WS-SE-IX) = 0
108000         MOVE 'N' TO SYM-HELD-SW(WS-SE-IX)
108100         MOVE ZERO TO SYM-POSITION-AVG-PR(WS-SE-IX)
108200     ELSE
108300         MOVE WS-FILL-PRICE TO SYM-POSITION-CUR-PR(WS-SE-IX)
108400     END-IF.
108500 
108600 
108700*****************************************************************
108800* MARK EACH HELD POSITION TO TODAY'S CLOSE.                       *
108900*****************************************************************
109000 2600-MARK-TO-MARKET.
109100     IF SYM-IS-HELD(WS-SE-IX) AND SYM-HAS-BAR-TODAY(WS-SE-IX)
109200         MOVE SYM-TODAY-CLOSE(WS-SE-IX) TO SYM-POSITION-CUR-PR(WS-SE-IX)
109300     END-IF.
109400 
109500 
109600 2700-COMPUTE-EQUITY.
109700     MOVE WS-CASH TO WS-EQUITY.
109800     PERFORM 2710-ADD-POSITION-VALUE
109900         VARYING WS-SE-IX FROM 1 BY 1
110000             UNTIL WS-SE-IX > WS-SYM-COUNT.
110100 
110200 
110300 2710-ADD-POSITION-VALUE.
110400     IF SYM-IS-HELD(WS-SE-IX)
110500         COMPUTE WS-EQUITY ROUNDED = WS-EQUITY +
110600             (SYM-POSITION-QTY(WS-SE-IX) * SYM-POSITION-CUR-PR(WS-SE-IX))
110700     END-IF.
110800 
110900 
111000*****************************************************************
111100* RECORD ONE POINT OF THE RETURN SERIES IN WS-RETURN-TABLE AND   *
111200* ROLL THE RUNNING MAX / DRAWDOWN - NO EQUITY-FILE, THE CURVE    *
111300* NEVER LEAVES WORKING STORAGE FOR AN OPTIMIZER PASS.            *
111400*****************************************************************
111500 2720-RECORD-RETURN-POINT.
111600     ADD 1 TO WS-EQ-COUNT.
111700     MOVE WS-EQUITY TO WS-CUR-EQUITY.
111800     IF WS-EQ-COUNT = 1
111900         MOVE WS-CUR-EQUITY TO WS-FIRST-EQUITY
112000         MOVE WS-CUR-EQUITY TO WS-RUNNING-MAX
112100     END-IF.
112200     IF WS-EQ-COUNT > 2500
112300         DISPLAY '*** BTOPT01 - WS-RETURN-TABLE FULL ***'
112400     ELSE
112500         IF WS-EQ-COUNT = 1 OR WS-PREV-EQUITY = 0
112600             MOVE ZERO TO WS-RET-VALUE(WS-EQ-COUNT)
112700         ELSE
112800             COMPUTE WS-RET-VALUE(WS-EQ-COUNT) ROUNDED =
112900                 (WS-CUR-EQUITY / WS-PREV-EQUITY) - 1
113000         END-IF
113100     END-IF.
113200     IF WS-CUR-EQUITY > WS-RUNNING-MAX
113300         MOVE WS-CUR-EQUITY TO WS-RUNNING-MAX
113400     END-IF.
113500     IF WS-RUNNING-MAX > 0
113600         COMPUTE WS-CUR-DRAWDOWN ROUNDED =
113700             (WS-RUNNING-MAX - WS-CUR-EQUITY) / WS-RUNNING-MAX
113800     ELSE
113900         MOVE ZERO TO WS-CUR-DRAWDOWN
114000     END-IF.
114100     IF WS-CUR-DRAWDOWN > WS-MAX-DRAWDOWN-VAL
114200         MOVE WS-CUR-DRAWDOWN TO WS-MAX-DRAWDOWN-VAL
114300     END-IF.
114400     MOVE WS-CUR-EQUITY TO WS-PREV-EQUITY.
114500     MOVE WS-CUR-EQUITY TO WS-LAST-EQUITY.
114600     IF WS-TRACE-ON
114700         MOVE WS-EQUITY TO WS-EQUITY-DISPLAY
114800         DISPLAY 'BTOPT01 - ' WS-IDX-TODAY ' EQUITY '
114900             WS-EQUITY-WHOLE '.' WS-EQUITY-CENTS
115000     END-IF.
115100 
115200 
115300*****************************************************************
115400* SIGNAL PHASE - ASK THE SELECTED STRATEGY FOR TOMORROW'S ORDER. *
115500*****************************************************************
115600 2800-SIGNAL-PHASE.
115700     IF SYM-HAS-BAR-TODAY(WS-SE-IX)
115800         PERFORM 2810-PUSH-CLOSE-HIST
115900         PERFORM 2820-PUSH-VOL-HIST
116000         EVALUATE TRUE
116100             WHEN PRM-STRAT-MEANREV
116200                 PERFORM 4100-STRAT-MEANREV
116300             WHEN PRM-STRAT-RSI
116400                 PERFORM 4200-STRAT-RSI
116500             WHEN PRM-STRAT-BOLL
116600                 PERFORM 4300-STRAT-BOLL
116700             WHEN PRM-STRAT-MACD
116800                 PERFORM 4400-STRAT-MACD
116900             WHEN PRM-STRAT-MOMBRK
117000                 PERFORM 4500-STRAT-MOMBRK
117100         END-EVALUATE
117200     END-IF.
117300 
117400 
117500 2810-PUSH-CLOSE-HIST.
117600     IF SYM-CLOSE-COUNT(WS-SE-IX) >= 60
117700         PERFORM 2811-SHIFT-CLOSE-HIST
117800             VARYING WS-HIST-IX FROM 1 BY 1
117900                 UNTIL WS-HIST-IX >= 60
118000         MOVE SYM-TODAY-CLOSE(WS-SE-IX) TO SYM-CLOSE-HIST(WS-SE-IX, 60)
118100     ELSE
118200         ADD 1 TO SYM-CLOSE-COUNT(WS-SE-IX)
118300         MOVE SYM-TODAY-CLOSE(WS-SE-IX)
118400             TO SYM-CLOSE-HIST(WS-SE-IX, SYM-CLOSE-COUNT(WS-SE-IX))
118500     END-IF.
118600 
118700 
118800 2811-SHIFT-CLOSE-HIST.
118900     MOVE SYM-CLOSE-HIST(WS-SE-IX, WS-HIST-IX + 1)
119000         TO SYM-CLOSE-HIST(WS-SE-IX, WS-HIST-IX).
119100 
119200 
119300 2820-PUSH-VOL-HIST.
119400     IF SYM-VOL-COUNT(WS-SE-IX) >= 60
119500         PERFORM 2821-SHIFT-VOL-HIST
119600             VARYING WS-HIST-IX FROM 1 BY 1
119700                 UNTIL WS-HIST-IX >= 60
119800         MOVE SYM-TODAY-VOLUME(WS-SE-IX) TO SYM-VOL-HIST(WS-SE-IX, 60)
119900     ELSE
120000         ADD 1 TO SYM-VOL-COUNT(WS-SE-IX)
120100         MOVE SYM-TODAY-VOLUME(WS-SE-IX)
120200             TO SYM-VOL-HIST(WS-SE-IX, SYM-VOL-COUNT(WS-SE-IX))
120300     END-IF.
120400 
120500 
120600 2821-SHIFT-VOL-HIST.
120700     MOVE SYM-VOL-HIST(WS-SE-IX, WS-HIST-IX + 1)
120800         TO SYM-VOL-HIST(WS-SE-IX, WS-HIST-IX).
120900 
121000 
121100 2900-SET-PENDING-ORDER.
121200     MOVE 'Y'             TO SYM-PENDING-SW(WS-SE-IX).
121300     MOVE WS-ORD-SIDE      TO SYM-PENDING-SIDE(WS-SE-IX).
121400     MOVE WS-IDX-TODAY     TO SYM-PENDING-SIG-DATE(WS-SE-IX).
121500     MOVE SYM-TODAY-CLOSE(WS-SE-IX)
121600                           TO SYM-PENDING-SIG-PRICE(WS-SE-IX).
121700     MOVE WS-ORD-WEIGHT    TO SYM-PENDING-WT(WS-SE-IX).
121800 
121900 
122000*****************************************************************
122100* U4A - MEAN REVERSION (Z-SCORE OVER THE LOOKBACK WINDOW).       *
122200*****************************************************************
122300 4100-STRAT-MEANREV.
122400     MOVE WS-P-LOOKBACK TO WS-WINDOW-SIZE.
122500     IF SYM-CLOSE-COUNT(WS-SE-IX) < WS-WINDOW-SIZE
122600         GO TO 4100-EXIT
122700     END-IF.
122800 
122900     PERFORM 4110-COMPUTE-LOOKBACK-STATS.
123000     IF WS-STDDEV-VALUE = 0
123100         GO TO 4100-EXIT
123200     END-IF.
123300 
123400     COMPUTE WS-ZSCORE-VALUE ROUNDED =
123500         (SYM-TODAY-CLOSE(WS-SE-IX) - WS-MEAN-VALUE) / WS-STDDEV-VALUE.
123600 
123700     IF WS-ZSCORE-VALUE < (0 - WS-P-ENTRY) AND NOT SYM-IS-HELD(WS-SE-IX)
123800         MOVE 'BUY '      TO WS-ORD-SIDE
123900         MOVE WS-P-WEIGHT TO WS-ORD-WEIGHT
124000         PERFORM 2900-SET-PENDING-ORDER
124100     ELSE
124200         IF WS-ZSCORE-VALUE > (0 - WS-P-EXIT) AND SYM-IS-HELD(WS-SE-IX)
124300             MOVE 'SELL'    TO WS-ORD-SIDE
124400             MOVE 1.0000    TO WS-ORD-WEIGHT
124500             PERFORM 2900-SET-PENDING-ORDER
124600         END-IF
124700     END-IF.
124800 4100-EXIT.
124900     EXIT.
125000 
125100 
125200 4110-COMPUTE-LOOKBACK-STATS.
125300     MOVE ZERO TO WS-SUM-VALUE.
125400     PERFORM 4111-SUM-CLOSE
125500         VARYING WS-HIST-IX FROM 1 BY 1
125600             UNTIL WS-HIST-IX > WS-WINDOW-SIZE.
125700     COMPUTE WS-MEAN-VALUE ROUNDED = WS-SUM-VALUE / WS-WINDOW-SIZE.
125800 
125900     MOVE ZERO TO WS-VARIANCE-VALUE.
126000     PERFORM 4112-SUM-SQ-DEV
126100         VARYING WS-HIST-IX FROM 1 BY 1
126200             UNTIL WS-HIST-IX > WS-WINDOW-SIZE.
126300     COMPUTE WS-VARIANCE-VALUE ROUNDED =
126400         WS-VARIANCE-VALUE / WS-WINDOW-SIZE.
126500     PERFORM 4113-EXTRACT-ROOT.
126600 
126700 
126800 4111-SUM-CLOSE.
126900     COMPUTE WS-POS-IX =
127000         SYM-CLOSE-COUNT(WS-SE-IX) - WS-WINDOW-SIZE + WS-HIST-IX.
127100     ADD SYM-CLOSE-HIST(WS-SE-IX, WS-POS-IX) TO WS-SUM-VALUE.
127200 
127300 
127400 4112-SUM-SQ-DEV.
127500     COMPUTE WS-POS-IX =
127600         SYM-CLOSE-COUNT(WS-SE-IX) - WS-WINDOW-SIZE + WS-HIST-IX.
127700     COMPUTE WS-DIVISOR-CHECK =
127800         SYM-CLOSE-HIST(WS-SE-IX, WS-POS-IX) - WS-MEAN-VALUE.
127900     COMPUTE WS-VARIANCE-VALUE =
128000         WS-VARIANCE-VALUE + (WS-DIVISOR-CHECK * WS-DIVISOR-CHECK).
128100 
128200 
128300*****************************************************************
128400* NEWTON'S METHOD SQUARE ROOT - NO FUNCTION SQRT IN THIS SHOP'S  *
128500* DIALECT.  SHARED BY THE STRATEGY STATISTICS ABOVE AND THE      *
128600* SHARPE/SORTINO STDDEVS BELOW.                                  *
128700*****************************************************************
128800 4113-EXTRACT-ROOT.
128900     MOVE WS-VARIANCE-VALUE TO WS-ROOT-ARG.
129000     MOVE ZERO              TO WS-ROOT-RESULT.
129100     IF WS-ROOT-ARG > 0
129200         COMPUTE WS-ROOT-RESULT ROUNDED = WS-ROOT-ARG / 2
129300         PERFORM 4114-NEWTON-STEP
129400             VARYING WS-ROOT-ITER FROM 1 BY 1
129500                 UNTIL WS-ROOT-ITER > 8
129600     END-IF.
129700     MOVE WS-ROOT-RESULT TO WS-STDDEV-VALUE.
129800 
129900 
130000 4114-NEWTON-STEP.
130100     COMPUTE WS-ROOT-RESULT ROUNDED =
130200         (WS-ROOT-RESULT + (WS-ROOT-ARG / WS-ROOT-RESULT)) / 2.
130300 
130400 
130500*****************************************************************
130600* U4B - RSI, WILDER'S SMOOTHING OVER THE RUNNING MOVE HISTORY.   *
130700*****************************************************************
130800 4200-STRAT-RSI.
130900     IF SYM-CLOSE-COUNT(WS-SE-IX) < 2
131000         GO TO 4200-EXIT
131100     END-IF.
131200 
131300     COMPUTE WS-POS-IX = SYM-CLOSE-COUNT(WS-SE-IX) - 1.
131400     COMPUTE WS-UP-MOVE =
131500         SYM-CLOSE-HIST(WS-SE-IX, SYM-CLOSE-COUNT(WS-SE-IX)) -
131600         SYM-CLOSE-HIST(WS-SE-IX, WS-POS-IX).
131700     MOVE ZERO TO WS-DN-MOVE.
131800     IF WS-UP-MOVE < 0
131900         COMPUTE WS-DN-MOVE = 0 - WS-UP-MOVE
132000         MOVE ZERO TO WS-UP-MOVE
132100     END-IF.
132200 
132300     ADD 1 TO SYM-MOVE-COUNT(WS-SE-IX).
132400     IF SYM-MOVE-COUNT(WS-SE-IX) < WS-P-PERIOD
132500         GO TO 4200-EXIT
132600     END-IF.
132700     IF SYM-MOVE-COUNT(WS-SE-IX) = WS-P-PERIOD
132800         COMPUTE SYM-AVG-GAIN(WS-SE-IX) ROUNDED =
132900             SYM-AVG-GAIN(WS-SE-IX) / WS-P-PERIOD
133000         COMPUTE SYM-AVG-LOSS(WS-SE-IX) ROUNDED =
133100             SYM-AVG-LOSS(WS-SE-IX) / WS-P-PERIOD
133200     ELSE
133300         COMPUTE SYM-AVG-GAIN(WS-SE-IX) ROUNDED =
133400             ((SYM-AVG-GAIN(WS-SE-IX) * (WS-P-PERIOD - 1)) + WS-UP-MOVE)
133500                 / WS-P-PERIOD
133600         COMPUTE SYM-AVG-LOSS(WS-SE-IX) ROUNDED =
133700             ((SYM-AVG-LOSS(WS-SE-IX) * (WS-P-PERIOD - 1)) + WS-DN-MOVE)
133800                 / WS-P-PERIOD
133900     END-IF.
134000     IF SYM-MOVE-COUNT(WS-SE-IX) < WS-P-PERIOD
134100         ADD WS-UP-MOVE TO SYM-AVG-GAIN(WS-SE-IX)
134200         ADD WS-DN-MOVE TO SYM-AVG-LOSS(WS-SE-IX)
134300     END-IF.
134400 
134500     IF SYM-AVG-LOSS(WS-SE-IX) = 0
134600         MOVE 100.000000 TO WS-RSI-VALUE
134700     ELSE
134800         COMPUTE WS-RS-VALUE ROUNDED =
134900             SYM-AVG-GAIN(WS-SE-IX) / SYM-AVG-LOSS(WS-SE-IX)
135000         COMPUTE WS-RSI-VALUE ROUNDED =
135100             100 - (100 / (1 + WS-RS-VALUE))
135200     END-IF.
135300 
135400     IF WS-RSI-VALUE < WS-P-OVERSOLD AND NOT SYM-IS-HELD(WS-SE-IX)
135500         MOVE 'BUY '      TO WS-ORD-SIDE
135600         MOVE WS-P-WEIGHT TO WS-ORD-WEIGHT
135700         PERFORM 2900-SET-PENDING-ORDER
135800     ELSE
135900         IF WS-RSI-VALUE > WS-P-OVERBOUGHT AND SYM-IS-HELD(WS-SE-IX)
136000             MOVE 'SELL'  TO WS-ORD-SIDE
136100             MOVE 1.0000  TO WS-ORD-WEIGHT
136200             PERFORM 2900-SET-PENDING-ORDER
136300         END-IF
136400     END-IF.
136500 4200-EXIT.
136600     EXIT.
136700 
136800 
136900*****************************************************************
137000* U4C - BOLLINGER BANDS, SAMPLE STANDARD DEVIATION (N-1).        *
137100*****************************************************************
137200 4300-STRAT-BOLL.
137300     IF SYM-CLOSE-COUNT(WS-SE-IX) < WS-P-PERIOD
137400         GO TO 4300-EXIT
137500     END-IF.
137600 
137700     MOVE WS-P-PERIOD TO WS-WINDOW-SIZE.
137800     PERFORM 4110-COMPUTE-LOOKBACK-STATS.
137900     IF WS-P-PERIOD > 1
138000         COMPUTE WS-VARIANCE-VALUE ROUNDED =
138100             (WS-VARIANCE-VALUE * WS-P-PERIOD) / (WS-P-PERIOD - 1)
138200         PERFORM 4113-EXTRACT-ROOT
138300     END-IF.
138400 
138500     IF SYM-TODAY-CLOSE(WS-SE-IX) <=
138600            WS-MEAN-VALUE - (WS-P-STDMULT * WS-STDDEV-VALUE)
138700         AND NOT SYM-IS-HELD(WS-SE-IX)
138800         MOVE 'BUY '      TO WS-ORD-SIDE
138900         MOVE WS-P-WEIGHT TO WS-ORD-WEIGHT
139000         PERFORM 2900-SET-PENDING-ORDER
139100     ELSE
139200         IF SYM-TODAY-CLOSE(WS-SE-IX) >=
139300                WS-MEAN-VALUE + (WS-P-STDMULT * WS-STDDEV-VALUE)
139400             AND SYM-IS-HELD(WS-SE-IX)
139500             MOVE 'SELL'  TO WS-ORD-SIDE
139600             MOVE 1.0000  TO WS-ORD-WEIGHT
139700             PERFORM 2900-SET-PENDING-ORDER
139800         END-IF
139900     END-IF.
140000 4300-EXIT.
140100     EXIT.
140200 
140300 
140400*****************************************************************
140500* U4D - MACD CROSSOVER, EMA FAST/SLOW/SIGNAL OVER FULL HISTORY.  *
140600*****************************************************************
140700 4400-STRAT-MACD.
140800     ADD 1 TO SYM-EMA-COUNT(WS-SE-IX).
140900     IF SYM-EMA-COUNT(WS-SE-IX) = 1
141000         MOVE SYM-TODAY-CLOSE(WS-SE-IX) TO SYM-EMA-FAST(WS-SE-IX)
141100         MOVE SYM-TODAY-CLOSE(WS-SE-IX) TO SYM-EMA-SLOW(WS-SE-IX)
141200         GO TO 4400-EXIT
141300     END-IF.
141400 
141500     COMPUTE WS-EMA-K-FAST = 2 / (WS-P-FAST + 1).
141600     COMPUTE WS-EMA-K-SLOW = 2 / (WS-P-SLOW + 1).
141700     COMPUTE WS-EMA-K-SIGNAL = 2 / (WS-P-SIGNAL + 1).
141800 
141900     COMPUTE SYM-EMA-FAST(WS-SE-IX) ROUNDED =
142000         SYM-EMA-FAST(WS-SE-IX) + (WS-EMA-K-FAST *
142100             (SYM-TODAY-CLOSE(WS-SE-IX) - SYM-EMA-FAST(WS-SE-IX))).
142200     COMPUTE SYM-EMA-SLOW(WS-SE-IX) ROUNDED =
142300         SYM-EMA-SLOW(WS-SE-IX) + (WS-EMA-K-SLOW *
142400             (SYM-TODAY-CLOSE(WS-SE-IX) - SYM-EMA-SLOW(WS-SE-IX))).
142500 
142600     MOVE SYM-MACD-CUR(WS-SE-IX)   TO SYM-PREV-MACD(WS-SE-IX).
142700     MOVE SYM-SIGNAL-CUR(WS-SE-IX) TO SYM-PREV-SIGNAL(WS-SE-IX).
142800 
142900     COMPUTE SYM-MACD-CUR(WS-SE-IX) ROUNDED =
143000         SYM-EMA-FAST(WS-SE-IX) - SYM-EMA-SLOW(WS-SE-IX).
143100     IF SYM-EMA-COUNT(WS-SE-IX) = 2
143200         MOVE SYM-MACD-CUR(WS-SE-IX) TO SYM-SIGNAL-CUR(WS-SE-IX)
143300     ELSE
143400         COMPUTE SYM-SIGNAL-CUR(WS-SE-IX) ROUNDED =
143500             SYM-SIGNAL-CUR(WS-SE-IX) +
143600             (WS-EMA-K-SIGNAL *
143700                 (SYM-MACD-CUR(WS-SE-IX) - SYM-SIGNAL-CUR(WS-SE-IX)))
143800     END-IF.
143900 
144000     IF SYM-EMA-COUNT(WS-SE-IX) > 2
144100         MOVE 'Y' TO SYM-MACD-VALID-SW(WS-SE-IX)
144200     END-IF.
144300     MOVE SYM-MACD-VALID-SW(WS-SE-IX) TO WS-MACD-VALID-SW.
144400 
144500     IF WS-MACD-IS-VALID
144600         IF SYM-PREV-MACD(WS-SE-IX) <= SYM-PREV-SIGNAL(WS-SE-IX)
144700             AND SYM-MACD-CUR(WS-SE-IX) > SYM-SIGNAL-CUR(WS-SE-IX)
144800             AND NOT SYM-IS-HELD(WS-SE-IX)
144900             MOVE 'BUY '      TO WS-ORD-SIDE
145000             MOVE WS-P-WEIGHT TO WS-ORD-WEIGHT
145100             PERFORM 2900-SET-PENDING-ORDER
145200         ELSE
145300             IF SYM-PREV-MACD(WS-SE-IX) >= SYM-PREV-SIGNAL(WS-SE-IX)
145400                 AND SYM-MACD-CUR(WS-SE-IX) < SYM-SIGNAL-CUR(WS-SE-IX)
145500                 AND SYM-IS-HELD(WS-SE-IX)
145600                 MOVE 'SELL'  TO WS-ORD-SIDE
145700                 MOVE 1.0000  TO WS-ORD-WEIGHT
145800                 PERFORM 2900-SET-PENDING-ORDER
145900             END-IF
146000         END-IF
146100     END-IF.
146200 4400-EXIT.
146300     EXIT.
146400 
146500 
146600*****************************************************************
146700* U4E - MOMENTUM BREAKOUT, MA + VOLUME SURGE, STOP/TAKE-PROFIT.  *
146800*****************************************************************
146900 4500-STRAT-MOMBRK.
147000     IF SYM-IS-HELD(WS-SE-IX)
147100         IF SYM-MOM-ENTRY-IS-SET(WS-SE-IX)
147200             COMPUTE WS-PNL-PCT-VALUE ROUNDED =
147300                 (SYM-TODAY-CLOSE(WS-SE-IX) -
147400                     SYM-MOM-ENTRY-PRICE(WS-SE-IX))
147500                     / SYM-MOM-ENTRY-PRICE(WS-SE-IX)
147600             IF WS-PNL-PCT-VALUE <= (0 - WS-P-STOPLOSS)
147700                 OR WS-PNL-PCT-VALUE >= WS-P-TAKEPROFIT
147800                 MOVE 'SELL' TO WS-ORD-SIDE
147900                 MOVE 1.0000 TO WS-ORD-WEIGHT
148000                 PERFORM 2900-SET-PENDING-ORDER
148100                 MOVE 'N' TO SYM-MOM-ENTRY-SET-SW(WS-SE-IX)
148200             END-IF
148300         END-IF
148400         GO TO 4500-EXIT
148500     END-IF.
148600 
148700     IF SYM-CLOSE-COUNT(WS-SE-IX) < WS-P-MAPERIOD
148800         GO TO 4500-EXIT
148900     END-IF.
149000     IF SYM-VOL-COUNT(WS-SE-IX) < WS-P-VOLPERIOD
149100         GO TO 4500-EXIT
149200     END-IF.
149300 
149400     MOVE WS-P-MAPERIOD TO WS-WINDOW-SIZE.
149500     MOVE ZERO TO WS-SUM-VALUE.
149600     PERFORM 4111-SUM-CLOSE
149700         VARYING WS-HIST-IX FROM 1 BY 1
149800             UNTIL WS-HIST-IX > WS-WINDOW-SIZE.
149900     COMPUTE WS-MEAN-VALUE ROUNDED = WS-SUM-VALUE / WS-WINDOW-SIZE.
150000 
150100     MOVE ZERO TO WS-VOL-MEAN-VALUE.
150200     PERFORM 4510-SUM-VOLUME
150300         VARYING WS-HIST-IX FROM 1 BY 1
150400             UNTIL WS-HIST-IX > WS-P-VOLPERIOD.
150500     COMPUTE WS-VOL-MEAN-VALUE ROUNDED =
150600         WS-VOL-MEAN-VALUE / WS-P-VOLPERIOD.
150700 
150800     IF WS-VOL-MEAN-VALUE > 0
150900         IF SYM-TODAY-CLOSE(WS-SE-IX) > WS-MEAN-VALUE
151000             AND SYM-TODAY-VOLUME(WS-SE-IX) >=
151100                 (WS-VOL-MEAN-VALUE * WS-P-VOLMULT)
151200             MOVE 'BUY '      TO WS-ORD-SIDE
151300             MOVE WS-P-WEIGHT TO WS-ORD-WEIGHT
151400             PERFORM 2900-SET-PENDING-ORDER
151500             MOVE SYM-TODAY-CLOSE(WS-SE-IX)
151600                              TO SYM-MOM-ENTRY-PRICE(WS-SE-IX)
151700             MOVE 'Y' TO SYM-MOM-ENTRY-SET-SW(WS-SE-IX)
151800         END-IF
151900     END-IF.
152000 4500-EXIT.
152100     EXIT.
152200 
152300 
152400 4510-SUM-VOLUME.
152500     COMPUTE WS-POS-IX =
152600         SYM-VOL-COUNT(WS-SE-IX) - WS-P-VOLPERIOD + WS-HIST-IX.
152700     ADD SYM-VOL-HIST(WS-SE-IX, WS-POS-IX) TO WS-VOL-MEAN-VALUE.
152800 
152900 
153000*****************************************************************
153100* SCORE THE COMBINATION - TOTAL RETURN, ANNUAL RETURN (VIA THE   *
153200* LN/EXP SERIES, NO FUNCTION EXP OR LOG IN THIS DIALECT), SHARPE *
153300* AND SORTINO OVER THE RETURN SERIES, AND MAX DRAWDOWN ALREADY   *
153400* ACCUMULATED LIVE IN 2720 ABOVE.  SAME METHOD AS BTPAIR01.      *
153500*****************************************************************
153600 2160-COMPUTE-COMBO-METRICS.
153700     IF WS-FIRST-EQUITY > 0
153800         COMPUTE WS-CMB-TOTAL-RETURN ROUNDED =
153900             (WS-LAST-EQUITY / WS-FIRST-EQUITY) - 1
154000     ELSE
154100         MOVE ZERO TO WS-CMB-TOTAL-RETURN
154200     END-IF.
154300 
154400     MOVE ZERO TO WS-CMB-ANNUAL-RETURN.
154500     IF WS-EQ-COUNT > 0
154600         COMPUTE WS-POWER-BASE = 1 + WS-CMB-TOTAL-RETURN
154700         IF WS-POWER-BASE > 0
154800             COMPUTE WS-POWER-EXP =
154900                 MKT-TRADING-DAYS(WS-SEL-MKT-IX) / WS-EQ-COUNT
155000             PERFORM 3310-NATURAL-LOG-SERIES
155100             COMPUTE WS-EXP-ARG = WS-POWER-EXP * WS-LN-RESULT
155200             PERFORM 3330-EXP-SERIES
155300             COMPUTE WS-CMB-ANNUAL-RETURN ROUNDED = WS-EXP-RESULT - 1
155400         END-IF
155500     END-IF.
155600 
155700     COMPUTE WS-RF-PER-BAR ROUNDED =
155800         0.02 / MKT-TRADING-DAYS(WS-SEL-MKT-IX).
155900     MOVE MKT-TRADING-DAYS(WS-SEL-MKT-IX) TO WS-ROOT-ARG.
156000     PERFORM 3480-EXTRACT-ROOT.
156100     MOVE WS-ROOT-RESULT TO WS-SQRT-T.
156200     PERFORM 3410-MEAN-STDDEV-ALL.
156300     PERFORM 3420-MEAN-STDDEV-NEG.
156400     IF WS-STDDEV-RET NOT = 0
156500         COMPUTE WS-CMB-SHARPE ROUNDED =
156600             WS-SQRT-T * (WS-MEAN-RET - WS-RF-PER-BAR) / WS-STDDEV-RET
156700     ELSE
156800         MOVE ZERO TO WS-CMB-SHARPE
156900     END-IF.
157000     IF WS-NEG-COUNT > 1 AND WS-STDDEV-NEG NOT = 0
157100         COMPUTE WS-CMB-SORTINO ROUNDED =
157200             WS-SQRT-T * (WS-MEAN-RET - WS-RF-PER-BAR) / WS-STDDEV-NEG
157300     ELSE
157400         MOVE ZERO TO WS-CMB-SORTINO
157500     END-IF.
157600 
157700     MOVE WS-MAX-DRAWDOWN-VAL TO WS-CMB-MAX-DRAWDOWN.
157800 
157900 
158000 3310-NATURAL-LOG-SERIES.
158100     COMPUTE WS-LN-Z = (WS-POWER-BASE - 1) / (WS-POWER-BASE + 1).
158200     MOVE WS-LN-Z TO WS-LN-TERM.
158300     MOVE WS-LN-Z TO WS-LN-SUM.
158400     PERFORM 3320-LN-TERM-STEP
158500         VARYING WS-LN-ITER FROM 1 BY 1 UNTIL WS-LN-ITER > 30.
158600     COMPUTE WS-LN-RESULT ROUNDED = 2 * WS-LN-SUM.
158700 
158800 
158900 3320-LN-TERM-STEP.
159000     COMPUTE WS-LN-POWER = WS-LN-ITER * 2 + 1.
159100     COMPUTE WS-LN-TERM = WS-LN-TERM * WS-LN-Z * WS-LN-Z.
159200     COMPUTE WS-LN-SUM = WS-LN-SUM + (WS-LN-TERM / WS-LN-POWER).
159300 
159400 
159500 3330-EXP-SERIES.
159600     MOVE 1 TO WS-EXP-RESULT.
159700     MOVE 1 TO WS-EXP-TERM.
159800     PERFORM 3340-EXP-TERM-STEP
159900         VARYING WS-EXP-ITER FROM 1 BY 1 UNTIL WS-EXP-ITER > 30.
160000 
160100 
160200 3340-EXP-TERM-STEP.
160300     COMPUTE WS-EXP-TERM = WS-EXP-TERM * WS-EXP-ARG / WS-EXP-ITER.
160400     COMPUTE WS-EXP-RESULT = WS-EXP-RESULT + WS-EXP-TERM.
160500 
160600 
160700 3410-MEAN-STDDEV-ALL.
160800     MOVE ZERO TO WS-SUM-RET.
160900     PERFORM 3411-SUM-ALL-RET
161000         VARYING WS-RET-IX FROM 1 BY 1 UNTIL WS-RET-IX > WS-EQ-COUNT.
161100     IF WS-EQ-COUNT > 0
161200         COMPUTE WS-MEAN-RET ROUNDED = WS-SUM-RET / WS-EQ-COUNT
161300     ELSE
161400         MOVE ZERO TO WS-MEAN-RET
161500     END-IF.
161600     MOVE ZERO TO WS-SUM-SQ-DEV.
161700     PERFORM 3412-SUMSQ-ALL-RET
161800         VARYING WS-RET-IX FROM 1 BY 1 UNTIL WS-RET-IX > WS-EQ-COUNT.
161900     IF WS-EQ-COUNT > 1
162000         COMPUTE WS-VARIANCE-RET ROUNDED =
162100             WS-SUM-SQ-DEV / (WS-EQ-COUNT - 1)
162200         MOVE WS-VARIANCE-RET TO WS-ROOT-ARG
162300         PERFORM 3480-EXTRACT-ROOT
162400         MOVE WS-ROOT-RESULT TO WS-STDDEV-RET
162500     ELSE
162600         MOVE ZERO TO WS-STDDEV-RET
162700     END-IF.
162800 
162900 
163000 3411-SUM-ALL-RET.
163100     ADD WS-RET-VALUE(WS-RET-IX) TO WS-SUM-RET.
163200 
163300 
163400 3412-SUMSQ-ALL-RET.
163500     COMPUTE WS-DIVISOR-CHECK = WS-RET-VALUE(WS-RET-IX) - WS-MEAN-RET.
163600     COMPUTE WS-SUM-SQ-DEV =
163700         WS-SUM-SQ-DEV + (WS-DIVISOR-CHECK * WS-DIVISOR-CHECK).
163800 
163900 
164000 3420-MEAN-STDDEV-NEG.
164100     MOVE ZERO TO WS-NEG-COUNT.
164200     MOVE ZERO TO WS-SUM-NEG-RET.
164300     PERFORM 3421-SUM-NEG-RET
164400         VARYING WS-RET-IX FROM 1 BY 1 UNTIL WS-RET-IX > WS-EQ-COUNT.
164500     IF WS-NEG-COUNT > 0
164600         COMPUTE WS-MEAN-NEG-RET ROUNDED = WS-SUM-NEG-RET / WS-NEG-COUNT
164700     ELSE
164800         MOVE ZERO TO WS-MEAN-NEG-RET
164900     END-IF.
165000     MOVE ZERO TO WS-SUM-SQ-NEG-DEV.
165100     PERFORM 3422-SUMSQ-NEG-RET
165200         VARYING WS-RET-IX FROM 1 BY 1 UNTIL WS-RET-IX > WS-EQ-COUNT.
165300     IF WS-NEG-COUNT > 1
165400         COMPUTE WS-VARIANCE-NEG ROUNDED =
165500             WS-SUM-SQ-NEG-DEV / (WS-NEG-COUNT - 1)
165600         MOVE WS-VARIANCE-NEG TO WS-ROOT-ARG
165700         PERFORM 3480-EXTRACT-ROOT
165800         MOVE WS-ROOT-RESULT TO WS-STDDEV-NEG
165900     ELSE
166000         MOVE ZERO TO WS-STDDEV-NEG
166100     END-IF.
166200 
166300 
166400 3421-SUM-NEG-RET.
166500     IF WS-RET-VALUE(WS-RET-IX) < 0
166600         ADD 1 TO WS-NEG-COUNT
166700         ADD WS-RET-VALUE(WS-RET-IX) TO WS-SUM-NEG-RET
166800     END-IF.
166900 
167000 
167100 3422-SUMSQ-NEG-RET.
167200     IF WS-RET-VALUE(WS-RET-IX) < 0
167300         COMPUTE WS-DIVISOR-CHECK =
167400             WS-RET-VALUE(WS-RET-IX) - WS-MEAN-NEG-RET
167500         COMPUTE WS-SUM-SQ-NEG-DEV =
167600             WS-SUM-SQ-NEG-DEV + (WS-DIVISOR-CHECK * WS-DIVISOR-CHECK)
167700     END-IF.
167800 
167900 
168000 3480-EXTRACT-ROOT.
168100     MOVE ZERO TO WS-ROOT-RESULT.
168200     IF WS-ROOT-ARG > 0
168300         COMPUTE WS-ROOT-RESULT ROUNDED = WS-ROOT-ARG / 2
168400         PERFORM 3490-NEWTON-STEP
168500             VARYING WS-ROOT-ITER FROM 1 BY 1 UNTIL WS-ROOT-ITER > 8
168600     END-IF.
168700 
168800 
168900 3490-NEWTON-STEP.
169000     COMPUTE WS-ROOT-RESULT ROUNDED =
169100         (WS-ROOT-RESULT + (WS-ROOT-ARG / WS-ROOT-RESULT)) / 2.
169200 
169300 
169400*****************************************************************
169500* STAGE THE CURRENT COMBINATION'S RESULT ROW, THEN COMPUTE THE   *
169600* CACHED RANK-METRIC VALUE THE TOP-N POOL SORTS ON.              *
169700*****************************************************************
169800 2170-STAGE-CUR-RESULT.
169900     MOVE ZERO TO OPT-RANK.
170000     PERFORM 2175-STAGE-ONE-PARM
170100         VARYING WS-L-IX FROM 1 BY 1
170200             UNTIL WS-L-IX > 6.
170300     MOVE WS-CMB-TOTAL-RETURN   TO OPT-TOTAL-RETURN.
170400     MOVE WS-CMB-ANNUAL-RETURN  TO OPT-ANNUAL-RETURN.
170500     MOVE WS-CMB-SHARPE         TO OPT-SHARPE.
170600     MOVE WS-CMB-SORTINO        TO OPT-SORTINO.
170700     MOVE WS-CMB-MAX-DRAWDOWN   TO OPT-MAX-DRAWDOWN.
170800     MOVE WS-FILL-COUNT         TO OPT-TOTAL-TRADES.
170900     MOVE WS-LAST-EQUITY        TO OPT-FINAL-EQUITY.
171000     PERFORM 2180-SET-CUR-RANK-METRIC.
171100 
171200 
171300 2175-STAGE-ONE-PARM.
171400     IF WS-L-IX <= WS-ACTIVE-DIM-COUNT
171500         MOVE PRM-PARM-NAME(WS-SORTED-PARM-IX(WS-L-IX))
171600                                  TO OPT-PARM-NAME(WS-L-IX)
171700         MOVE WS-CUR-PARM-VALUE(WS-L-IX) TO OPT-PARM-VALUE(WS-L-IX)
171800     ELSE
171900         MOVE SPACES TO OPT-PARM-NAME(WS-L-IX)
172000         MOVE ZERO   TO OPT-PARM-VALUE(WS-L-IX)
172100     END-IF.
172200 
172300 
172400 2180-SET-CUR-RANK-METRIC.
172500     EVALUATE TRUE
172600         WHEN PRM-RANK-TOTAL-RET
172700             MOVE WS-CMB-TOTAL-RETURN  TO WS-CUR-RANK-METRIC
172800         WHEN PRM-RANK-ANNUAL-RET
172900             MOVE WS-CMB-ANNUAL-RETURN TO WS-CUR-RANK-METRIC
173000         WHEN PRM-RANK-SHARPE
173100             MOVE WS-CMB-SHARPE        TO WS-CUR-RANK-METRIC
173200         WHEN PRM-RANK-SORTINO
173300             MOVE WS-CMB-SORTINO       TO WS-CUR-RANK-METRIC
173400         WHEN PRM-RANK-MAXDRAWDOWN
173500             MOVE WS-CMB-MAX-DRAWDOWN  TO WS-CUR-RANK-METRIC
173600         WHEN OTHER
173700             MOVE WS-CMB-TOTAL-RETURN  TO WS-CUR-RANK-METRIC
173800     END-EVALUATE.
173900 
174000 
174100*****************************************************************
174200* TOP-N POOL - FILL IT FIRST, THEN REPLACE THE CURRENT WORST     *
174300* ENTRY WHENEVER A NEW COMBINATION BEATS IT.  MAX-DRAWDOWN RANKS *
174400* ASCENDING (LOWER IS BETTER); EVERY OTHER METRIC RANKS          *
174500* DESCENDING.                                                    *
174600*****************************************************************
174700 7000-MAYBE-INSERT-RESULT.
174800     IF WS-TOPN-COUNT < WS-TOPN-CAP
174900         ADD 1 TO WS-TOPN-COUNT
175000         MOVE WS-TOPN-COUNT TO WS-INSERT-IX
175100         PERFORM 7100-STORE-COMBO-RESULT
175200         PERFORM 7200-RESCAN-WORST
175300     ELSE
175400         PERFORM 7060-TEST-BEATS-WORST
175500         IF WS-BEATS-WORST
175600             MOVE WS-WORST-IX TO WS-INSERT-IX
175700             PERFORM 7100-STORE-COMBO-RESULT
175800             PERFORM 7200-RESCAN-WORST
175900         END-IF
176000     END-IF.
176100 
176200 
176300 7060-TEST-BEATS-WORST.
176400     MOVE 'N' TO WS-BEATS-WORST-SW.
176500     IF PRM-RANK-MAXDRAWDOWN
176600         IF WS-CUR-RANK-METRIC < WS-WORST-METRIC
176700             MOVE 'Y' TO WS-BEATS-WORST-SW
176800         END-IF
176900     ELSE
177000         IF WS-CUR-RANK-METRIC > WS-WORST-METRIC
177100             MOVE 'Y' TO WS-BEATS-WORST-SW
177200         END-IF
177300     END-IF.
177400 
177500 
177600 7100-STORE-COMBO-RESULT.
177700     SET WS-TN-IX TO WS-INSERT-IX.
177800     PERFORM 7110-STORE-ONE-PARM
177900         VARYING WS-L-IX FROM 1 BY 1
178000             UNTIL WS-L-IX > 6.
178100     MOVE OPT-TOTAL-RETURN  TO TOPN-TOTAL-RETURN(WS-TN-IX).
178200     MOVE OPT-ANNUAL-RETURN TO TOPN-ANNUAL-RETURN(WS-TN-IX).
178300     MOVE OPT-SHARPE        TO TOPN-SHARPE(WS-TN-IX).
178400     MOVE OPT-SORTINO       TO TOPN-SORTINO(WS-TN-IX).
178500     MOVE OPT-MAX-DRAWDOWN  TO TOPN-MAX-DRAWDOWN(WS-TN-IX).
178600     MOVE OPT-TOTAL-TRADES  TO TOPN-TRADES(WS-TN-IX).
178700     MOVE OPT-FINAL-EQUITY  TO TOPN-FINAL-EQUITY(WS-TN-IX).
178800     MOVE WS-CUR-RANK-METRIC TO TOPN-RANK-METRIC(WS-TN-IX).
178900 
179000 
179100 7110-STORE-ONE-PARM.
179200     MOVE OPT-PARM-NAME(WS-L-IX)  TO TOPN-PARM-NAME(WS-TN-IX, WS-L-IX).
179300     MOVE OPT-PARM-VALUE(WS-L-IX) TO TOPN-PARM-VALUE(WS-TN-IX, WS-L-IX).
179400 
179500 
179600 7200-RESCAN-WORST.
179700     SET WS-TN-IX TO 1.
179800     MOVE 1 TO WS-WORST-IX.
179900     MOVE TOPN-RANK-METRIC(WS-TN-IX) TO WS-WORST-METRIC.
180000     PERFORM 7210-TEST-ONE-ENTRY
180100         VARYING WS-TOPN-IX FROM 2 BY 1
180200             UNTIL WS-TOPN-IX > WS-TOPN-COUNT.
180300 
180400 
180500 7210-TEST-ONE-ENTRY.
180600     SET WS-TN-IX TO WS-TOPN-IX.
180700     IF PRM-RANK-MAXDRAWDOWN
180800         IF TOPN-RANK-METRIC(WS-TN-IX) > WS-WORST-METRIC
180900             MOVE WS-TOPN-IX TO WS-WORST-IX
181000             MOVE TOPN-RANK-METRIC(WS-TN-IX) TO WS-WORST-METRIC
181100         END-IF
181200     ELSE
181300         IF TOPN-RANK-METRIC(WS-TN-IX) < WS-WORST-METRIC
181400             MOVE WS-TOPN-IX TO WS-WORST-IX
181500             MOVE TOPN-RANK-METRIC(WS-TN-IX) TO WS-WORST-METRIC
181600         END-IF
181700     END-IF.
181800 
181900 
182000*****************************************************************
182100* FINAL RANKING - BUBBLE SORT THE (SMALL) TOP-N POOL INTO BEST-  *
182200* FIRST ORDER, THEN NUMBER THE ROWS 1..WS-TOPN-COUNT.            *
182300*****************************************************************
182400 8000-RANK-RESULTS.
182500     IF WS-TOPN-COUNT > 1
182600         MOVE 'Y' TO WS-PARMS-SWAPPED-SW
182700         PERFORM 8010-BUBBLE-PASS
182800             UNTIL NOT WS-PARMS-SWAPPED
182900     END-IF.
183000     PERFORM 8030-NUMBER-ONE-ROW
183100         VARYING WS-OUTER-IX FROM 1 BY 1
183200             UNTIL WS-OUTER-IX > WS-TOPN-COUNT.
183300 
183400 
183500 8010-BUBBLE-PASS.
183600     MOVE 'N' TO WS-PARMS-SWAPPED-SW
183700     PERFORM 8020-BUBBLE-COMPARE
183800         VARYING WS-INNER-IX FROM 1 BY 1
183900             UNTIL WS-INNER-IX >= WS-TOPN-COUNT.
184000 
184100 
184200 8020-BUBBLE-COMPARE.
184300     IF PRM-RANK-MAXDRAWDOWN
184400         IF TOPN-RANK-METRIC(WS-INNER-IX) >
184500                TOPN-RANK-METRIC(WS-INNER-IX + 1)
184600             PERFORM 8025-SWAP-TOPN-ENTRIES
184700             MOVE 'Y' TO WS-PARMS-SWAPPED-SW
184800         END-IF
184900     ELSE
185000         IF TOPN-RANK-METRIC(WS-INNER-IX) <
185100                TOPN-RANK-METRIC(WS-INNER-IX + 1)
185200             PERFORM 8025-SWAP-TOPN-ENTRIES
185300             MOVE 'Y' TO WS-PARMS-SWAPPED-SW
185400         END-IF
185500     END-IF.
185600 
185700 
185800 8025-SWAP-TOPN-ENTRIES.
185900     MOVE WS-TOPN-ENTRY(WS-INNER-IX) TO WS-SWAP-TOPN-ENTRY.
186000     MOVE WS-TOPN-ENTRY(WS-INNER-IX + 1)
186100         TO WS-TOPN-ENTRY(WS-INNER-IX).
186200     MOVE WS-SWAP-TOPN-ENTRY
186300         TO WS-TOPN-ENTRY(WS-INNER-IX + 1).
186400 
186500 
186600 8030-NUMBER-ONE-ROW.
186700     SET WS-TN-IX TO WS-OUTER-IX.
186800     MOVE WS-OUTER-IX TO TOPN-RANK(WS-TN-IX).
186900 
187000 
187100*****************************************************************
187200* WRITE THE OPTIMIZER REPORT - HEADING, ONE LINE PER RANKED      *
187300* COMBINATION SHOWING ITS ACTIVE PARAMETERS AND METRICS, THEN A  *
187400* TRAILER LINE WITH THE COMBINATION COUNT.                       *
187500*****************************************************************
187600 8100-WRITE-REPORT.
187700     PERFORM 8900-HEADING.
187800     PERFORM 8200-WRITE-ONE-ROW
187900         VARYING WS-OUTER-IX FROM 1 BY 1
188000             UNTIL WS-OUTER-IX > WS-TOPN-COUNT.
188100     PERFORM 8300-WRITE-TRAILER.
188200 
188300 
188400 8200-WRITE-ONE-ROW.
188500     SET WS-TN-IX TO WS-OUTER-IX.
188600     MOVE TOPN-RANK(WS-TN-IX) TO OPT-RANK.
188700     MOVE SPACES TO OPT-LINE.
188800     MOVE OPT-RANK TO WS-RANK-DISPLAY.
188900     STRING WS-RANK-DISPLAY           DELIMITED BY SIZE
189000            ' '                       DELIMITED BY SIZE
189100         INTO OPT-LINE
189200     END-STRING.
189300     PERFORM 8210-APPEND-ONE-PARM
189400         VARYING WS-L-IX FROM 1 BY 1
189500             UNTIL WS-L-IX > WS-ACTIVE-DIM-COUNT.
189600     PERFORM 8220-APPEND-METRICS.
189700     WRITE OPT-LINE.
189800 
189900 
190000 8210-APPEND-ONE-PARM.
190100     MOVE TOPN-PARM-VALUE(WS-TN-IX, WS-L-IX) TO WS-PARMVAL-DISPLAY.
190200     STRING OPT-LINE                       DELIMITED BY SIZE
190300            TOPN-PARM-NAME(WS-TN-IX, WS-L-IX) DELIMITED BY SIZE
190400            '='                              DELIMITED BY SIZE
190500            WS-PARMVAL-DISPLAY               DELIMITED BY SIZE
190600            ' '                              DELIMITED BY SIZE
190700         INTO OPT-LINE
190800     END-STRING.
190900 
191000 
191100 8220-APPEND-METRICS.
191200     COMPUTE WS-RET-PCT-DISPLAY = TOPN-TOTAL-RETURN(WS-TN-IX) * 100.
191300     STRING OPT-LINE             DELIMITED BY SIZE
191400            'TR% '                DELIMITED BY SIZE
191500            WS-RET-PCT-DISPLAY    DELIMITED BY SIZE
191600            ' '                   DELIMITED BY SIZE
191700         INTO OPT-LINE
191800     END-STRING.
191900     COMPUTE WS-RET-PCT-DISPLAY = TOPN-ANNUAL-RETURN(WS-TN-IX) * 100.
192000     STRING OPT-LINE             DELIMITED BY SIZE
192100            'AR% '                DELIMITED BY SIZE
192200            WS-RET-PCT-DISPLAY    DELIMITED BY SIZE
192300            ' '                   DELIMITED BY SIZE
192400         INTO OPT-LINE
192500     END-STRING.
192600     MOVE TOPN-SHARPE(WS-TN-IX) TO WS-RATIO-DISPLAY.
192700     STRING OPT-LINE             DELIMITED BY SIZE
192800            'SHRP '               DELIMITED BY SIZE
192900            WS-RATIO-DISPLAY      DELIMITED BY SIZE
193000            ' '                   DELIMITED BY SIZE
193100         INTO OPT-LINE
193200     END-STRING.
193300     MOVE TOPN-SORTINO(WS-TN-IX) TO WS-RATIO-DISPLAY.
193400     STRING OPT-LINE             DELIMITED BY SIZE
193500            'SORT '               DELIMITED BY SIZE
193600            WS-RATIO-DISPLAY      DELIMITED BY SIZE
193700            ' '                   DELIMITED BY SIZE
193800         INTO OPT-LINE
193900     END-STRING.
194000     COMPUTE WS-RET-PCT-DISPLAY = TOPN-MAX-DRAWDOWN(WS-TN-IX) * 100.
194100     STRING OPT-LINE             DELIMITED BY SIZE
194200            'MDD% '               DELIMITED BY SIZE
194300            WS-RET-PCT-DISPLAY    DELIMITED BY SIZE
194400            ' '                   DELIMITED BY SIZE
194500         INTO OPT-LINE
194600     END-STRING.
194700     MOVE TOPN-TRADES(WS-TN-IX) TO WS-TRADES-DISPLAY.
194800     STRING OPT-LINE             DELIMITED BY SIZE
194900            'TRDS '               DELIMITED BY SIZE
195000            WS-TRADES-DISPLAY     DELIMITED BY SIZE
195100            ' '                   DELIMITED BY SIZE
195200         INTO OPT-LINE
195300     END-STRING.
195400     MOVE TOPN-FINAL-EQUITY(WS-TN-IX) TO WS-EQUITY-EDIT-DISPLAY.
195500     STRING OPT-LINE             DELIMITED BY SIZE
195600            'EQ '                 DELIMITED BY SIZE
195700            WS-EQUITY-EDIT-DISPLAY DELIMITED BY SIZE
195800         INTO OPT-LINE
195900     END-STRING.
196000 
196100 
196200 8300-WRITE-TRAILER.
196300     MOVE SPACES TO OPT-LINE.
196400     STRING 'TOTAL COMBINATIONS RUN: '  DELIMITED BY SIZE
196500            WS-COMBO-CTR                DELIMITED BY SIZE
196600            '  RANKED ROWS WRITTEN: '   DELIMITED BY SIZE
196700            WS-TOPN-COUNT               DELIMITED BY SIZE
196800         INTO OPT-LINE
196900     END-STRING.
197000     WRITE OPT-LINE.
197100 
197200 
197300 8900-HEADING.
197400     MOVE SPACES TO OPT-LINE.
197500     STRING 'BTOPT01 - GRID-SEARCH OPTIMIZER RANKING REPORT'
197600                                        DELIMITED BY SIZE
197700         INTO OPT-LINE
197800     END-STRING.
197900     WRITE OPT-LINE.
198000     MOVE SPACES TO OPT-LINE.
198100     STRING 'STRATEGY ' PRM-STRATEGY-CODE '  MARKET ' PRM-MARKET-CODE
198200            '  RANKED ON ' PRM-OPT-METRIC
198300                                        DELIMITED BY SIZE
198400         INTO OPT-LINE
198500     END-STRING.
198600     WRITE OPT-LINE.
198700     MOVE SPACES TO OPT-LINE.
198800     WRITE OPT-LINE.
198900 
199000 
199100*****************************************************************
199200* READ ROUTINES.                                                 *
199300*****************************************************************
199400 9100-READ-PRICE.
199500     READ PRICE-FILE
199600         AT END
199700             MOVE 'NO' TO WS-MORE-PRICE-SW
199800     END-READ.
199900 
200000 
200100 9200-READ-IDX.
200200     READ IDX-FILE
200300         AT END
200400             MOVE 'NO' TO WS-MORE-IDX-SW
200500     END-READ.
200600 
200700 
200800*****************************************************************
200900* CLOSE-OUT.
201000*****************************************************************
201100 9000-CLOSING.
201200     CLOSE OPTRPT-FILE.
201300     DISPLAY 'BTOPT01 - COMBINATIONS RUN : ' WS-COMBO-CTR.
201400     DISPLAY 'BTOPT01 - TOP-N WRITTEN    : ' WS-TOPN-COUNT.
