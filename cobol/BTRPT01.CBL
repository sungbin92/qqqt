000100        IDENTIFICATION DIVISION.
000200        PROGRAM-ID. BTRPT01.
000300        AUTHOR. R K HARMON.
000400        INSTALLATION. TRADING-SYSTEMS-GROUP.
000500        DATE-WRITTEN. 01-09-90.
000600        DATE-COMPILED.
000700        SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000800       *****************************************************************
000900       * BTRPT01 - BACKTEST RESULTS REPORT.                            *
001000       *                                                                *
001100       * PICKS UP THE ONE METRICS-REC WRITTEN BY BTPAIR01 AND PRINTS   *
001200       * THE RUN-IDENTIFICATION HEADER AND THE METRICS BLOCK FROM IT,  *
001300       * THEN LOADS THE PAIRED ROUND TRIPS OFF ROUNDTRIP-FILE INTO A    *
001400       * WORKING-STORAGE TABLE, PUTS THE TABLE IN SYMBOL ORDER, AND    *
001500       * PRINTS THE TRADE-DETAIL SECTION WITH A CONTROL BREAK ON       *
001600       * SYMBOL - PER-SYMBOL SUBTOTAL LINE, THEN A GRAND-TOTAL LINE.   *
001700       * UNPAIRED SELLS AND UNCLOSED BUYS CARRIED FORWARD BY BTPAIR01  *
001800       * ARE NOT DETAIL-PRINTED HERE - THEY HAVE NO EXIT LEG - BUT ARE *
001900       * COUNTED ON THE TRAILER LINE SO THE DESK KNOWS THEY EXIST.     *
002000       *****************************************************************
002100       * CHANGE LOG
002200       * 01/09/90  RKH  ORIGINAL - HEADER, METRICS BLOCK, TRADE DETAIL
002300       *                WITH SYMBOL BREAK.
002400       * 11/14/94  DJF  ADDED THE SHARPE/SORTINO/MAX-DRAWDOWN LINES TO
002500       *                THE METRICS BLOCK TO MATCH RISK DESK REQUEST
002600       *                R-0447.
002700       * 06/22/95  LMO  ADDED THE UNPAIRED/UNCLOSED COUNT TO THE
002800       *                TRAILER LINE SO AN ABNORMAL RUN DOESN'T LOOK
002900       *                LIKE A CLEAN ONE.
003000       * 01/12/99  RKH  Y2K - O-RUN-CCYY AND THE PERIOD DATES ON THE
003100       *                HEADER NOW CARRY FULL 4-DIGIT YEARS. RAN THE
003200       *                SPECIAL SHOP Y2K TEST DECK, NO BAD DATES.
003300       * 09/03/02  SAT  CR-4710 ADDED CALMAR AND VAR-95 TO THE METRICS
003400       *                BLOCK AND HOLDING DAYS TO THE DETAIL LINE.
003500       * 08/18/05  SAT  CR-5120 RAISED THE ROUND-TRIP TABLE TO 2000
003600       *                ENTRIES TO COVER THE BIGGER US RUNS.
003700       *****************************************************************
003800 
003900        ENVIRONMENT DIVISION.
004000        CONFIGURATION SECTION.
004100        SPECIAL-NAMES.
004200            C01 IS TOP-OF-FORM
004300            UPSI-0 ON STATUS IS WS-TRACE-ON OFF STATUS IS WS-TRACE-OFF.
004400 
004500        INPUT-OUTPUT SECTION.
004600        FILE-CONTROL.
004700            SELECT METRICS-FILE ASSIGN TO METRICIN
004800                ORGANIZATION IS SEQUENTIAL
004900                FILE STATUS IS WS-METRIC-STATUS.
005000 
005100            SELECT ROUNDTRIP-FILE ASSIGN TO RTRDIN
005200                ORGANIZATION IS SEQUENTIAL
005300                FILE STATUS IS WS-RTRD-STATUS.
005400 
005500            SELECT REPORT-FILE ASSIGN TO RPTOUT
005600                ORGANIZATION IS SEQUENTIAL
005700                FILE STATUS IS WS-RPT-STATUS.
005800 
005900        DATA DIVISION.
006000        FILE SECTION.
006100 
006200        FD  METRICS-FILE
006300            LABEL RECORD IS STANDARD
006400            RECORD CONTAINS 188 CHARACTERS
006500            RECORDING MODE F.
006600        COPY METREC.
006700 
006800        FD  ROUNDTRIP-FILE
006900            LABEL RECORD IS STANDARD
007000            RECORD CONTAINS 91 CHARACTERS
007100            RECORDING MODE F.
007200        COPY RTTRDREC.
007300 
007400        FD  REPORT-FILE
007500            LABEL RECORD IS OMITTED
007600            RECORD CONTAINS 132 CHARACTERS
007700            LINAGE IS 55 WITH FOOTING AT 50
007800            DATA RECORD IS RPT-LINE.
007900        01  RPT-LINE                    PIC X(132).
008000 
008100        WORKING-STORAGE SECTION.
008200 
008300        01  WS-FILE-STATUSES.
008400            05  WS-METRIC-STATUS        PIC X(02).
008500            05  WS-RTRD-STATUS          PIC X(02).
008600            05  WS-RPT-STATUS           PIC X(02).
008700            05  FILLER                  PIC X(06).
008800 
008900        01  WS-SWITCHES.
009000            05  WS-TRACE-ON             PIC X(01).
009100            05  WS-TRACE-OFF            PIC X(01).
009200            05  WS-MORE-RTRD-SW         PIC X(03)  VALUE 'YES'.
009300                88  WS-NO-MORE-RTRD         VALUE 'NO '.
009400            05  WS-SWAPPED-SW           PIC X(03)  VALUE 'NO '.
009500                88  WS-ENTRIES-SWAPPED      VALUE 'YES'.
009600            05  WS-MET-ERR-SW           PIC X(03)  VALUE 'NO '.
009700                88  WS-MET-ERR              VALUE 'YES'.
009800            05  FILLER                  PIC X(01).
009900 
010000        01  WS-COUNTERS COMP.
010100            05  WS-RTRD-IX              PIC 9(04).
010200            05  WS-RTRD-COUNT           PIC 9(04)  VALUE ZERO.
010300            05  WS-OUTER-IX             PIC 9(04).
010400            05  WS-INNER-IX             PIC 9(04).
010500            05  WS-PAGE-CTR             PIC 9(02)  VALUE ZERO.
010600            05  WS-SYM-TRADE-CTR        PIC 9(05)  VALUE ZERO.
010700            05  WS-GT-TRADE-CTR         PIC 9(05)  VALUE ZERO.
010800            05  WS-UNPAIRED-CTR         PIC 9(05)  VALUE ZERO.
010900            05  WS-UNCLOSED-CTR         PIC 9(05)  VALUE ZERO.
011000            05  FILLER                  PIC 9(02)  VALUE ZERO.
011100 
011200        01  WS-HOLD-SYMBOL              PIC X(10)  VALUE SPACES.
011300 
011400        01  WS-RUN-DATE-WORK            PIC 9(06)  VALUE ZERO.
011500        01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-WORK.
011600            05  WS-RD-YY                PIC 9(02).
011700            05  WS-RD-MM                PIC 9(02).
011800            05  WS-RD-DD                PIC 9(02).
011900 
012000        01  WS-ENTRY-DATE-WORK          PIC 9(08)  VALUE ZERO.
012100        01  WS-ENTRY-DATE-PARTS REDEFINES WS-ENTRY-DATE-WORK.
012200            05  WS-ED-CCYY              PIC 9(04).
012300            05  WS-ED-MM                PIC 9(02).
012400            05  WS-ED-DD                PIC 9(02).
012500 
012600        01  WS-EXIT-DATE-WORK           PIC 9(08)  VALUE ZERO.
012700        01  WS-EXIT-DATE-PARTS REDEFINES WS-EXIT-DATE-WORK.
012800            05  WS-XD-CCYY              PIC 9(04).
012900            05  WS-XD-MM                PIC 9(02).
013000            05  WS-XD-DD                PIC 9(02).
013100 
013200        01  WS-STRATEGY-NAME            PIC X(16)  VALUE SPACES.
013300 
013400        01  WS-ED-CAPITAL               PIC $$$,$$$,$$$,$$$,$$9.99.
013500        01  WS-ED-EQUITY                PIC $$$,$$$,$$$,$$$,$$9.99.
013600        01  WS-ED-PRICE                 PIC ZZZ,ZZZ,ZZ9.99-.
013700        01  WS-ED-PNL                   PIC $$$,$$$,$$$,$$9.99-.
013800        01  WS-ED-PNL-SUM               PIC $$$,$$$,$$$,$$9.99-.
013900        01  WS-ED-PCT                   PIC ZZ9.9999-.
014000        01  WS-ED-RATIO                 PIC ZZZ9.9999-.
014100        01  WS-ED-QTY                   PIC ZZZ,ZZZ,ZZ9.
014200        01  WS-ED-COUNT                 PIC ZZ,ZZ9.
014300        01  WS-ED-HOLD-DAYS             PIC ZZZZ9.
014400        01  WS-ED-AVG-AMT               PIC $$$,$$$,$$9.99-.
014500 
014600        01  WS-RTRD-TABLE.
014700            05  WS-RTRD-ENTRY OCCURS 2000 TIMES.
014800                10  WS-RT-SYMBOL        PIC X(10).
014900                10  WS-RT-ENTRY-DATE    PIC 9(08).
015000                10  WS-RT-ENTRY-PRICE   PIC S9(9)V99.
015100                10  WS-RT-EXIT-DATE     PIC 9(08).
015200                10  WS-RT-EXIT-PRICE    PIC S9(9)V99.
015300                10  WS-RT-QUANTITY      PIC 9(09).
015400                10  WS-RT-PNL           PIC S9(11)V99.
015500                10  WS-RT-PNL-PCT       PIC S9(3)V9(6).
015600                10  WS-RT-HOLD-DAYS     PIC 9(05).
015700 
015800        01  WS-SWAP-ENTRY.
015900            05  WS-SWAP-SYMBOL          PIC X(10).
016000            05  WS-SWAP-ENTRY-DATE      PIC 9(08).
016100            05  WS-SWAP-ENTRY-PRICE     PIC S9(9)V99.
016200            05  WS-SWAP-EXIT-DATE       PIC 9(08).
016300            05  WS-SWAP-EXIT-PRICE      PIC S9(9)V99.
016400            05  WS-SWAP-QUANTITY        PIC 9(09).
016500            05  WS-SWAP-PNL             PIC S9(11)V99.
016600            05  WS-SWAP-PNL-PCT         PIC S9(3)V9(6).
016700            05  WS-SWAP-HOLD-DAYS       PIC 9(05).
016800 
016900        01  WS-SYM-PNL-TOTAL            PIC S9(11)V99 VALUE ZERO.
017000        01  WS-GT-PNL-TOTAL             PIC S9(11)V99 VALUE ZERO.
017100 
017200        01  RPT-TITLE-LINE.
017300            05  FILLER                  PIC X(06)  VALUE 'DATE: '.
017400            05  O-RUN-MM                PIC 99.
017500            05  FILLER                  PIC X(01)  VALUE '/'.
017600            05  O-RUN-DD                PIC 99.
017700            05  FILLER                  PIC X(01)  VALUE '/'.
017800            05  O-RUN-CCYY              PIC 9(04).
017900            05  FILLER                  PIC X(10)  VALUE SPACES.
018000            05  FILLER                  PIC X(45)
018100                VALUE 'TRADING SYSTEMS GROUP - BACKTEST RESULTS RPT'.
018200            05  FILLER                  PIC X(27)  VALUE SPACES.
018300            05  FILLER                  PIC X(06)  VALUE 'PAGE: '.
018400            05  O-PAGE-CTR              PIC Z9.
018500            05  FILLER                  PIC X(26)  VALUE SPACES.
018600 
018700        01  RUN-ID-LINE-1.
018800            05  FILLER                  PIC X(10)  VALUE SPACES.
018900            05  FILLER                  PIC X(10)  VALUE 'STRATEGY: '.
019000            05  O-STRATEGY-NAME         PIC X(16).
019100            05  FILLER                  PIC X(04)  VALUE SPACES.
019200            05  FILLER                  PIC X(09)  VALUE 'MARKET: '.
019300            05  O-MARKET-CODE           PIC X(02).
019400            05  FILLER                  PIC X(05)  VALUE SPACES.
019500            05  FILLER                  PIC X(11)  VALUE 'PERIOD: '.
019600            05  O-PERIOD-START-MM       PIC 99.
019700            05  FILLER                  PIC X(01)  VALUE '/'.
019800            05  O-PERIOD-START-DD       PIC 99.
019900            05  FILLER                  PIC X(01)  VALUE '/'.
020000            05  O-PERIOD-START-CCYY     PIC 9(04).
020100            05  FILLER                  PIC X(03)  VALUE ' - '.
020200            05  O-PERIOD-END-MM         PIC 99.
020300            05  FILLER                  PIC X(01)  VALUE '/'.
020400            05  O-PERIOD-END-DD         PIC 99.
020500            05  FILLER                  PIC X(01)  VALUE '/'.
020600            05  O-PERIOD-END-CCYY       PIC 9(04).
020700            05  FILLER                  PIC X(42)  VALUE SPACES.
020800 
020900        01  RUN-ID-LINE-2.
021000            05  FILLER                  PIC X(10)  VALUE SPACES.
021100            05  FILLER                  PIC X(16)
021200                VALUE 'INITIAL CAPITAL:'.
021300            05  O-CAPITAL               PIC $$$,$$$,$$$,$$$,$$9.99.
021400            05  FILLER                  PIC X(04)  VALUE SPACES.
021500            05  FILLER                  PIC X(14)  VALUE 'FINAL EQUITY:'.
021600            05  O-FINAL-EQUITY          PIC $$$,$$$,$$$,$$$,$$9.99.
021700            05  FILLER                  PIC X(44)  VALUE SPACES.
021800 
021900        01  METRIC-LINE.
022000            05  FILLER                  PIC X(06)  VALUE SPACES.
022100            05  O-MET-LABEL             PIC X(25).
022200            05  O-MET-VALUE             PIC X(20) JUSTIFIED RIGHT.
022300            05  FILLER                  PIC X(81)  VALUE SPACES.
022400 
022500        01  COLUMN-HEADING-1.
022600            05  FILLER                  PIC X(02)  VALUE SPACES.
022700            05  FILLER                  PIC X(10)  VALUE 'SYMBOL'.
022800            05  FILLER                  PIC X(02)  VALUE SPACES.
022900            05  FILLER                  PIC X(10)  VALUE 'ENTRY'.
023000            05  FILLER                  PIC X(03)  VALUE SPACES.
023100            05  FILLER                  PIC X(12)  VALUE 'ENTRY PRICE'.
023200            05  FILLER                  PIC X(03)  VALUE SPACES.
023300            05  FILLER                  PIC X(10)  VALUE 'EXIT'.
023400            05  FILLER                  PIC X(03)  VALUE SPACES.
023500            05  FILLER                  PIC X(12)  VALUE 'EXIT PRICE'.
023600            05  FILLER                  PIC X(03)  VALUE SPACES.
023700            05  FILLER                  PIC X(09)  VALUE 'QUANTITY'.
023800            05  FILLER                  PIC X(03)  VALUE SPACES.
023900            05  FILLER                  PIC X(14)  VALUE 'P AND L'.
024000            05  FILLER                  PIC X(03)  VALUE SPACES.
024100            05  FILLER                  PIC X(10)  VALUE 'P AND L %'.
024200            05  FILLER                  PIC X(03)  VALUE SPACES.
024300            05  FILLER                  PIC X(05)  VALUE 'DAYS'.
024400            05  FILLER                  PIC X(15)  VALUE SPACES.
024500 
024600        01  DETAIL-LINE.
024700            05  FILLER                  PIC X(02)  VALUE SPACES.
024800            05  O-DTL-SYMBOL            PIC X(10).
024900            05  FILLER                  PIC X(03)  VALUE SPACES.
025000            05  O-DTL-ENTRY-MM          PIC 99.
025100            05  FILLER                  PIC X(01)  VALUE '/'.
025200            05  O-DTL-ENTRY-DD          PIC 99.
025300            05  FILLER                  PIC X(01)  VALUE '/'.
025400            05  O-DTL-ENTRY-CCYY        PIC 9(04).
025500            05  FILLER                  PIC X(03)  VALUE SPACES.
025600            05  O-DTL-ENTRY-PRICE       PIC ZZZ,ZZZ,ZZ9.99-.
025700            05  FILLER                  PIC X(03)  VALUE SPACES.
025800            05  O-DTL-EXIT-MM           PIC 99.
025900            05  FILLER                  PIC X(01)  VALUE '/'.
026000            05  O-DTL-EXIT-DD           PIC 99.
026100            05  FILLER                  PIC X(01)  VALUE '/'.
026200            05  O-DTL-EXIT-CCYY         PIC 9(04).
026300            05  FILLER                  PIC X(03)  VALUE SPACES.
026400            05  O-DTL-EXIT-PRICE        PIC ZZZ,ZZZ,ZZ9.99-.
026500            05  FILLER                  PIC X(03)  VALUE SPACES.
026600            05  O-DTL-QUANTITY          PIC ZZZ,ZZZ,ZZ9.
026700            05  FILLER                  PIC X(03)  VALUE SPACES.
026800            05  O-DTL-PNL               PIC $$$,$$$,$$$,$$9.99-.
026900            05  FILLER                  PIC X(03)  VALUE SPACES.
027000            05  O-DTL-PNL-PCT           PIC ZZ9.9999-.
027100            05  FILLER                  PIC X(03)  VALUE SPACES.
027200            05  O-DTL-HOLD-DAYS         PIC ZZZZ9.
027300            05  FILLER                  PIC X(02)  VALUE SPACES.
027400 
027500        01  MINOR-SUB-LINE.
027600            05  FILLER                  PIC X(12)  VALUE SPACES.
027700            05  FILLER                  PIC X(14)  VALUE 'SUBTOTALS FOR '.
027800            05  O-MINOR-SYMBOL          PIC X(10).
027900            05  FILLER                  PIC X(10)  VALUE SPACES.
028000            05  FILLER                  PIC X(14)  VALUE 'TRADES: '.
028100            05  O-MINOR-TRADE-CTR       PIC ZZ,ZZ9.
028200            05  FILLER                  PIC X(10)  VALUE SPACES.
028300            05  FILLER                  PIC X(15)
028400                VALUE 'TOTAL P AND L: '.
028500            05  O-MINOR-PNL-TOTAL       PIC $$$,$$$,$$$,$$9.99-.
028600            05  FILLER                  PIC X(22)  VALUE SPACES.
028700 
028800        01  GRANDTOTAL-LINE.
028900            05  FILLER                  PIC X(20)  VALUE SPACES.
029000            05  FILLER                  PIC X(14)  VALUE 'GRAND TOTALS  '.
029100            05  FILLER                  PIC X(14)  VALUE 'TRADES: '.
029200            05  O-GT-TRADE-CTR          PIC ZZ,ZZ9.
029300            05  FILLER                  PIC X(10)  VALUE SPACES.
029400            05  FILLER                  PIC X(15)
029500                VALUE 'TOTAL P AND L: '.
029600            05  O-GT-PNL-TOTAL          PIC $$$,$$$,$$$,$$9.99-.
029700            05  FILLER                  PIC X(34)  VALUE SPACES.
029800 
029900        01  TRAILER-LINE.
030000            05  FILLER                  PIC X(12)  VALUE SPACES.
030100            05  FILLER                  PIC X(32)
030200                VALUE 'UNPAIRED SELLS CARRIED FORWARD:'.
030300            05  O-TRL-UNPAIRED          PIC ZZ,ZZ9.
030400            05  FILLER                  PIC X(10)  VALUE SPACES.
030500            05  FILLER                  PIC X(24)
030600                VALUE 'STILL-OPEN POSITIONS:'.
030700            05  O-TRL-UNCLOSED          PIC ZZ,ZZ9.
030800            05  FILLER                  PIC X(42)  VALUE SPACES.
030900 
031000        01  BLANK-LINE.
031100            05  FILLER                  PIC X(132) VALUE SPACES.
031200 
031300        PROCEDURE DIVISION.
031400 
031500        0000-BTRPT01.
031600            PERFORM 1000-INIT.
031700            PERFORM 2000-HEADER-BLOCK.
031800            PERFORM 2500-LOAD-ROUNDTRIPS.
031900            PERFORM 3000-SORT-ROUNDTRIPS.
032000            PERFORM 3500-TRADE-DETAIL.
032100            PERFORM 9000-CLOSING.
032200            STOP RUN.
032300 
032400       *    ---------------------------------------------------------
032500       *    1000 SERIES - OPEN FILES, READ THE ONE METRICS RECORD,
032600       *    PICK UP THE RUN DATE FOR THE BANNER.
032700       *    ---------------------------------------------------------
032800        1000-INIT.
032900            ACCEPT WS-RUN-DATE-WORK FROM DATE.
033000            MOVE WS-RD-MM TO O-RUN-MM.
033100            MOVE WS-RD-DD TO O-RUN-DD.
033200            COMPUTE O-RUN-CCYY = 1900 + WS-RD-YY.
033300            IF WS-RD-YY < 50
033400                COMPUTE O-RUN-CCYY = 2000 + WS-RD-YY
033500            END-IF.
033600 
033700            OPEN INPUT METRICS-FILE.
033800            IF WS-METRIC-STATUS NOT = '00'
033900                DISPLAY '*** BTRPT01 - METRICS-FILE OPEN FAILED - '
034000                    WS-METRIC-STATUS
034100                STOP RUN
034200            END-IF.
034300 
034400            OPEN INPUT ROUNDTRIP-FILE.
034500            IF WS-RTRD-STATUS NOT = '00'
034600                DISPLAY '*** BTRPT01 - ROUNDTRIP-FILE OPEN FAILED - '
034700                    WS-RTRD-STATUS
034800                STOP RUN
034900            END-IF.
035000 
035100            OPEN OUTPUT REPORT-FILE.
035200 
035300            READ METRICS-FILE
035400                AT END
035500                    DISPLAY '*** BTRPT01 - METRICS-FILE IS EMPTY ***'
035600                    STOP RUN
035700            END-READ.
035800 
035900            PERFORM 1050-VALIDATE-METRICS-REC THRU 1050-EXIT.
036000            IF WS-MET-ERR
036100                DISPLAY '*** BTRPT01 - METRICS-REC FAILED VALIDATION ***'
036200                STOP RUN
036300            END-IF.
036400 
036500            PERFORM 1100-STRATEGY-NAME.
036600 
036700    *    ---------------------------------------------------------
036800    *    1050 SERIES - VALIDATE THE ONE METRICS-REC BEFORE IT
036900    *    DRIVES THE HEADER BLOCK.  EACH CHECK FALLS THROUGH TO THE
037000    *    NEXT ON SUCCESS AND BRANCHES TO THE EXIT ON THE FIRST
037100    *    FAILURE, THE SAME WAY THE OLDER VALIDATION PARAGRAPHS DO.
037200    *    ---------------------------------------------------------
037300    1050-VALIDATE-METRICS-REC.
037400           MOVE 'NO '              TO WS-MET-ERR-SW.
037500 
037600           IF MET-PERIOD-START = ZERO
037700               OR MET-PERIOD-END = ZERO
037800               MOVE 'YES'          TO WS-MET-ERR-SW
037900               GO TO 1050-EXIT
038000           END-IF.
038100 
038200           IF MET-PERIOD-START > MET-PERIOD-END
038300               MOVE 'YES'          TO WS-MET-ERR-SW
038400               GO TO 1050-EXIT
038500           END-IF.
038600 
038700    1050-EXIT.
038800           EXIT.
038900 
039000        1100-STRATEGY-NAME.
039100            EVALUATE MET-STRATEGY-CODE
039200                WHEN 'MNRV'
039300                    MOVE 'MEAN REVERSION' TO WS-STRATEGY-NAME
039400                WHEN 'RSI '
039500                    MOVE 'RSI' TO WS-STRATEGY-NAME
039600                WHEN 'BOLL'
039700                    MOVE 'BOLLINGER BANDS' TO WS-STRATEGY-NAME
039800                WHEN 'MACD'
039900                    MOVE 'MACD' TO WS-STRATEGY-NAME
040000                WHEN 'MOMB'
040100                    MOVE 'MOMENTUM BREAKOUT' TO WS-STRATEGY-NAME
040200                WHEN OTHER
040300                    MOVE MET-STRATEGY-CODE TO WS-STRATEGY-NAME
040400            END-EVALUATE.
040500 
040600       *    ---------------------------------------------------------
040700       *    2000 SERIES - HEADER PAGE: RUN-ID LINES AND THE METRICS
040800       *    BLOCK, ALL TAKEN STRAIGHT OFF THE ONE METRICS-REC.
040900       *    ---------------------------------------------------------
041000        2000-HEADER-BLOCK.
041100            PERFORM 9900-HEADING.
041200 
041300            MOVE WS-STRATEGY-NAME TO O-STRATEGY-NAME.
041400            MOVE MET-MARKET-CODE TO O-MARKET-CODE.
041500            MOVE MET-PERIOD-START TO WS-ENTRY-DATE-WORK.
041600            MOVE WS-ED-MM TO O-PERIOD-START-MM.
041700            MOVE WS-ED-DD TO O-PERIOD-START-DD.
041800            MOVE WS-ED-CCYY TO O-PERIOD-START-CCYY.
041900            MOVE MET-PERIOD-END TO WS-ENTRY-DATE-WORK.
042000            MOVE WS-ED-MM TO O-PERIOD-END-MM.
042100            MOVE WS-ED-DD TO O-PERIOD-END-DD.
042200            MOVE WS-ED-CCYY TO O-PERIOD-END-CCYY.
042300            WRITE RPT-LINE FROM RUN-ID-LINE-1 AFTER ADVANCING 2 LINES.
042400 
042500            MOVE MET-INITIAL-CAPITAL TO WS-ED-CAPITAL.
042600            MOVE WS-ED-CAPITAL TO O-CAPITAL.
042700            MOVE MET-FINAL-EQUITY TO WS-ED-EQUITY.
042800            MOVE WS-ED-EQUITY TO O-FINAL-EQUITY.
042900            WRITE RPT-LINE FROM RUN-ID-LINE-2 AFTER ADVANCING 1 LINES.
043000            WRITE RPT-LINE FROM BLANK-LINE AFTER ADVANCING 1 LINES.
043100 
043200            MOVE 'INITIAL CAPITAL' TO O-MET-LABEL.
043300            MOVE WS-ED-CAPITAL TO O-MET-VALUE.
043400            WRITE RPT-LINE FROM METRIC-LINE AFTER ADVANCING 1 LINES.
043500 
043600            MOVE 'FINAL EQUITY' TO O-MET-LABEL.
043700            MOVE WS-ED-EQUITY TO O-MET-VALUE.
043800            WRITE RPT-LINE FROM METRIC-LINE AFTER ADVANCING 1 LINES.
043900 
044000            MOVE 'TOTAL RETURN %' TO O-MET-LABEL.
044100            COMPUTE WS-ED-PCT = MET-TOTAL-RETURN * 100.
044200            MOVE WS-ED-PCT TO O-MET-VALUE.
044300            WRITE RPT-LINE FROM METRIC-LINE AFTER ADVANCING 1 LINES.
044400 
044500            MOVE 'ANNUAL RETURN %' TO O-MET-LABEL.
044600            COMPUTE WS-ED-PCT = MET-ANNUAL-RETURN * 100.
044700            MOVE WS-ED-PCT TO O-MET-VALUE.
044800            WRITE RPT-LINE FROM METRIC-LINE AFTER ADVANCING 1 LINES.
044900 
045000            MOVE 'SHARPE RATIO' TO O-MET-LABEL.
045100            MOVE MET-SHARPE TO WS-ED-RATIO.
045200            MOVE WS-ED-RATIO TO O-MET-VALUE.
045300            WRITE RPT-LINE FROM METRIC-LINE AFTER ADVANCING 1 LINES.
045400 
045500            MOVE 'SORTINO RATIO' TO O-MET-LABEL.
045600            MOVE MET-SORTINO TO WS-ED-RATIO.
045700            MOVE WS-ED-RATIO TO O-MET-VALUE.
045800            WRITE RPT-LINE FROM METRIC-LINE AFTER ADVANCING 1 LINES.
045900 
046000            MOVE 'MAX DRAWDOWN %' TO O-MET-LABEL.
046100            COMPUTE WS-ED-PCT = MET-MAX-DRAWDOWN * 100.
046200            MOVE WS-ED-PCT TO O-MET-VALUE.
046300            WRITE RPT-LINE FROM METRIC-LINE AFTER ADVANCING 1 LINES.
046400 
046500            MOVE 'CALMAR RATIO' TO O-MET-LABEL.
046600            MOVE MET-CALMAR TO WS-ED-RATIO.
046700            MOVE WS-ED-RATIO TO O-MET-VALUE.
046800            WRITE RPT-LINE FROM METRIC-LINE AFTER ADVANCING 1 LINES.
046900 
047000            MOVE 'VALUE AT RISK 95% %' TO O-MET-LABEL.
047100            COMPUTE WS-ED-PCT = MET-VAR-95 * 100.
047200            MOVE WS-ED-PCT TO O-MET-VALUE.
047300            WRITE RPT-LINE FROM METRIC-LINE AFTER ADVANCING 1 LINES.
047400 
047500            MOVE 'CLOSED TRADES' TO O-MET-LABEL.
047600            MOVE MET-CLOSED-TRADES TO WS-ED-COUNT.
047700            MOVE WS-ED-COUNT TO O-MET-VALUE.
047800            WRITE RPT-LINE FROM METRIC-LINE AFTER ADVANCING 1 LINES.
047900 
048000            MOVE 'WIN RATE %' TO O-MET-LABEL.
048100            COMPUTE WS-ED-PCT = MET-WIN-RATE * 100.
048200            MOVE WS-ED-PCT TO O-MET-VALUE.
048300            WRITE RPT-LINE FROM METRIC-LINE AFTER ADVANCING 1 LINES.
048400 
048500            MOVE 'PROFIT FACTOR' TO O-MET-LABEL.
048600            MOVE MET-PROFIT-FACTOR TO WS-ED-RATIO.
048700            MOVE WS-ED-RATIO TO O-MET-VALUE.
048800            WRITE RPT-LINE FROM METRIC-LINE AFTER ADVANCING 1 LINES.
048900 
049000            MOVE 'MAX CONSEC WINS' TO O-MET-LABEL.
049100            MOVE MET-MAX-CONSEC-WINS TO WS-ED-COUNT.
049200            MOVE WS-ED-COUNT TO O-MET-VALUE.
049300            WRITE RPT-LINE FROM METRIC-LINE AFTER ADVANCING 1 LINES.
049400 
049500            MOVE 'MAX CONSEC LOSSES' TO O-MET-LABEL.
049600            MOVE MET-MAX-CONSEC-LOSSES TO WS-ED-COUNT.
049700            MOVE WS-ED-COUNT TO O-MET-VALUE.
049800            WRITE RPT-LINE FROM METRIC-LINE AFTER ADVANCING 1 LINES.
049900 
050000            MOVE 'AVERAGE WINNING TRADE' TO O-MET-LABEL.
050100            MOVE MET-AVG-WIN TO WS-ED-AVG-AMT.
050200            MOVE WS-ED-AVG-AMT TO O-MET-VALUE.
050300            WRITE RPT-LINE FROM METRIC-LINE AFTER ADVANCING 1 LINES.
050400 
050500            MOVE 'AVERAGE LOSING TRADE' TO O-MET-LABEL.
050600            MOVE MET-AVG-LOSS TO WS-ED-AVG-AMT.
050700            MOVE WS-ED-AVG-AMT TO O-MET-VALUE.
050800            WRITE RPT-LINE FROM METRIC-LINE AFTER ADVANCING 1 LINES.
050900 
051000            WRITE RPT-LINE FROM BLANK-LINE AFTER ADVANCING 1 LINES.
051100            WRITE RPT-LINE FROM COLUMN-HEADING-1 AFTER ADVANCING 1 LINES.
051200            WRITE RPT-LINE FROM BLANK-LINE AFTER ADVANCING 1 LINES.
051300 
051400       *    ---------------------------------------------------------
051500       *    2500 SERIES - LOAD THE PAIRED ROUND TRIPS INTO A TABLE.
051600       *    UNPAIRED SELLS AND UNCLOSED BUYS ARE TALLIED ON THE
051700       *    TRAILER LINE BUT DO NOT GO INTO THE DETAIL TABLE - THEY
051800       *    HAVE NO COMPLETE ENTRY/EXIT LEG TO PRINT.
051900       *    ---------------------------------------------------------
052000        2500-LOAD-ROUNDTRIPS.
052100            PERFORM 9100-READ-RTRD-REC.
052200            PERFORM 2510-LOAD-ONE-RTRD
052300                UNTIL WS-NO-MORE-RTRD.
052400 
052500        2510-LOAD-ONE-RTRD.
052600            EVALUATE TRUE
052700                WHEN RT-PAIRED
052800                    IF WS-RTRD-COUNT < 2000
052900                        ADD 1 TO WS-RTRD-COUNT
053000                        MOVE RT-SYMBOL TO
053100                            WS-RT-SYMBOL(WS-RTRD-COUNT)
053200                        MOVE RT-ENTRY-DATE TO
053300                            WS-RT-ENTRY-DATE(WS-RTRD-COUNT)
053400                        MOVE RT-ENTRY-PRICE TO
053500                            WS-RT-ENTRY-PRICE(WS-RTRD-COUNT)
053600                        MOVE RT-EXIT-DATE TO
053700                            WS-RT-EXIT-DATE(WS-RTRD-COUNT)
053800                        MOVE RT-EXIT-PRICE TO
053900                            WS-RT-EXIT-PRICE(WS-RTRD-COUNT)
054000                        MOVE RT-QUANTITY TO
054100                            WS-RT-QUANTITY(WS-RTRD-COUNT)
054200                        MOVE RT-PNL TO
054300                            WS-RT-PNL(WS-RTRD-COUNT)
054400                        MOVE RT-PNL-PCT TO
054500                            WS-RT-PNL-PCT(WS-RTRD-COUNT)
054600                        MOVE RT-HOLDING-DAYS TO
054700                            WS-RT-HOLD-DAYS(WS-RTRD-COUNT)
054800                    ELSE
054900                        DISPLAY '*** BTRPT01 - ROUND-TRIP TABLE FULL -'
055000                            ' EXTRA ROWS DROPPED FROM THE REPORT ***'
055100                    END-IF
055200                WHEN RT-UNPAIRED-SELL
055300                    ADD 1 TO WS-UNPAIRED-CTR
055400                WHEN RT-UNCLOSED-BUY
055500                    ADD 1 TO WS-UNCLOSED-CTR
055600            END-EVALUATE.
055700 
055800            PERFORM 9100-READ-RTRD-REC.
055900 
056000       *    ---------------------------------------------------------
056100       *    3000 SERIES - PUT THE ROUND-TRIP TABLE IN SYMBOL ORDER.
056200       *    THIS SHOP HAS NO SORT-VERB HABIT ON SMALL IN-MEMORY
056300       *    TABLES - THE SAME BUBBLE PASS USED ON THE COMMON-DATE
056400       *    TABLE IN BTIDX00 AND ON THE RETURN SERIES IN BTPAIR01
056500       *    DOES THE JOB HERE.
056600       *    ---------------------------------------------------------
056700        3000-SORT-ROUNDTRIPS.
056800            IF WS-RTRD-COUNT > 1
056900                MOVE 'YES' TO WS-SWAPPED-SW
057000                PERFORM 3010-BUBBLE-PASS
057100                    UNTIL WS-SWAPPED-SW = 'NO '
057200            END-IF.
057300 
057400        3010-BUBBLE-PASS.
057500            MOVE 'NO ' TO WS-SWAPPED-SW.
057600            PERFORM 3020-BUBBLE-COMPARE
057700                VARYING WS-OUTER-IX FROM 1 BY 1
057800                    UNTIL WS-OUTER-IX > WS-RTRD-COUNT - 1.
057900 
058000        3020-BUBBLE-COMPARE.
058100            IF WS-RT-SYMBOL(WS-OUTER-IX) >
058200                    WS-RT-SYMBOL(WS-OUTER-IX + 1)
058300                PERFORM 3030-SWAP-ENTRIES
058400                MOVE 'YES' TO WS-SWAPPED-SW
058500            END-IF.
058600 
058700        3030-SWAP-ENTRIES.
058800            MOVE WS-RTRD-ENTRY(WS-OUTER-IX) TO WS-SWAP-ENTRY.
058900            MOVE WS-RTRD-ENTRY(WS-OUTER-IX + 1) TO
059000                WS-RTRD-ENTRY(WS-OUTER-IX).
059100            MOVE WS-SWAP-ENTRY TO WS-RTRD-ENTRY(WS-OUTER-IX + 1).
059200 
059300       *    ---------------------------------------------------------
059400       *    3500 SERIES - TRADE-DETAIL SECTION, CONTROL BREAK ON
059500       *    SYMBOL. THE BREAK IS DETECTED AGAINST WS-HOLD-SYMBOL,
059600       *    THE SAME WAY A SYMBOL-BREAK IS DETECTED AGAINST A
059700       *    PRIOR KEY FIELD - ONLY HERE THE "RECORD" IS A TABLE ROW.
059800       *    ---------------------------------------------------------
059900        3500-TRADE-DETAIL.
060000            IF WS-RTRD-COUNT > 0
060100                MOVE WS-RT-SYMBOL(1) TO WS-HOLD-SYMBOL
060200                PERFORM 3510-DETAIL-LOOP
060300                    VARYING WS-RTRD-IX FROM 1 BY 1
060400                        UNTIL WS-RTRD-IX > WS-RTRD-COUNT
060500                PERFORM 3600-SYMBOL-SUBTOTAL
060600            END-IF.
060700 
060800            PERFORM 4000-GRAND-TOTALS.
060900 
061000        3510-DETAIL-LOOP.
061100            IF WS-RT-SYMBOL(WS-RTRD-IX) NOT = WS-HOLD-SYMBOL
061200                PERFORM 3600-SYMBOL-SUBTOTAL
061300                MOVE WS-RT-SYMBOL(WS-RTRD-IX) TO WS-HOLD-SYMBOL
061400            END-IF.
061500 
061600            PERFORM 3520-WRITE-DETAIL-LINE.
061700 
061800            ADD 1 TO WS-SYM-TRADE-CTR.
061900            ADD WS-RT-PNL(WS-RTRD-IX) TO WS-SYM-PNL-TOTAL.
062000            ADD 1 TO WS-GT-TRADE-CTR.
062100            ADD WS-RT-PNL(WS-RTRD-IX) TO WS-GT-PNL-TOTAL.
062200 
062300        3520-WRITE-DETAIL-LINE.
062400            MOVE WS-RT-SYMBOL(WS-RTRD-IX) TO O-DTL-SYMBOL.
062500 
062600            MOVE WS-RT-ENTRY-DATE(WS-RTRD-IX) TO WS-ENTRY-DATE-WORK.
062700            MOVE WS-ED-MM TO O-DTL-ENTRY-MM.
062800            MOVE WS-ED-DD TO O-DTL-ENTRY-DD.
062900            MOVE WS-ED-CCYY TO O-DTL-ENTRY-CCYY.
063000            MOVE WS-RT-ENTRY-PRICE(WS-RTRD-IX) TO WS-ED-PRICE.
063100            MOVE WS-ED-PRICE TO O-DTL-ENTRY-PRICE.
063200 
063300            MOVE WS-RT-EXIT-DATE(WS-RTRD-IX) TO WS-EXIT-DATE-WORK.
063400            MOVE WS-XD-MM TO O-DTL-EXIT-MM.
063500            MOVE WS-XD-DD TO O-DTL-EXIT-DD.
063600            MOVE WS-XD-CCYY TO O-DTL-EXIT-CCYY.
063700            MOVE WS-RT-EXIT-PRICE(WS-RTRD-IX) TO WS-ED-PRICE.
063800            MOVE WS-ED-PRICE TO O-DTL-EXIT-PRICE.
063900 
064000            MOVE WS-RT-QUANTITY(WS-RTRD-IX) TO O-DTL-QUANTITY.
064100 
064200            MOVE WS-RT-PNL(WS-RTRD-IX) TO WS-ED-PNL.
064300            MOVE WS-ED-PNL TO O-DTL-PNL.
064400 
064500            COMPUTE WS-ED-PCT = WS-RT-PNL-PCT(WS-RTRD-IX) * 100.
064600            MOVE WS-ED-PCT TO O-DTL-PNL-PCT.
064700 
064800            MOVE WS-RT-HOLD-DAYS(WS-RTRD-IX) TO O-DTL-HOLD-DAYS.
064900 
065000            IF WS-TRACE-ON
065100                DISPLAY 'BTRPT01 DETAIL ' O-DTL-SYMBOL ' '
065200                    WS-RT-PNL(WS-RTRD-IX)
065300            END-IF.
065400 
065500            WRITE RPT-LINE FROM DETAIL-LINE
065600                AFTER ADVANCING 1 LINES
065700                    AT EOP
065800                        PERFORM 9900-HEADING.
065900 
066000        3600-SYMBOL-SUBTOTAL.
066100            MOVE WS-HOLD-SYMBOL TO O-MINOR-SYMBOL.
066200            MOVE WS-SYM-TRADE-CTR TO O-MINOR-TRADE-CTR.
066300            MOVE WS-SYM-PNL-TOTAL TO O-MINOR-PNL-TOTAL.
066400 
066500            WRITE RPT-LINE FROM MINOR-SUB-LINE
066600                AFTER ADVANCING 2 LINES
066700                    AT EOP
066800                        PERFORM 9900-HEADING.
066900            WRITE RPT-LINE FROM BLANK-LINE AFTER ADVANCING 1 LINES.
067000 
067100            MOVE ZERO TO WS-SYM-TRADE-CTR.
067200            MOVE ZERO TO WS-SYM-PNL-TOTAL.
067300 
067400       *    ---------------------------------------------------------
067500       *    4000 SERIES - GRAND TOTALS AND THE EXCEPTION TRAILER.
067600       *    ---------------------------------------------------------
067700        4000-GRAND-TOTALS.
067800            MOVE WS-GT-TRADE-CTR TO O-GT-TRADE-CTR.
067900            MOVE WS-GT-PNL-TOTAL TO O-GT-PNL-TOTAL.
068000 
068100            WRITE RPT-LINE FROM GRANDTOTAL-LINE
068200                AFTER ADVANCING 2 LINES
068300                    AT EOP
068400                        PERFORM 9900-HEADING.
068500 
068600            MOVE WS-UNPAIRED-CTR TO O-TRL-UNPAIRED.
068700            MOVE WS-UNCLOSED-CTR TO O-TRL-UNCLOSED.
068800 
068900            WRITE RPT-LINE FROM TRAILER-LINE AFTER ADVANCING 2 LINES.
069000 
069100       *    ---------------------------------------------------------
069200       *    9000 SERIES - HOUSEKEEPING.
069300       *    ---------------------------------------------------------
069400        9000-CLOSING.
069500            CLOSE METRICS-FILE.
069600            CLOSE ROUNDTRIP-FILE.
069700            CLOSE REPORT-FILE.
069800 
069900        9100-READ-RTRD-REC.
070000            READ ROUNDTRIP-FILE
070100                AT END
070200                    MOVE 'NO ' TO WS-MORE-RTRD-SW
070300            END-READ.
070400 
070500        9900-HEADING.
070600            ADD 1 TO WS-PAGE-CTR.
070700            MOVE WS-PAGE-CTR TO O-PAGE-CTR.
070800 
070900            WRITE RPT-LINE FROM RPT-TITLE-LINE AFTER ADVANCING C01.
071000            WRITE RPT-LINE FROM BLANK-LINE AFTER ADVANCING 1 LINES.
