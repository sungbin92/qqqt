000100*****************************************************************
000200* PRMREC.CPY                                                    *
000300* RUN-PARAMETER RECORD - ONE PER EXECUTION.  CARRIES THE        *
000400* STRATEGY AND MARKET SELECTED, THE STARTING CAPITAL, AND THE   *
000500* STRATEGY PARAMETER VALUES.  WHEN PRM-IS-OPTIMIZE IS SET THE   *
000600* PARM-MIN/PARM-MAX/PARM-STEP TRIPLET DRIVES THE GRID SEARCH    *
000700* IN BTOPT01; FOR AN ORDINARY BACKTEST PARM-MIN CARRIES THE     *
000800* SINGLE OVERRIDE VALUE AND PARM-MAX/PARM-STEP ARE UNUSED.      *
000900*****************************************************************
001000* CHANGE LOG
001100* 02/11/89  RKH  ORIGINAL - SINGLE STRATEGY OVERRIDE RECORD.
001200* 07/30/92  LMO  ADDED PRM-MARKET-CODE, SHOP PICKED UP THE KR
001300*                DESK.
001400* 04/19/96  DJF  ADDED THE GRID-SEARCH MIN/MAX/STEP TRIPLET AND
001500*                PRM-RUN-TYPE FOR THE NEW OPTIMIZER JOB STEP.
001600* 01/05/99  RKH  Y2K - NO 2-DIGIT YEARS CARRIED ON THIS RECORD.
001700* 09/02/02  SAT  CR-4710 ADDED PRM-OPT-METRIC AND PRM-TOP-N.
001800*****************************************************************
001900 01  PARM-REC.
002000     05  PRM-RUN-TYPE          PIC X(01).
002100         88  PRM-IS-BACKTEST       VALUE 'B'.
002200         88  PRM-IS-OPTIMIZE       VALUE 'O'.
002300     05  PRM-STRATEGY-CODE     PIC X(04).
002400         88  PRM-STRAT-MEANREV     VALUE 'MNRV'.
002500         88  PRM-STRAT-RSI         VALUE 'RSI '.
002600         88  PRM-STRAT-BOLL        VALUE 'BOLL'.
002700         88  PRM-STRAT-MACD        VALUE 'MACD'.
002800         88  PRM-STRAT-MOMBRK      VALUE 'MOMB'.
002900     05  PRM-MARKET-CODE       PIC X(02).
003000         88  PRM-MARKET-KR         VALUE 'KR'.
003100         88  PRM-MARKET-US         VALUE 'US'.
003200     05  PRM-INITIAL-CAPITAL   PIC S9(13)V99.
003300     05  PRM-OPT-METRIC        PIC X(04).
003400         88  PRM-RANK-TOTAL-RET    VALUE 'TRET'.
003500         88  PRM-RANK-ANNUAL-RET   VALUE 'ARET'.
003600         88  PRM-RANK-SHARPE       VALUE 'SHRP'.
003700         88  PRM-RANK-SORTINO      VALUE 'SORT'.
003800         88  PRM-RANK-MAXDRAWDOWN  VALUE 'MDD '.
003900     05  PRM-TOP-N             PIC 9(03).
004000     05  PRM-PARM-COUNT        PIC 9(01).
004100     05  PRM-PARM-TABLE OCCURS 6 TIMES
004200                         INDEXED BY PRM-PARM-IX.
004300         10  PRM-PARM-NAME     PIC X(08).
004400         10  PRM-PARM-MIN      PIC S9(7)V9(4).
004500         10  PRM-PARM-MAX      PIC S9(7)V9(4).
004600         10  PRM-PARM-STEP     PIC S9(7)V9(4).
004700     05  FILLER                PIC X(10).
