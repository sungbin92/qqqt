000100*****************************************************************
000200* EQCVREC.CPY                                                   *
000300* EQUITY-CURVE POINT - ONE PER BAR PROCESSED BY THE ENGINE.     *
000400* READ BACK BY BTPAIR01 TO DRIVE THE RETURN SERIES AND THE      *
000500* SHARPE/SORTINO/DRAWDOWN/VAR STATISTICS.                       *
000600*****************************************************************
000700* CHANGE LOG
000800* 08/14/89  RKH  ORIGINAL LAYOUT.
000900* 11/02/94  DJF  WIDENED EQ-EQUITY/EQ-CASH TO S9(13)V99, KR BOOK
001000*                SIZES OUTGREW THE OLD S9(9)V99 FIELD.
001100* 01/11/99  RKH  Y2K - EQ-DATE CONFIRMED FULL 4-DIGIT CCYY.
001200*****************************************************************
001300 01  EQUITY-CURVE-REC.
001400     05  EQ-DATE             PIC 9(08).
001500     05  EQ-EQUITY           PIC S9(13)V99.
001600     05  EQ-CASH             PIC S9(13)V99.
001700     05  FILLER              PIC X(06).
